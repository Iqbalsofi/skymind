000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ITINDEC.                                                  
000300 AUTHOR.        R ORTEGA.                                                 
000400 INSTALLATION.  AERODATA SYSTEMS BATCH DIV.                               
000500 DATE-WRITTEN.  12/04/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - USO INTERNO SOLAMENTE.                     
000800*----------------------------------------------------------------*        
000900* ITINDEC - DRIVER PRINCIPAL DEL LOTE DE DECISION DE ITINERARIOS *        
001000* DE VUELO.  LEE LA INTENCION DE BUSQUEDA (SEARCH-INTENT) Y EL   *        
001100* MAZO DE ITINERARIOS CANDIDATOS (ITINERARY-IN), FILTRA POR LOS  *        
001200* LIMITES PEDIDOS, NORMALIZA Y VALIDA CADA UNO (CALL ITINNORM),  *        
001300* ELIMINA DUPLICADOS POR FIRMA DE VUELO, LOS PUNTUA Y ORDENA,    *        
001400* OBTIENE EL CONSEJO DE COMPRA (CALL ITINADV) Y EMITE EL         *        
001500* ARCHIVO RANQUEADO (RANKED-OUT) Y EL DECISION-REPORT.           *        
001600*----------------------------------------------------------------*        
001700* REGISTRO DE CAMBIOS                                                     
001800*   120487 RO  VERSION INICIAL. LEE INTENCION Y CANDIDATOS,               
001900*              FILTRA, ARMA RESUMEN RANQUEADO Y LO IMPRIME.               
002000*   030887 RO  CR-0098 AGREGA DETECCION DE DUPLICADOS POR FIRMA           
002100*              DE VUELO (AEROLINEA+NRO.VUELO+FECHA+ORIG+DEST).            
002200*   051288 JH  CR-0115 SE EXTRAE LA NORMALIZACION Y VALIDACION            
002300*              DE CADA CANDIDATO AL SUBPROGRAMA ITINNORM.                 
002400*   240589 JH  CR-0122 AGREGA PUNTAJE PONDERADO EN DOS PASADAS            
002500*              (MINIMO/MAXIMO DE PRECIO Y DURACION DEL LOTE).             
002600*   140390 MO  CR-0132 SE EXTRAE EL CALCULO DEL CONSEJO DE                
002700*              COMPRA AL SUBPROGRAMA ITINADV.                             
002800*   280691 RO  CR-0140 AGREGA CLASIFICACION DE GANADORES POR              
002900*              CATEGORIA (BEST-OVERALL/CHEAPEST/FASTEST/                  
003000*              MOST-DIRECT).                                              
003100*   150792 JH  CR-0158 AGREGA TEXTO DE EXPLICACION POR REGISTRO           
003200*              RANQUEADO.                                                 
003300*   090993 MO  CR-0175 AGREGA TRADEOFFS Y ALTERNATIVAS EN EL              
003400*              DETALLE DEL TOP 5 DEL REPORTE.                             
003500*   201094 TF  CR-0190 AGREGA SECCION DE DISCREPANCIA DE PRECIO           
003600*              POR FIRMA DE VUELO (DIFERENCIA MAYOR A $5).                
003700*   110196 RO  CR-0205 CORRIGE DESEMPATE DE DUPLICADOS: PRIMERO           
003800*              MENOR PRECIO, LUEGO MAYOR TRUST-SCORE.                     
003900*   171298 MO  Y2K-002 REVISION DE CAMPOS DE FECHA PARA EL                
004000*              CAMBIO DE SIGLO. SIN HALLAZGOS EN ESTE PROGRAMA.           
004100*   090299 MO  Y2K-002 CIERRE DE LA REVISION, SIN CAMBIOS.                
004200*   220700 TF  CR-0230 AJUSTA LA TABLA DE PESOS POR PRIORIDAD             
004300*              PARA QUE BALANCED SUME EXACTO 1.00.                        
004400*   050402 RO  CR-0255 AGREGA VERIFICACION DE NO-STOP SOLICITADO          
004500*              Y DE TOPE DE ESCALAS EN EL FILTRO DE INTENCION.            
004600*   180903 JH  CR-0270 EL ORDENAMIENTO DEBE SER ESTABLE; SE               
004700*              MANTIENE EL ORDEN DE LECTURA EN LOS EMPATES.               
004800*   261004 TF  CR-0285 CORRIGE EL REDONDEO DEL PUNTAJE TOTAL A            
004900*              DOS DECIMALES ANTES DE ORDENAR.                            
005000*   111005 JH  CR-0298 LA VALIDACION DE TOTAL-PRICE MAYOR A               
005100*              CERO QUEDA A CARGO DE ITINNORM, NO DE ESTE                 
005200*              DRIVER.                                                    
005300*   140911 RO  CR-0447 LOS PUNTAJES POR ESCALA, EQUIPAJE,                 
005400*              RIESGO Y CONFIABILIDAD Y EL TOPE DE LA                     
005500*              DISCREPANCIA DE PRECIO PASAN A CONSTANTES 77               
005600*              EN WORKING-STORAGE, EN LUGAR DE LITERALES                  
005700*              SUELTOS EN EL PROCEDURE DIVISION.                          
005800*----------------------------------------------------------------*        
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM.                                                  
006400                                                                          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT ENT-INTENCION   ASSIGN TO '../INTENCION.SEQ'                  
006800            ORGANIZATION IS LINE SEQUENTIAL                               
006900            FILE STATUS IS FS-INTENCION.                                  
007000     SELECT ENT-ITINERARIOS ASSIGN TO '../ITINERARIOS.SEQ'                
007100            ORGANIZATION IS LINE SEQUENTIAL                               
007200            FILE STATUS IS FS-ITINERARIOS.                                
007300     SELECT SAL-RANQUEADOS  ASSIGN TO '../RANQUEADOS.SEQ'                 
007400            ORGANIZATION IS LINE SEQUENTIAL                               
007500            FILE STATUS IS FS-RANQUEADOS.                                 
007600     SELECT SAL-REPORTE     ASSIGN TO '../REPORTE.TXT'                    
007700            ORGANIZATION IS LINE SEQUENTIAL                               
007800            FILE STATUS IS FS-REPORTE.                                    
007900                                                                          
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200 FD  ENT-INTENCION                                                        
008300     LABEL RECORDS ARE STANDARD.                                          
008400     COPY ITININT.                                                        
008500                                                                          
008600 FD  ENT-ITINERARIOS                                                      
008700     LABEL RECORDS ARE STANDARD.                                          
008800     COPY ITINCAND.                                                       
008900                                                                          
009000 FD  SAL-RANQUEADOS                                                       
009100     LABEL RECORDS ARE STANDARD.                                          
009200 01  WS-SAL-RANQUEADOS              PIC X(386).                           
009300                                                                          
009400 FD  SAL-REPORTE                                                          
009500     LABEL RECORDS ARE STANDARD.                                          
009600 01  WS-SAL-REPORTE                 PIC X(132).                           
009700                                                                          
009800 WORKING-STORAGE SECTION.                                                 
009900*----------------------------------------------------------------*        
010000* COPY DEL LAYOUT DE SALIDA RANQUEADA Y DE LAS LINEAS DEL                 
010100* DECISION-REPORT (WS-SAL-ITIN-RANGO Y WS-SALIDA-REPORTE).                
010200*----------------------------------------------------------------*        
010300     COPY ITINOUT.                                                        
010400                                                                          
010500*    ESTADOS DE ARCHIVO Y SUS CONDICIONES 88 PARA LOS                     
010600*    CUATRO ARCHIVOS DEL PROGRAMA.                                        
010700*    UN STATUS POR ARCHIVO; SOLO SEARCH-INTENT E ITINERARY-IN             
010800*    TIENEN CONDICION DE EOF PORQUE SON LOS UNICOS DE ENTRADA.            
010900 01  FS-STATUS.                                                           
011000     05  FS-INTENCION                PIC X(02).                           
011100         88  FS-INTENCION-OK             VALUE '00'.                      
011200         88  FS-INTENCION-EOF            VALUE '10'.                      
011300     05  FS-ITINERARIOS              PIC X(02).                           
011400         88  FS-ITINERARIOS-OK           VALUE '00'.                      
011500         88  FS-ITINERARIOS-EOF          VALUE '10'.                      
011600     05  FS-RANQUEADOS               PIC X(02).                           
011700         88  FS-RANQUEADOS-OK            VALUE '00'.                      
011800     05  FS-REPORTE                  PIC X(02).                           
011900         88  FS-REPORTE-OK               VALUE '00'.                      
012000                                                                          
012100*----------------------------------------------------------------*        
012200* AREA DE STAGING PARA EL CALL A ITINNORM (MISMO LAYOUT QUE LA            
012300* LINKAGE SECTION DE ESE SUBPROGRAMA).                                    
012400*----------------------------------------------------------------*        
012500*LINKAGE SECTION.                                                         
012600*    COPIA EXACTA DEL LAYOUT DE ITINERARY-IN, TRAMO POR                   
012700*    TRAMO, ESCALA POR ESCALA Y BULTO POR BULTO, PARA PASARLO             
012800 01  LK-ITIN-REG.                                                         
012900     05  LK-ITIN-ID                  PIC X(20).                           
013000     05  LK-NUM-LEGS                 PIC 9(01).                           
013100     05  LK-NUM-STOPS                PIC 9(01).                           
013200     05  LK-TOTAL-DUR-MIN            PIC 9(05).                           
013300     05  LK-DIRECT-FLAG              PIC X(01).                           
013400     05  LK-BASE-FARE                PIC 9(07)V9(02).                     
013500     05  LK-TAXES                    PIC 9(07)V9(02).                     
013600     05  LK-FEES                     PIC 9(07)V9(02).                     
013700     05  LK-TOTAL-PRICE              PIC 9(07)V9(02).                     
013800     05  LK-NUM-TRAVELERS            PIC 9(01).                           
013900     05  LK-CHANGEABLE-FLAG          PIC X(01).                           
014000     05  LK-REFUNDABLE-FLAG          PIC X(01).                           
014100     05  LK-PROVIDER-NAME            PIC X(20).                           
014200     05  LK-PROVIDER-ID              PIC X(20).                           
014300     05  LK-TRUST-SCORE              PIC 9(01)V9(02).                     
014400     05  LK-ON-TIME-PROXY            PIC 9(01)V9(02).                     
014500     05  LK-NUM-LAYOVERS             PIC 9(01).                           
014600     05  LK-NUM-BAGS                 PIC 9(01).                           
014700*    HASTA CUATRO TRAMOS DE VUELO POR ITINERARIO; LOS QUE NO              
014800*    SE USAN QUEDAN EN BLANCOS/CEROS SEGUN WS-TBL-NUM-LEGS.               
014900     05  LK-LEGS OCCURS 4 TIMES                                           
015000             INDEXED BY LK-LEG-IX.                                        
015100         10  LK-LEG-ORIGIN           PIC X(03).                           
015200         10  LK-LEG-DEST             PIC X(03).                           
015300         10  LK-LEG-DEP-DATE         PIC 9(08).                           
015400         10  LK-LEG-DEP-DATE-R REDEFINES                                  
015500             LK-LEG-DEP-DATE.                                             
015600             15  LK-LEG-DEP-YYYY     PIC 9(04).                           
015700             15  LK-LEG-DEP-MM       PIC 9(02).                           
015800             15  LK-LEG-DEP-DD       PIC 9(02).                           
015900         10  LK-LEG-DEP-TIME         PIC 9(04).                           
016000         10  LK-LEG-ARR-DATE         PIC 9(08).                           
016100         10  LK-LEG-ARR-DATE-R REDEFINES                                  
016200             LK-LEG-ARR-DATE.                                             
016300             15  LK-LEG-ARR-YYYY     PIC 9(04).                           
016400             15  LK-LEG-ARR-MM       PIC 9(02).                           
016500             15  LK-LEG-ARR-DD       PIC 9(02).                           
016600         10  LK-LEG-ARR-TIME         PIC 9(04).                           
016700         10  LK-LEG-DUR-MIN          PIC 9(04).                           
016800         10  LK-LEG-AIRLINE-CODE     PIC X(02).                           
016900         10  LK-LEG-FLIGHT-NUM       PIC X(06).                           
017000         10  LK-LEG-CABIN            PIC X(01).                           
017100         10  FILLER                  PIC X(02).                           
017200*    HASTA TRES ESCALAS; LK-NUM-LAYOVERS ES SIEMPRE UNA                   
017300     05  LK-LAYOVERS OCCURS 3 TIMES                                       
017400             INDEXED BY LK-LAY-IX.                                        
017500         10  LK-LAY-AIRPORT          PIC X(03).                           
017600         10  LK-LAY-DUR-MIN          PIC 9(04).                           
017700         10  LK-LAY-OVERNIGHT        PIC X(01).                           
017800         10  LK-LAY-APT-CHANGE       PIC X(01).                           
017900         10  FILLER                  PIC X(02).                           
018000*    HASTA TRES BULTOS DECLARADOS POR EL ITINERARIO.                      
018100     05  LK-BAGS OCCURS 3 TIMES                                           
018200             INDEXED BY LK-BAG-IX.                                        
018300         10  LK-BAG-TYPE             PIC X(01).                           
018400         10  LK-BAG-INCLUDED         PIC X(01).                           
018500         10  FILLER                  PIC X(02).                           
018600*    LAS SIETE BANDERAS DE RIESGO OPERATIVO QUE EVALUA                    
018700     05  LK-RISK-FLAGS.                                                   
018800         10  LK-RISK-SELF-XFER       PIC X(01).                           
018900         10  LK-RISK-TIGHT-CONN      PIC X(01).                           
019000         10  LK-RISK-OVN-LAYOVER     PIC X(01).                           
019100         10  LK-RISK-SEP-TICKETS     PIC X(01).                           
019200         10  LK-RISK-APT-CHANGE      PIC X(01).                           
019300         10  LK-RISK-LONG-LAYOVER    PIC X(01).                           
019400         10  LK-RISK-RED-EYE         PIC X(01).                           
019500     05  FILLER                      PIC X(20).                           
019600                                                                          
019700*    RESULTADO DE LA VALIDACION DEL CANDIDATO, DEVUELTO                   
019800*    POR ITINNORM.                                                        
019900 01  LK-ITIN-VALIDACION.                                                  
020000     05  LK-ITIN-VALIDO              PIC X(01).                           
020100         88  LK-ITIN-ES-VALIDO           VALUE 'S'.                       
020200         88  LK-ITIN-NO-ES-VALIDO        VALUE 'N'.                       
020300     05  LK-ITIN-MOTIVO-RECHAZO      PIC X(40).                           
020400                                                                          
020500*----------------------------------------------------------------*        
020600* AREA DE STAGING PARA EL CALL A ITINADV (MISMO LAYOUT QUE LA             
020700* LINKAGE SECTION DE ESE SUBPROGRAMA).                                    
020800*----------------------------------------------------------------*        
020900 01  LK-ADV-ENTRADA.                                                      
021000     05  LK-ADV-FECHA-ACTUAL         PIC 9(08).                           
021100     05  LK-ADV-FECHA-ACTUAL-R REDEFINES                                  
021200         LK-ADV-FECHA-ACTUAL.                                             
021300         10  LK-ADV-ACT-YYYY         PIC 9(04).                           
021400         10  LK-ADV-ACT-MM           PIC 9(02).                           
021500         10  LK-ADV-ACT-DD           PIC 9(02).                           
021600     05  LK-ADV-FECHA-SALIDA         PIC 9(08).                           
021700     05  LK-ADV-FECHA-SALIDA-R REDEFINES                                  
021800         LK-ADV-FECHA-SALIDA.                                             
021900         10  LK-ADV-SAL-YYYY         PIC 9(04).                           
022000         10  LK-ADV-SAL-MM           PIC 9(02).                           
022100         10  LK-ADV-SAL-DD           PIC 9(02).                           
022200                                                                          
022300*    CONSEJO DE COMPRA, CONFIANZA Y CAMBIO DE PRECIO                      
022400*    ESPERADO, DEVUELTOS POR ITINADV.                                     
022500 01  LK-ADV-SALIDA.                                                       
022600     05  LK-ADV-CONSEJO              PIC X(08).                           
022700     05  LK-ADV-CONFIANZA            PIC 9V99.                            
022800     05  LK-ADV-CAMBIO               PIC S9(03)V99.                       
022900                                                                          
023000*----------------------------------------------------------------*        
023100* TABLA DE PESOS POR PRIORIDAD (CHEAP/FAST/COMFORT/BALANCED),             
023200* CARGADA VIA FILLER/VALUE Y VISTA COMO TABLA POR REDEFINES.              
023300*----------------------------------------------------------------*        
023400 01  WS-TBL-PESOS-INIC.                                                   
023500     05  FILLER.                                                          
023600*    FILA CHEAP: PRIVILEGIA EL PRECIO POR SOBRE TODO LO DEMAS.            
023700         10  FILLER  PIC X(08) VALUE 'CHEAP   '.                          
023800         10  FILLER  PIC 9V99  VALUE 0.50.                                
023900         10  FILLER  PIC 9V99  VALUE 0.15.                                
024000         10  FILLER  PIC 9V99  VALUE 0.10.                                
024100         10  FILLER  PIC 9V99  VALUE 0.05.                                
024200         10  FILLER  PIC 9V99  VALUE 0.05.                                
024300         10  FILLER  PIC 9V99  VALUE 0.10.                                
024400         10  FILLER  PIC 9V99  VALUE 0.05.                                
024500     05  FILLER.                                                          
024600*    FILA FAST: PRIVILEGIA LA DURACION TOTAL DE VIAJE.                    
024700         10  FILLER  PIC X(08) VALUE 'FAST    '.                          
024800         10  FILLER  PIC 9V99  VALUE 0.15.                                
024900         10  FILLER  PIC 9V99  VALUE 0.45.                                
025000         10  FILLER  PIC 9V99  VALUE 0.20.                                
025100         10  FILLER  PIC 9V99  VALUE 0.10.                                
025200         10  FILLER  PIC 9V99  VALUE 0.02.                                
025300         10  FILLER  PIC 9V99  VALUE 0.05.                                
025400         10  FILLER  PIC 9V99  VALUE 0.03.                                
025500     05  FILLER.                                                          
025600*    FILA COMFORT: REPARTE EL PESO ENTRE PRECIO, DURACION,                
025700         10  FILLER  PIC X(08) VALUE 'COMFORT '.                          
025800         10  FILLER  PIC 9V99  VALUE 0.20.                                
025900         10  FILLER  PIC 9V99  VALUE 0.20.                                
026000         10  FILLER  PIC 9V99  VALUE 0.15.                                
026100         10  FILLER  PIC 9V99  VALUE 0.15.                                
026200         10  FILLER  PIC 9V99  VALUE 0.10.                                
026300         10  FILLER  PIC 9V99  VALUE 0.15.                                
026400         10  FILLER  PIC 9V99  VALUE 0.05.                                
026500     05  FILLER.                                                          
026600*    FILA BALANCED: PERFIL POR DEFECTO, USADO CUANDO LA                   
026700*    INTENCION NO TRAE PRIORIDAD O TRAE UNA NO RECONOCIDA.                
026800         10  FILLER  PIC X(08) VALUE 'BALANCED'.                          
026900         10  FILLER  PIC 9V99  VALUE 0.25.                                
027000         10  FILLER  PIC 9V99  VALUE 0.20.                                
027100         10  FILLER  PIC 9V99  VALUE 0.15.                                
027200         10  FILLER  PIC 9V99  VALUE 0.10.                                
027300         10  FILLER  PIC 9V99  VALUE 0.10.                                
027400         10  FILLER  PIC 9V99  VALUE 0.15.                                
027500         10  FILLER  PIC 9V99  VALUE 0.05.                                
027600 01  WS-TBL-PESOS REDEFINES WS-TBL-PESOS-INIC.                            
027700     05  WS-PESO-FILA OCCURS 4 TIMES                                      
027800             INDEXED BY WS-PESO-IX.                                       
027900         10  WS-PESO-PRIORIDAD       PIC X(08).                           
028000         10  WS-PESO-PRECIO          PIC 9V99.                            
028100         10  WS-PESO-DURACION        PIC 9V99.                            
028200         10  WS-PESO-STOPS           PIC 9V99.                            
028300         10  WS-PESO-LAYOVER         PIC 9V99.                            
028400         10  WS-PESO-BAGGAGE         PIC 9V99.                            
028500         10  WS-PESO-RISK            PIC 9V99.                            
028600         10  WS-PESO-RELIAB          PIC 9V99.                            
028700                                                                          
028800*    PESOS DE LA PRIORIDAD YA SELECCIONADA, LISTOS PARA                   
028900*    PONDERAR EL PUNTAJE TOTAL EN 2834-PUNTUAR-TOTAL.                     
029000 01  WS-SEL-PESOS.                                                        
029100     05  WS-SEL-PESO-ENCONTRADO      PIC X(01).                           
029200     05  WS-SEL-PESO-PRECIO          PIC 9V99.                            
029300     05  WS-SEL-PESO-DURACION        PIC 9V99.                            
029400     05  WS-SEL-PESO-STOPS           PIC 9V99.                            
029500     05  WS-SEL-PESO-LAYOVER         PIC 9V99.                            
029600     05  WS-SEL-PESO-BAGGAGE         PIC 9V99.                            
029700     05  WS-SEL-PESO-RISK            PIC 9V99.                            
029800     05  WS-SEL-PESO-RELIAB          PIC 9V99.                            
029900                                                                          
030000*----------------------------------------------------------------*        
030100* TABLA DE TRABAJO CON LOS ITINERARIOS QUE PASAN EL FILTRO DE             
030200* INTENCION Y QUEDAN VALIDOS; AQUI SE HACE LA DEDUPLICACION,              
030300* LA PUNTUACION, EL ORDEN Y LA CATEGORIZACION.                            
030400*----------------------------------------------------------------*        
030500*    LA TABLA DE TRABAJO TIENE UNA FILA POR CANDIDATO                     
030600*    ACUMULADO; EL LOTE ADMITE HASTA 500 ITINERARIOS POR                  
030700*    CORRIDA, IGUAL QUE EL MAZO DE ENTRADA ITINERARY-IN.                  
030800 01  WS-TBL-ITINERARIOS.                                                  
030900     05  WS-TBL-ENTRY OCCURS 500 TIMES                                    
031000             INDEXED BY WS-TBL-IX WS-TBL-IX2.                             
031100*    DATOS BASICOS DEL ITINERARIO: IDENTIFICACION, ESCALAS,               
031200*    DURACION, PRECIO, VIAJEROS Y CONDICIONES DE LA TARIFA.               
031300         10  WS-TBL-ITIN-BASE.                                            
031400             15  WS-TBL-ITIN-ID          PIC X(20).                       
031500             15  WS-TBL-NUM-LEGS         PIC 9(01).                       
031600             15  WS-TBL-NUM-STOPS        PIC 9(01).                       
031700             15  WS-TBL-TOTAL-DUR-MIN    PIC 9(05).                       
031800             15  WS-TBL-DIRECT-FLAG      PIC X(01).                       
031900             15  WS-TBL-BASE-FARE        PIC 9(07)V9(02).                 
032000             15  WS-TBL-TAXES            PIC 9(07)V9(02).                 
032100             15  WS-TBL-FEES             PIC 9(07)V9(02).                 
032200             15  WS-TBL-TOTAL-PRICE      PIC 9(07)V9(02).                 
032300             15  WS-TBL-NUM-TRAVELERS    PIC 9(01).                       
032400             15  WS-TBL-CHANGEABLE-FLAG  PIC X(01).                       
032500             15  WS-TBL-REFUNDABLE-FLAG  PIC X(01).                       
032600             15  WS-TBL-PROVIDER-NAME    PIC X(20).                       
032700             15  WS-TBL-PROVIDER-ID      PIC X(20).                       
032800             15  WS-TBL-TRUST-SCORE      PIC 9(01)V9(02).                 
032900             15  WS-TBL-ON-TIME-PROXY    PIC 9(01)V9(02).                 
033000             15  WS-TBL-NUM-LAYOVERS     PIC 9(01).                       
033100             15  WS-TBL-NUM-BAGS         PIC 9(01).                       
033200*    DETALLE DE CADA TRAMO DE VUELO (ORIGEN, DESTINO,                     
033300*    HORARIOS, AEROLINEA Y NUMERO DE VUELO).                              
033400             15  WS-TBL-LEGS OCCURS 4 TIMES                               
033500                     INDEXED BY WS-TBL-LEG-IX.                            
033600                 20  WS-TBL-LEG-ORIGIN       PIC X(03).                   
033700                 20  WS-TBL-LEG-DEST         PIC X(03).                   
033800                 20  WS-TBL-LEG-DEP-DATE     PIC 9(08).                   
033900                 20  WS-TBL-LEG-DEP-TIME     PIC 9(04).                   
034000                 20  WS-TBL-LEG-ARR-DATE     PIC 9(08).                   
034100                 20  WS-TBL-LEG-ARR-TIME     PIC 9(04).                   
034200                 20  WS-TBL-LEG-DUR-MIN      PIC 9(04).                   
034300                 20  WS-TBL-LEG-AIRLINE-CODE PIC X(02).                   
034400                 20  WS-TBL-LEG-FLIGHT-NUM   PIC X(06).                   
034500                 20  WS-TBL-LEG-CABIN        PIC X(01).                   
034600                 20  FILLER                  PIC X(02).                   
034700*    DETALLE DE CADA ESCALA (AEROPUERTO, DURACION Y SI ES                 
034800*    NOCTURNA O CAMBIA DE AEROPUERTO).                                    
034900             15  WS-TBL-LAYOVERS OCCURS 3 TIMES                           
035000                     INDEXED BY WS-TBL-LAY-IX.                            
035100                 20  WS-TBL-LAY-AIRPORT      PIC X(03).                   
035200                 20  WS-TBL-LAY-DUR-MIN      PIC 9(04).                   
035300                 20  WS-TBL-LAY-OVERNIGHT    PIC X(01).                   
035400                 20  WS-TBL-LAY-APT-CHANGE   PIC X(01).                   
035500                 20  FILLER                  PIC X(02).                   
035600*    DETALLE DE CADA BULTO DECLARADO (TIPO Y SI VIENE                     
035700*    INCLUIDO EN LA TARIFA O SE COBRA APARTE).                            
035800             15  WS-TBL-BAGS OCCURS 3 TIMES                               
035900                     INDEXED BY WS-TBL-BAG-IX.                            
036000                 20  WS-TBL-BAG-TYPE         PIC X(01).                   
036100                 20  WS-TBL-BAG-INCLUDED     PIC X(01).                   
036200                 20  FILLER                  PIC X(02).                   
036300*    BANDERAS DE RIESGO OPERATIVO COPIADAS DESDE ITINNORM,                
036400*    USADAS POR 2830-PUNTUAR-RIESGO Y 3150-CLAUSULA-RIESGO.               
036500             15  WS-TBL-RISK-FLAGS.                                       
036600                 20  WS-TBL-RISK-SELF-XFER    PIC X(01).                  
036700                 20  WS-TBL-RISK-TIGHT-CONN   PIC X(01).                  
036800                 20  WS-TBL-RISK-OVN-LAYOVER  PIC X(01).                  
036900                 20  WS-TBL-RISK-SEP-TICKETS  PIC X(01).                  
037000                 20  WS-TBL-RISK-APT-CHANGE   PIC X(01).                  
037100                 20  WS-TBL-RISK-LONG-LAYOVER PIC X(01).                  
037200                 20  WS-TBL-RISK-RED-EYE      PIC X(01).                  
037300*    DESDE ACA EN ADELANTE, CAMPOS DE TRABAJO PROPIOS DEL                 
037400*    RANKER (FIRMA DE DEDUPLICACION, PUNTAJES PARCIALES Y                 
037500*    TOTAL, RANGO, CATEGORIA, EXPLICACION Y CONSEJO DE                    
037600*    COMPRA) QUE NO VIENEN DEL ARCHIVO DE ENTRADA.                        
037700         10  WS-TBL-SIGNATURE            PIC X(88).                       
037800         10  WS-TBL-DISCARD-FLAG         PIC X(01).                       
037900             88  WS-TBL-ES-DUPLICADO         VALUE 'Y'.                   
038000         10  WS-TBL-DISC-MIN-PRICE       PIC 9(07)V9(02).                 
038100         10  WS-TBL-DISC-MAX-PRICE       PIC 9(07)V9(02).                 
038200         10  WS-TBL-DISC-COUNT           PIC 9(02) COMP.                  
038300*    RANGO, PUNTAJE TOTAL Y LOS SIETE PUNTAJES PARCIALES QUE              
038400*    LO COMPONEN, UNO POR CADA METRICA PONDERADA.                         
038500         10  WS-TBL-OUT-RANK             PIC 9(03).                       
038600         10  WS-TBL-OUT-SCORE            PIC 9(03)V9(02).                 
038700         10  WS-TBL-OUT-PRICE-SCR        PIC 9(03)V9(02).                 
038800         10  WS-TBL-OUT-DUR-SCR          PIC 9(03)V9(02).                 
038900         10  WS-TBL-OUT-STOPS-SCR        PIC 9(03)V9(02).                 
039000         10  WS-TBL-OUT-LAYOVER-SCR      PIC 9(03)V9(02).                 
039100         10  WS-TBL-OUT-BAGGAGE-SCR      PIC 9(03)V9(02).                 
039200         10  WS-TBL-OUT-RISK-SCR         PIC 9(03)V9(02).                 
039300         10  WS-TBL-OUT-RELIAB-SCR       PIC 9(03)V9(02).                 
039400*    CATEGORIA GANADA, EXPLICACION ARMADA Y CONSEJO DE COMPRA             
039500*    CON SU CONFIANZA Y CAMBIO DE PRECIO ESPERADO; ESTOS                  
039600*    CAMPOS SE TRASLADAN DIRECTO AL REGISTRO DE RANKED-OUT.               
039700         10  WS-TBL-OUT-CATEGORY         PIC X(12).                       
039800         10  WS-TBL-OUT-EXPLANATION      PIC X(120).                      
039900         10  WS-TBL-OUT-ADVICE           PIC X(08).                       
040000         10  WS-TBL-OUT-ADV-CONF         PIC 9(01)V9(02).                 
040100         10  WS-TBL-OUT-ADV-CHANGE       PIC S9(03)V9(02).                
040200         10  WS-TBL-OUT-ALSO-VIA         PIC X(60).                       
040300 01  WS-TBL-ENTRY-TEMP                   PIC X(750).                      
040400                                                                          
040500*----------------------------------------------------------------*        
040600* AREA PARA ARMAR LA FIRMA DE VUELO (CLAVE DE DEDUPLICACION),             
040700* REDEFINIDA PARA PODER VOLCARLA PLANA A WS-TBL-SIGNATURE.                
040800*----------------------------------------------------------------*        
040900 01  WS-FIRMA-CALC.                                                       
041000     05  WS-FIRMA-TRAMO OCCURS 4 TIMES                                    
041100             INDEXED BY WS-FIRMA-IX.                                      
041200         10  WS-FIRMA-AIRLINE        PIC X(02).                           
041300         10  WS-FIRMA-FLIGHT         PIC X(06).                           
041400         10  WS-FIRMA-FECHA          PIC 9(08).                           
041500         10  WS-FIRMA-ORIGEN         PIC X(03).                           
041600         10  WS-FIRMA-DESTINO        PIC X(03).                           
041700 01  WS-FIRMA-CALC-R REDEFINES WS-FIRMA-CALC.                             
041800     05  WS-FIRMA-TEXTO              PIC X(88).                           
041900                                                                          
042000*----------------------------------------------------------------*        
042100* SWITCHES, CONTADORES Y CAMPOS DE TRABAJO DEL DRIVER.                    
042200*----------------------------------------------------------------*        
042300 01  WS-SWITCHES.                                                         
042400     05  WS-SW-PASA-FILTRO           PIC X(01) VALUE 'S'.                 
042500         88  WS-FILTRO-PASA              VALUE 'S'.                       
042600         88  WS-FILTRO-NO-PASA           VALUE 'N'.                       
042700     05  WS-SW-HAY-RED-EYE           PIC X(01) VALUE 'N'.                 
042800     05  WS-SW-HAY-OVN               PIC X(01) VALUE 'N'.                 
042900     05  WS-SW-IX2-GANA              PIC X(01) VALUE 'N'.                 
043000     05  WS-SW-HUBO-CAMBIO           PIC X(01) VALUE 'N'.                 
043100     05  WS-SW-TIENE-EQUIPAJE-DESP   PIC X(01) VALUE 'N'.                 
043200     05  WS-SW-EXP-PRIMERA           PIC X(01) VALUE 'S'.                 
043300                                                                          
043400*    SUBINDICES E INDICES DE TRABAJO DE LOS RECORRIDOS                    
043500*    DE TABLA DEL PROGRAMA.                                               
043600 01  WS-SUBINDICES.                                                       
043700     05  WS-SUB-I                    PIC 9(03) COMP VALUE 0.              
043800     05  WS-SUB-J                    PIC 9(03) COMP VALUE 0.              
043900     05  WS-SUB-J-INICIO             PIC 9(03) COMP VALUE 0.              
044000     05  WS-SUB-LEG                  PIC 9(01) COMP VALUE 0.              
044100     05  WS-SUB-LAY                  PIC 9(01) COMP VALUE 0.              
044200     05  WS-SUB-BAG                  PIC 9(01) COMP VALUE 0.              
044300     05  WS-TBL-PROX                 PIC 9(03) COMP VALUE 1.              
044400                                                                          
044500*    CONTADORES DE CONTROL QUE SE IMPRIMEN POR DISPLAY                    
044600*    AL TERMINAR EL LOTE.                                                 
044700 01  WS-CONTADORES.                                                       
044800     05  WS-TOT-LEIDOS               PIC 9(05) COMP VALUE 0.              
044900     05  WS-TOT-FILTRADOS            PIC 9(05) COMP VALUE 0.              
045000     05  WS-TOT-RECHAZADOS           PIC 9(05) COMP VALUE 0.              
045100     05  WS-TOT-ACUMULADOS           PIC 9(05) COMP VALUE 0.              
045200     05  WS-TOT-DUPLICADOS           PIC 9(05) COMP VALUE 0.              
045300     05  WS-TOT-SOBREVIVIENTES       PIC 9(05) COMP VALUE 0.              
045400     05  WS-TOT-RANQUEADOS           PIC 9(05) COMP VALUE 0.              
045500     05  WS-TOT-ESCRITOS             PIC 9(05) COMP VALUE 0.              
045600                                                                          
045700*    PRECIO Y DURACION MINIMOS Y MAXIMOS DEL LOTE DE                      
045800*    SOBREVIVIENTES, PARA NORMALIZAR EL PUNTAJE.                          
045900 01  WS-MINMAX-DATOS.                                                     
046000     05  WS-MINMAX-PRECIO-MIN        PIC 9(07)V9(02).                     
046100     05  WS-MINMAX-PRECIO-MAX        PIC 9(07)V9(02).                     
046200     05  WS-MINMAX-DUR-MIN           PIC 9(05).                           
046300     05  WS-MINMAX-DUR-MAX           PIC 9(05).                           
046400                                                                          
046500*    CAMPO DE TRABAJO DEL FILTRO DE ESCALA MAS LARGA                      
046600*    (REGLA DE MAX-STOPS/MAX-DURATION).                                   
046700 01  WS-CALC-FILTRO.                                                      
046800     05  WS-CALC-MAX-DUR-MIN         PIC 9(05) COMP VALUE 0.              
046900                                                                          
047000*----------------------------------------------------------------*        
047100* CONSTANTES DE PUNTAJE POR COMPONENTE (ESCALAS, EQUIPAJE,                
047200* RIESGO Y CONFIABILIDAD DEL PARRAFO 2800) Y DEL REPORTE DE               
047300* DISCREPANCIA DE PRECIO POR FIRMA.  VER CR-0447.                         
047400*----------------------------------------------------------------*        
047500 77  WS-LAY-DUR-ACTUAL        PIC 9(05) COMP VALUE 0.                     
047600*    CORTES DE DURACION DE ESCALA EN MINUTOS: HASTA 60 ES                 
047700*    CORTA (RIESGO DE PERDER LA CONEXION), 61-89 TODAVIA OK,              
047800*    90-180 ES EL RANGO IDEAL, 181-360 ES LARGA Y MAS DE 360              
047900*    ES EXCESIVAMENTE LARGA.                                              
048000 77  WS-LAY-DUR-TOPE-CORTA    PIC 9(03) COMP VALUE 060.                   
048100 77  WS-LAY-DUR-TOPE-OK       PIC 9(03) COMP VALUE 089.                   
048200 77  WS-LAY-DUR-TOPE-IDEAL    PIC 9(03) COMP VALUE 180.                   
048300 77  WS-LAY-DUR-TOPE-LARGA    PIC 9(03) COMP VALUE 360.                   
048400*    PUNTAJE DE CONFORT POR CADA TRAMO DE DURACION DE ESCALA,             
048500*    CON EL PICO EN EL RANGO IDEAL (90-180 MINUTOS).                      
048600 77  WS-LAY-PTS-CORTA         PIC 9(03) COMP VALUE 030.                   
048700 77  WS-LAY-PTS-OK            PIC 9(03) COMP VALUE 080.                   
048800 77  WS-LAY-PTS-IDEAL         PIC 9(03) COMP VALUE 100.                   
048900 77  WS-LAY-PTS-LARGA         PIC 9(03) COMP VALUE 070.                   
049000 77  WS-LAY-PTS-XLARGA        PIC 9(03) COMP VALUE 040.                   
049100*    FACTOR QUE REDUCE EL PUNTAJE DE UNA ESCALA NOCTURNA A LA             
049200 77  WS-LAY-FACT-NOCTURNO     PIC 9V9 VALUE 0.5.                          
049300*    FACTOR QUE REDUCE EL PUNTAJE DE UNA ESCALA CON CAMBIO DE             
049400 77  WS-LAY-FACT-CAMBIO-APT   PIC 9V9 VALUE 0.6.                          
049500*    PUNTAJE BASE DE EQUIPAJE ANTES DE SUMAR LAS                          
049600 77  WS-BAG-PTS-BASE          PIC 9(03) COMP VALUE 050.                   
049700*    TOPE MAXIMO DEL PUNTAJE DE EQUIPAJE, PARA NO PREMIAR SIN             
049800 77  WS-BAG-TOPE-MAX          PIC 9(03) COMP VALUE 100.                   
049900*    BONIFICACION POR CADA BULTO DE MANO INCLUIDO EN LA TARIFA.           
050000 77  WS-BAG-BONUS-CARRYON     PIC 9(03) COMP VALUE 025.                   
050100*    BONIFICACION POR CADA VALIJA DESPACHADA INCLUIDA.                    
050200 77  WS-BAG-BONUS-CHECKED     PIC 9(03) COMP VALUE 025.                   
050300*    EL PUNTAJE DE RIESGO ARRANCA EN ESTE VALOR Y SE VA                   
050400 77  WS-RIESGO-PTS-BASE       PIC 9(03) COMP VALUE 100.                   
050500*    PENALIDAD POR AUTOCONEXION: EL PASAJERO RETIRA Y VUELVE              
050600*    A DESPACHAR EL EQUIPAJE POR SU CUENTA ENTRE DOS                      
050700 77  WS-RIESGO-PEN-AUTOTRANSF PIC 9(03) COMP VALUE 040.                   
050800*    PENALIDAD POR TICKETS SEPARADOS: SI UN TRAMO SE CANCELA,             
050900*    LA AEROLINEA DEL OTRO TRAMO NO TIENE OBLIGACION DE                   
051000 77  WS-RIESGO-PEN-BOL-SEP    PIC 9(03) COMP VALUE 035.                   
051100*    PENALIDAD POR CAMBIO DE AEROPUERTO EN UNA ESCALA.                    
051200 77  WS-RIESGO-PEN-CAMBIO-APT PIC 9(03) COMP VALUE 020.                   
051300*    PENALIDAD POR CONEXION AJUSTADA (ESCALA CORTA).                      
051400 77  WS-RIESGO-PEN-CONEX-AJUST PIC 9(03) COMP VALUE 015.                  
051500*    PENALIDAD POR ESCALA NOCTURNA.                                       
051600 77  WS-RIESGO-PEN-ESC-NOCT   PIC 9(03) COMP VALUE 010.                   
051700*    PENALIDAD POR VUELO RED-EYE.                                         
051800 77  WS-RIESGO-PEN-RED-EYE    PIC 9(03) COMP VALUE 008.                   
051900*    PENALIDAD POR ESCALA EXCESIVAMENTE LARGA.                            
052000 77  WS-RIESGO-PEN-ESC-LARGA  PIC 9(03) COMP VALUE 005.                   
052100*    PISO DEL PUNTAJE DE RIESGO: NUNCA BAJA DE CERO AUNQUE SE             
052200 77  WS-RIESGO-PTS-PISO       PIC 9(03) COMP VALUE 000.                   
052300*    EL PUNTAJE DE CONFIABILIDAD ARRANCA EN ESTE PISO ANTES               
052400 77  WS-CONF-PTS-BASE         PIC 9(03) COMP VALUE 050.                   
052500*    FACTOR QUE PONDERA EL TRUST-SCORE DEL PROVEEDOR DENTRO               
052600 77  WS-CONF-FACT-TRUST       PIC 9(02) COMP VALUE 25.                    
052700*    FACTOR QUE PONDERA EL PROXY DE PUNTUALIDAD DENTRO DEL                
052800 77  WS-CONF-FACT-PUNTUAL     PIC 9(02) COMP VALUE 25.                    
052900*    TOPE MAXIMO DEL PUNTAJE DE CONFIABILIDAD.                            
053000 77  WS-CONF-TOPE-MAX         PIC 9(03) COMP VALUE 100.                   
053100*    UMBRAL DE DIFERENCIA DE PRECIO PARA QUE UNA FIRMA CON                
053200 77  WS-DISC-TOPE-REPORTABLE  PIC 9(03)V99 VALUE 5.00.                    
053300 01  WS-CALC-PUNTAJE.                                                     
053400     05  WS-ESC-SUMA                 PIC 9(05)V99 COMP VALUE 0.           
053500     05  WS-ESC-BASE                 PIC 9(03) COMP VALUE 0.              
053600     05  WS-ESC-AJUSTADO             PIC 9(05)V99 COMP VALUE 0.           
053700     05  WS-BAG-BASE                 PIC 9(03) COMP VALUE 0.              
053800     05  WS-RIESGO-BASE              PIC S9(04) COMP VALUE 0.             
053900     05  WS-CONF-BASE                PIC 9(05)V99 COMP VALUE 0.           
054000                                                                          
054100*    CAMPO DE TRABAJO DE LA FUSION DE DUPLICADOS: GUARDA EL               
054200*    NOMBRE DEL PROVEEDOR QUE PIERDE EL 'TAMBIEN POR'.                    
054300 01  WS-CALC-DEDUP.                                                       
054400     05  WS-FUS-PROVEEDOR-PERDEDOR   PIC X(20).                           
054500                                                                          
054600*    ACUMULADORES PARA UBICAR EL ITINERARIO MAS BARATO, MAS               
054700*    RAPIDO, DIRECTO Y CON EQUIPAJE INCLUIDO DENTRO DEL TOP 5.            
054800 01  WS-CALC-CATEGORIA.                                                   
054900     05  WS-CAT-MIN-PRECIO           PIC 9(07)V9(02).                     
055000     05  WS-CAT-MIN-DUR              PIC 9(05).                           
055100     05  WS-CAT-MIN-STOPS            PIC 9(01).                           
055200     05  WS-CAT-IX-BARATO            PIC 9(03) COMP VALUE 0.              
055300     05  WS-CAT-IX-RAPIDO            PIC 9(03) COMP VALUE 0.              
055400     05  WS-CAT-IX-DIRECTO           PIC 9(03) COMP VALUE 0.              
055500     05  WS-CAT-MIN-PRECIO-DIRECTO   PIC 9(07)V9(02).                     
055600     05  WS-CAT-IX-DIRECTO-BARATO    PIC 9(03) COMP VALUE 0.              
055700     05  WS-CAT-MIN-PRECIO-CONBAG    PIC 9(07)V9(02).                     
055800     05  WS-CAT-IX-CONBAG            PIC 9(03) COMP VALUE 0.              
055900                                                                          
056000*    CAMPOS DE TRABAJO PARA PARTIR LOS MINUTOS TOTALES EN                 
056100*    HORAS Y MINUTOS PARA EL FORMATO DE IMPRESION (HHHMM).                
056200 01  WS-CALC-DURACION.                                                    
056300     05  WS-DUR-HORAS                PIC 9(03) COMP VALUE 0.              
056400     05  WS-DUR-MINUTOS              PIC 9(02) COMP VALUE 0.              
056500     05  WS-DUR-HORAS-EDIT           PIC Z9.                              
056600     05  WS-DUR-HORAS-INICIO         PIC 9(01) COMP VALUE 1.              
056700     05  WS-DUR-MIN-EDIT             PIC 99.                              
056800                                                                          
056900*    CAMPOS DE TRABAJO PARA ARMAR EL TEXTO DE LA CLAUSULA                 
057000*    EXPLICATIVA QUE ACOMPANA A CADA ITINERARIO RANQUEADO.                
057100 01  WS-CALC-EXPLICACION.                                                 
057200     05  WS-EXP-PTR                  PIC 9(03) COMP VALUE 1.              
057300     05  WS-EXP-NUM-EDIT             PIC Z(6)9.                           
057400     05  WS-EXP-NUM-BLANCOS          PIC 9(01) COMP VALUE 0.              
057500     05  WS-EXP-NUM-INICIO           PIC 9(01) COMP VALUE 1.              
057600     05  WS-EXP-DIF-PRECIO-ENT       PIC S9(07) COMP.                     
057700     05  WS-EXP-HORAS-LAY            PIC 9(02)V9(01) COMP VALUE 0.        
057800     05  WS-EXP-HORAS-LAY-EDIT       PIC Z9.9.                            
057900     05  WS-EXP-HAY-CARRYON          PIC X(01) VALUE 'N'.                 
058000     05  WS-EXP-HAY-CHECKED          PIC X(01) VALUE 'N'.                 
058100                                                                          
058200*    CAMPOS DE TRABAJO DEL ANALISIS DE COMPENSACION (TRADEOFF)            
058300*    ENTRE EL GANADOR Y LAS ALTERNATIVAS MAS BARATA Y MAS RAPIDA.         
058400 01  WS-CALC-TRADEOFF.                                                    
058500     05  WS-TRD-AHORRO-ENT           PIC S9(07) COMP.                     
058600     05  WS-TRD-TIEMPO-EXTRA         PIC S9(05) COMP.                     
058700     05  WS-TRD-COSTO-EXTRA          PIC S9(07)V99.                       
058800     05  WS-TRD-COSTO-EXTRA-ENT      PIC S9(07) COMP.                     
058900     05  WS-REP-PRECIO-ALT-EDIT      PIC $ZZZ,ZZZ.99.                     
059000                                                                          
059100*    DIFERENCIA ENTRE EL PRECIO MAXIMO Y MINIMO OBSERVADOS                
059200*    PARA UN MISMO ITINERARIO FUSIONADO (VER PARRAFO 4410).               
059300 01  WS-CALC-DISCREPANCIA.                                                
059400     05  WS-DISC-DIFF                PIC 9(07)V99.                        
059500                                                                          
059600 PROCEDURE DIVISION.                                                      
059700*----------------------------------------------------------------*        
059800* ORQUESTA LAS NUEVE FASES DEL LOTE, EN ORDEN: INICIO,                    
059900* LECTURA Y FILTRO, DEDUPLICACION, MINIMO/MAXIMO, PUNTAJE,                
060000* ORDEN, RANGOS, CATEGORIAS, SALIDA, REPORTE Y CIERRE.                    
060100*----------------------------------------------------------------*        
060200 0000-CONTROL-PRINCIPAL.                                                  
060300                                                                          
060400*    ABRE ARCHIVOS, INICIALIZA VARIABLES, LEE LA INTENCION Y              
060500     PERFORM 1000-INICIAR-PROGRAMA                                        
060600        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
060700                                                                          
060800*    PROCESA TODO EL MAZO DE CANDIDATOS, UNO POR REGISTRO,                
060900*    HASTA EL FIN DE ITINERARY-IN.                                        
061000     PERFORM 2000-PROCESAR-PROGRAMA                                       
061100        THRU 2000-PROCESAR-PROGRAMA-FIN                                   
061200           UNTIL FS-ITINERARIOS-EOF.                                      
061300                                                                          
061400*    LA TABLA DE TRABAJO PUEDE TENER MAS DE UNA FILA PARA EL              
061500*    MISMO VUELO FISICO SI DOS PROVEEDORES LO OFRECEN POR                 
061600*    SEPARADO; 2600-DEDUPLICAR DEJA UNA SOLA FILA POR FIRMA.              
061700     PERFORM 2600-DEDUPLICAR                                              
061800        THRU 2600-DEDUPLICAR-FIN.                                         
061900                                                                          
062000*    EL MIN/MAX DE CADA METRICA (PRECIO, DURACION, ESCALAS,               
062100*    ETC.) SE CALCULA UNA SOLA VEZ SOBRE LOS SOBREVIVIENTES,              
062200*    ANTES DE PUNTUAR, PORQUE LA NORMALIZACION LOS NECESITA.              
062300     PERFORM 2700-CALCULAR-MINMAX                                         
062400        THRU 2700-CALCULAR-MINMAX-FIN.                                    
062500                                                                          
062600*    PUNTUA CADA FILA SOBREVIVIENTE CONTRA LOS PESOS DE LA                
062700*    PRIORIDAD SELECCIONADA EN 1400-SELECCIONAR-PESOS.                    
062800     PERFORM 2800-PUNTUAR-TABLA                                           
062900        THRU 2800-PUNTUAR-TABLA-FIN.                                      
063000                                                                          
063100*    ORDENA LA TABLA DE MAYOR A MENOR PUNTAJE POR EL METODO               
063200     PERFORM 2850-ORDENAR-TABLA                                           
063300        THRU 2850-ORDENAR-TABLA-FIN.                                      
063400                                                                          
063500*    NUMERA CADA FILA SOBREVIVIENTE CON SU POSICION FINAL.                
063600     PERFORM 2900-ASIGNAR-RANGOS                                          
063700        THRU 2900-ASIGNAR-RANGOS-FIN.                                     
063800                                                                          
063900*    MARCA LOS GANADORES DE CADA CATEGORIA (BARATO, RAPIDO,               
064000*    DIRECTO, ETC.) SOBRE LA TABLA YA ORDENADA Y RANGUEADA.               
064100     PERFORM 2950-CATEGORIZAR                                             
064200        THRU 2950-CATEGORIZAR-FIN.                                        
064300                                                                          
064400*    ARMA EL CONSEJO DE COMPRA Y LA EXPLICACION DE CADA FILA              
064500*    Y LA GRABA EN EL ARCHIVO DE SALIDA RANQUEADA.                        
064600     PERFORM 3000-GENERAR-SALIDA                                          
064700        THRU 3000-GENERAR-SALIDA-FIN.                                     
064800                                                                          
064900*    EMITE EL DECISION-REPORT CON LA TABLA COMPLETA, EL                   
065000*    DETALLE DEL TOP 5 Y LOS TOTALES DE CONTROL DEL LOTE.                 
065100     PERFORM 4000-EMITIR-REPORTE                                          
065200        THRU 4000-EMITIR-REPORTE-FIN.                                     
065300                                                                          
065400*    CIERRA LOS ARCHIVOS ANTES DE MOSTRAR LOS CONTADORES.                 
065500     PERFORM 9000-FINALIZAR-PROGRAMA                                      
065600        THRU 9000-FINALIZAR-PROGRAMA-FIN.                                 
065700                                                                          
065800*    LOS SEIS CONTADORES DE CONTROL SE MUESTRAN SIEMPRE,                  
065900*    AUNQUE EL LOTE NO HAYA DEJADO NINGUN SOBREVIVIENTE, PARA             
066000*    QUE OPERACIONES PUEDA AUDITAR CUANTOS REGISTROS SE                   
066100     DISPLAY 'ITINDEC - LEIDOS     : ' WS-TOT-LEIDOS.                     
066200*    TOTAL DE CANDIDATOS DESCARTADOS POR NO CUMPLIR LA                    
066300     DISPLAY 'ITINDEC - FILTRADOS  : ' WS-TOT-FILTRADOS.                  
066400*    TOTAL DE CANDIDATOS DESCARTADOS POR NORMALIZAR MAL.                  
066500     DISPLAY 'ITINDEC - RECHAZADOS : ' WS-TOT-RECHAZADOS.                 
066600*    TOTAL DE FILAS FUSIONADAS POR SER EL MISMO VUELO.                    
066700     DISPLAY 'ITINDEC - DUPLICADOS : ' WS-TOT-DUPLICADOS.                 
066800*    TOTAL DE FILAS QUE QUEDARON NUMERADAS EN EL RANKING.                 
066900     DISPLAY 'ITINDEC - RANQUEADOS : ' WS-TOT-RANQUEADOS.                 
067000*    TOTAL DE REGISTROS GRABADOS EN RANKED-OUT.                           
067100     DISPLAY 'ITINDEC - ESCRITOS   : ' WS-TOT-ESCRITOS.                   
067200                                                                          
067300*    STOP RUN FINAL DEL LOTE.                                             
067400     STOP RUN.                                                            
067500                                                                          
067600*----------------------------------------------------------------*        
067700* APERTURA DE ARCHIVOS, INICIALIZACION DE VARIABLES, LECTURA              
067800* DE LA INTENCION DE BUSQUEDA Y SELECCION DE LOS PESOS.                   
067900*----------------------------------------------------------------*        
068000 1000-INICIAR-PROGRAMA.                                                   
068100                                                                          
068200*    ABRE LOS CUATRO ARCHIVOS DEL PROGRAMA ANTES DE TOCAR                 
068300     PERFORM 1100-ABRIR-ARCHIVOS                                          
068400        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
068500                                                                          
068600*    LIMPIA LA TABLA DE TRABAJO Y LOS CONTADORES DE CONTROL.              
068700     PERFORM 1200-INICIALIZAR-VARIABLES                                   
068800        THRU 1200-INICIALIZAR-VARIABLES-FIN.                              
068900                                                                          
069000*    LEE LA INTENCION DE BUSQUEDA (UN SOLO REGISTRO POR LOTE).            
069100     PERFORM 1300-LEER-INTENCION                                          
069200        THRU 1300-LEER-INTENCION-FIN.                                     
069300                                                                          
069400*    ELIGE LA FILA DE PESOS DE PONDERACION SEGUN LA                       
069500*    PRIORIDAD PEDIDA.                                                    
069600     PERFORM 1400-SELECCIONAR-PESOS                                       
069700        THRU 1400-SELECCIONAR-PESOS-FIN.                                  
069800                                                                          
069900 1000-INICIAR-PROGRAMA-FIN.                                               
070000     EXIT.                                                                
070100                                                                          
070200*----------------------------------------------------------------*        
070300* ABRE LOS CUATRO ARCHIVOS DEL PROGRAMA, DOS DE ENTRADA Y                 
070400* DOS DE SALIDA.                                                          
070500*----------------------------------------------------------------*        
070600 1100-ABRIR-ARCHIVOS.                                                     
070700                                                                          
070800*    LAS CUATRO APERTURAS SON PARRAFOS SEPARADOS PORQUE CADA              
070900*    UNO TIENE SU PROPIO STOP RUN SI EL ARCHIVO NO ABRE; ASI              
071000*    EL DISPLAY DE ERROR IDENTIFICA SIEMPRE EL ARCHIVO EXACTO.            
071100     PERFORM 1110-ABRIR-ENT-INTENCION                                     
071200        THRU 1110-ABRIR-ENT-INTENCION-FIN.                                
071300*    ABRE EL MAZO DE ITINERARIOS CANDIDATOS.                              
071400     PERFORM 1120-ABRIR-ENT-ITINERARIOS                                   
071500        THRU 1120-ABRIR-ENT-ITINERARIOS-FIN.                              
071600*    ABRE LA SALIDA RANQUEADA.                                            
071700     PERFORM 1130-ABRIR-SAL-RANQUEADOS                                    
071800        THRU 1130-ABRIR-SAL-RANQUEADOS-FIN.                               
071900*    ABRE EL DECISION-REPORT.                                             
072000     PERFORM 1140-ABRIR-SAL-REPORTE                                       
072100        THRU 1140-ABRIR-SAL-REPORTE-FIN.                                  
072200                                                                          
072300 1100-ABRIR-ARCHIVOS-FIN.                                                 
072400     EXIT.                                                                
072500                                                                          
072600*    ABRE EL ARCHIVO DE INTENCION DE BUSQUEDA (SEARCH-INTENT).            
072700 1110-ABRIR-ENT-INTENCION.                                                
072800*    SI SEARCH-INTENT NO ABRE NO HAY INTENCION DE BUSQUEDA                
072900*    QUE FILTRAR; EL LOTE NO TIENE SENTIDO Y SE CORTA.                    
073000     OPEN INPUT ENT-INTENCION.                                            
073100*    SI SEARCH-INTENT NO ABRE, EL LOTE NO TIENE CRITERIOS                 
073200     IF NOT FS-INTENCION-OK                                               
073300        DISPLAY 'ITINDEC - ERROR AL ABRIR SEARCH-INTENT: '                
073400                 FS-INTENCION                                             
073500        STOP RUN                                                          
073600     END-IF.                                                              
073700 1110-ABRIR-ENT-INTENCION-FIN.                                            
073800     EXIT.                                                                
073900                                                                          
074000*    ABRE EL MAZO DE ITINERARIOS CANDIDATOS (ITINERARY-IN).               
074100 1120-ABRIR-ENT-ITINERARIOS.                                              
074200*    SI ITINERARY-IN NO ABRE NO HAY NADA PARA RANQUEAR.                   
074300     OPEN INPUT ENT-ITINERARIOS.                                          
074400*    SI ITINERARY-IN NO ABRE, NO HAY CANDIDATOS PARA LEER.                
074500     IF NOT FS-ITINERARIOS-OK                                             
074600        DISPLAY 'ITINDEC - ERROR AL ABRIR ITINERARY-IN: '                 
074700                 FS-ITINERARIOS                                           
074800        STOP RUN                                                          
074900     END-IF.                                                              
075000 1120-ABRIR-ENT-ITINERARIOS-FIN.                                          
075100     EXIT.                                                                
075200                                                                          
075300*    ABRE LA SALIDA RANQUEADA (RANKED-OUT).                               
075400 1130-ABRIR-SAL-RANQUEADOS.                                               
075500*    RANKED-OUT ES EL MAZO DE SALIDA QUE CONSUME EL SIGUIENTE             
075600     OPEN OUTPUT SAL-RANQUEADOS.                                          
075700*    SI RANKED-OUT NO ABRE, NO HAY DONDE GRABAR LA SALIDA.                
075800     IF NOT FS-RANQUEADOS-OK                                              
075900        DISPLAY 'ITINDEC - ERROR AL ABRIR RANKED-OUT: '                   
076000                 FS-RANQUEADOS                                            
076100        STOP RUN                                                          
076200     END-IF.                                                              
076300 1130-ABRIR-SAL-RANQUEADOS-FIN.                                           
076400     EXIT.                                                                
076500                                                                          
076600*    ABRE EL DECISION-REPORT.                                             
076700 1140-ABRIR-SAL-REPORTE.                                                  
076800*    DECISION-REPORT ES EL REPORTE IMPRESO PARA EL ANALISTA.              
076900     OPEN OUTPUT SAL-REPORTE.                                             
077000*    SI DECISION-REPORT NO ABRE, NO HAY DONDE IMPRIMIR.                   
077100     IF NOT FS-REPORTE-OK                                                 
077200        DISPLAY 'ITINDEC - ERROR AL ABRIR DECISION-REPORT: '              
077300                 FS-REPORTE                                               
077400        STOP RUN                                                          
077500     END-IF.                                                              
077600 1140-ABRIR-SAL-REPORTE-FIN.                                              
077700     EXIT.                                                                
077800                                                                          
077900*----------------------------------------------------------------*        
078000* PONE EN CERO LA TABLA DE TRABAJO Y LOS CONTADORES DE                    
078100* CONTROL DEL LOTE.                                                       
078200*----------------------------------------------------------------*        
078300 1200-INICIALIZAR-VARIABLES.                                              
078400                                                                          
078500*    INITIALIZE DEJA TODA LA TABLA DE TRABAJO EN BLANCOS Y                
078600*    CEROS ANTES DE EMPEZAR A ACUMULAR FILAS; SIN ESTO,                   
078700*    BASURA DE UNA CORRIDA ANTERIOR PODRIA QUEDAR EN MEMORIA.             
078800     INITIALIZE WS-TBL-ENTRY.                                             
078900*    EL PROXIMO CASILLERO LIBRE DE LA TABLA ARRANCA EN 1.                 
079000     MOVE 1 TO WS-TBL-PROX.                                               
079100*    TODOS LOS CONTADORES DE CONTROL DEL LOTE SE PONEN EN                 
079200     MOVE ZERO TO WS-TOT-LEIDOS WS-TOT-FILTRADOS                          
079300                  WS-TOT-RECHAZADOS WS-TOT-ACUMULADOS                     
079400                  WS-TOT-DUPLICADOS WS-TOT-SOBREVIVIENTES                 
079500                  WS-TOT-RANQUEADOS WS-TOT-ESCRITOS.                      
079600                                                                          
079700 1200-INICIALIZAR-VARIABLES-FIN.                                          
079800     EXIT.                                                                
079900                                                                          
080000*----------------------------------------------------------------*        
080100* LEE EL UNICO REGISTRO DE SEARCH-INTENT Y LE ASIGNA LA                   
080200* PRIORIDAD BALANCED SI VIENE EN BLANCO.                                  
080300*----------------------------------------------------------------*        
080400 1300-LEER-INTENCION.                                                     
080500                                                                          
080600*    SEARCH-INTENT TIENE UN SOLO REGISTRO; SI NO SE PUEDE                 
080700*    LEER, EL LOTE NO TIENE CRITERIOS DE BUSQUEDA Y SE CORTA.             
080800     READ ENT-INTENCION.                                                  
080900*    SIN SEARCH-INTENT NO HAY NADA QUE FILTRAR.                           
081000     IF NOT FS-INTENCION-OK                                               
081100        DISPLAY 'ITINDEC - NO SE PUDO LEER SEARCH-INTENT: '               
081200                 FS-INTENCION                                             
081300        STOP RUN                                                          
081400     END-IF.                                                              
081500*    LA PRIORIDAD EN BLANCO SE TOMA COMO BALANCED, EL PERFIL              
081600*    NEUTRO DE LA ESPECIFICACION, PARA NO RECHAZAR EL LOTE                
081700*    POR UN CAMPO OPCIONAL SIN COMPLETAR.                                 
081800     IF WS-ENT-INT-PRIORITY = SPACES                                      
081900        MOVE 'BALANCED' TO WS-ENT-INT-PRIORITY                            
082000     END-IF.                                                              
082100                                                                          
082200 1300-LEER-INTENCION-FIN.                                                 
082300     EXIT.                                                                
082400                                                                          
082500*----------------------------------------------------------------*        
082600* ELIGE LA FILA DE PESOS QUE CORRESPONDE A LA PRIORIDAD                   
082700* PEDIDA (CHEAP/FAST/COMFORT/BALANCED).                                   
082800*----------------------------------------------------------------*        
082900 1400-SELECCIONAR-PESOS.                                                  
083000                                                                          
083100*    BAJA LA BANDERA ANTES DE BUSCAR EN LA TABLA DE PESOS.                
083200     MOVE 'N' TO WS-SEL-PESO-ENCONTRADO.                                  
083300*    BUSCA EN LA TABLA DE PESOS EL JUEGO QUE CORRESPONDE                  
083400*    AL PERFIL DE PRIORIDAD PEDIDO EN LA INTENCION.                       
083500     PERFORM 1410-BUSCAR-PESO                                             
083600        THRU 1410-BUSCAR-PESO-FIN                                         
083700           VARYING WS-PESO-IX FROM 1 BY 1                                 
083800              UNTIL WS-PESO-IX > 4                                        
083900                 OR WS-SEL-PESO-ENCONTRADO = 'S'.                         
084000*    SI NINGUNA FILA DE LA TABLA DE PESOS COINCIDIO CON LA                
084100*    PRIORIDAD PEDIDA (DATO MAL TIPEADO EN SEARCH-INTENT),                
084200*    SE USA LA FILA 4 (BALANCED) COMO RESPALDO POR DEFECTO.               
084300     IF WS-SEL-PESO-ENCONTRADO NOT = 'S'                                  
084400        SET WS-PESO-IX TO 4                                               
084500        PERFORM 1420-TOMAR-PESO                                           
084600           THRU 1420-TOMAR-PESO-FIN                                       
084700     END-IF.                                                              
084800                                                                          
084900 1400-SELECCIONAR-PESOS-FIN.                                              
085000     EXIT.                                                                
085100                                                                          
085200*    RECORRE LA TABLA DE PESOS HASTA ENCONTRAR LA FILA CUYA               
085300*    PRIORIDAD COINCIDE CON LA PEDIDA EN SEARCH-INTENT.                   
085400 1410-BUSCAR-PESO.                                                        
085500*    COMPARA LA PRIORIDAD PEDIDA CONTRA LA FILA ACTUAL DE LA              
085600*    TABLA DE PESOS CARGADA EN WORKING-STORAGE.                           
085700     IF WS-ENT-INT-PRIORITY = WS-PESO-PRIORIDAD(WS-PESO-IX)               
085800        PERFORM 1420-TOMAR-PESO                                           
085900           THRU 1420-TOMAR-PESO-FIN                                       
086000        MOVE 'S' TO WS-SEL-PESO-ENCONTRADO                                
086100     END-IF.                                                              
086200 1410-BUSCAR-PESO-FIN.                                                    
086300     EXIT.                                                                
086400                                                                          
086500*    COPIA LA FILA DE PESOS ENCONTRADA (O BALANCED, POR                   
086600*    DEFECTO) AL AREA DE PESOS SELECCIONADOS.                             
086700 1420-TOMAR-PESO.                                                         
086800*    LOS SIETE PESOS (PRECIO, DURACION, ESCALAS, LAYOVER,                 
086900*    EQUIPAJE, RIESGO Y CONFIABILIDAD) SE COPIAN JUNTOS PARA              
087000*    QUE 2810-PUNTUAR-REGISTRO LOS USE SIN VOLVER A BUSCAR                
087100     MOVE WS-PESO-PRECIO(WS-PESO-IX)   TO WS-SEL-PESO-PRECIO.             
087200*    PESO DE LA DURACION PARA LA PRIORIDAD SELECCIONADA.                  
087300     MOVE WS-PESO-DURACION(WS-PESO-IX) TO WS-SEL-PESO-DURACION.           
087400*    PESO DE LA CANTIDAD DE ESCALAS.                                      
087500     MOVE WS-PESO-STOPS(WS-PESO-IX)    TO WS-SEL-PESO-STOPS.              
087600*    PESO DEL CONFORT DE LAS ESCALAS (LAYOVER).                           
087700     MOVE WS-PESO-LAYOVER(WS-PESO-IX)  TO WS-SEL-PESO-LAYOVER.            
087800*    PESO DEL EQUIPAJE INCLUIDO.                                          
087900     MOVE WS-PESO-BAGGAGE(WS-PESO-IX)  TO WS-SEL-PESO-BAGGAGE.            
088000*    PESO DEL RIESGO OPERATIVO.                                           
088100     MOVE WS-PESO-RISK(WS-PESO-IX)     TO WS-SEL-PESO-RISK.               
088200*    PESO DE LA CONFIABILIDAD DEL PROVEEDOR.                              
088300     MOVE WS-PESO-RELIAB(WS-PESO-IX)   TO WS-SEL-PESO-RELIAB.             
088400 1420-TOMAR-PESO-FIN.                                                     
088500     EXIT.                                                                
088600                                                                          
088700*----------------------------------------------------------------*        
088800* BUCLE PRINCIPAL DE LECTURA: POR CADA CANDIDATO, FILTRA POR              
088900* LA INTENCION, NORMALIZA Y VALIDA, Y ACUMULA EN LA TABLA DE              
089000* TRABAJO LOS QUE QUEDAN VALIDOS.                                         
089100*----------------------------------------------------------------*        
089200 2000-PROCESAR-PROGRAMA.                                                  
089300                                                                          
089400*    LEE EL PROXIMO CANDIDATO ANTES DE DECIDIR SI SE PROCESA.             
089500     PERFORM 2200-LEER-CANDIDATO                                          
089600        THRU 2200-LEER-CANDIDATO-FIN.                                     
089700                                                                          
089800*    SOLO SE PROCESA EL CANDIDATO SI LA LECTURA NO LLEGO AL               
089900     IF NOT FS-ITINERARIOS-EOF                                            
090000        ADD 1 TO WS-TOT-LEIDOS                                            
090100        MOVE 'S' TO WS-SW-PASA-FILTRO                                     
090200        PERFORM 2300-FILTRAR-INTENT                                       
090300           THRU 2300-FILTRAR-INTENT-FIN                                   
090400        IF WS-FILTRO-PASA                                                 
090500           PERFORM 2400-NORMALIZAR                                        
090600              THRU 2400-NORMALIZAR-FIN                                    
090700           IF LK-ITIN-ES-VALIDO                                           
090800              PERFORM 2500-ACUMULAR-TABLA                                 
090900                 THRU 2500-ACUMULAR-TABLA-FIN                             
091000           ELSE                                                           
091100              ADD 1 TO WS-TOT-RECHAZADOS                                  
091200           END-IF                                                         
091300        ELSE                                                              
091400           ADD 1 TO WS-TOT-FILTRADOS                                      
091500        END-IF                                                            
091600     END-IF.                                                              
091700                                                                          
091800 2000-PROCESAR-PROGRAMA-FIN.                                              
091900     EXIT.                                                                
092000                                                                          
092100*    LEE EL PROXIMO ITINERARIO CANDIDATO DEL MAZO DE ENTRADA.             
092200 2200-LEER-CANDIDATO.                                                     
092300*    UN FS DISTINTO DE OK Y DE EOF ES UN ERROR DE LECTURA; EL             
092400     READ ENT-ITINERARIOS.                                                
092500*    UN STATUS DISTINTO DE OK Y DE EOF ES UN ERROR DE LECTURA             
092600     EVALUATE TRUE                                                        
092700        WHEN FS-ITINERARIOS-OK                                            
092800           CONTINUE                                                       
092900        WHEN FS-ITINERARIOS-EOF                                           
093000           CONTINUE                                                       
093100        WHEN OTHER                                                        
093200           DISPLAY 'ITINDEC - ERROR LEYENDO ITINERARY-IN: '               
093300                    FS-ITINERARIOS                                        
093400           STOP RUN                                                       
093500     END-EVALUATE.                                                        
093600 2200-LEER-CANDIDATO-FIN.                                                 
093700     EXIT.                                                                
093800                                                                          
093900*----------------------------------------------------------------*        
094000* FILTRO DE INTENCION - UNA REGLA POR BLOQUE, EN EL ORDEN DE LA           
094100* ESPECIFICACION.  LA PRIMERA QUE FALLA CORTA EL RESTO VIA GO TO.         
094200*----------------------------------------------------------------*        
094300 2300-FILTRAR-INTENT.                                                     
094400                                                                          
094500*    REGLA 1: EL ORIGEN Y EL DESTINO FINAL DEL ITINERARIO                 
094600*    DEBEN COINCIDIR CON LO PEDIDO EN LA INTENCION DE VIAJE.              
094700     IF WS-ENT-LEG-ORIGIN(1) NOT = WS-ENT-INT-ORIGIN                      
094800        OR WS-ENT-LEG-DEST(WS-ENT-NUM-LEGS) NOT = WS-ENT-INT-DEST         
094900        MOVE 'N' TO WS-SW-PASA-FILTRO                                     
095000        GO TO 2300-FILTRAR-INTENT-FIN                                     
095100     END-IF.                                                              
095200                                                                          
095300*    REGLA 2: SI PIDIO SOLO VUELOS DIRECTOS, DESCARTA                     
095400*    CUALQUIER ITINERARIO CON ESCALAS.                                    
095500     IF WS-ENT-INT-NONSTOP-ONLY = 'Y'                                     
095600        AND WS-ENT-NO-ES-DIRECTO                                          
095700        MOVE 'N' TO WS-SW-PASA-FILTRO                                     
095800        GO TO 2300-FILTRAR-INTENT-FIN                                     
095900     END-IF.                                                              
096000                                                                          
096100*    REGLA 3: DESCARTA SI LA CANTIDAD DE ESCALAS SUPERA                   
096200*    EL MAXIMO PEDIDO (9 = SIN TOPE).                                     
096300     IF WS-ENT-INT-MAX-STOPS < 9                                          
096400        AND WS-ENT-NUM-STOPS > WS-ENT-INT-MAX-STOPS                       
096500        MOVE 'N' TO WS-SW-PASA-FILTRO                                     
096600        GO TO 2300-FILTRAR-INTENT-FIN                                     
096700     END-IF.                                                              
096800                                                                          
096900*    REGLA 4: DESCARTA SI EL PRECIO TOTAL SUPERA EL                       
097000*    PRESUPUESTO MAXIMO INFORMADO (CERO = SIN TOPE).                      
097100     IF WS-ENT-INT-MAX-PRICE > 0                                          
097200        AND WS-ENT-TOTAL-PRICE > WS-ENT-INT-MAX-PRICE                     
097300        MOVE 'N' TO WS-SW-PASA-FILTRO                                     
097400        GO TO 2300-FILTRAR-INTENT-FIN                                     
097500     END-IF.                                                              
097600                                                                          
097700*    REGLA 5: DESCARTA SI LA DURACION TOTAL DEL VIAJE                     
097800*    SUPERA EL MAXIMO PEDIDO, EXPRESADO EN HORAS.                         
097900     IF WS-ENT-INT-MAX-DUR-HRS > 0                                        
098000        COMPUTE WS-CALC-MAX-DUR-MIN =                                     
098100                WS-ENT-INT-MAX-DUR-HRS * 60                               
098200        IF WS-ENT-TOTAL-DUR-MIN > WS-CALC-MAX-DUR-MIN                     
098300           MOVE 'N' TO WS-SW-PASA-FILTRO                                  
098400           GO TO 2300-FILTRAR-INTENT-FIN                                  
098500        END-IF                                                            
098600     END-IF.                                                              
098700                                                                          
098800*    REGLA 6: SI NO QUIERE VUELOS RED-EYE, REVISA CADA                    
098900*    TRAMO Y DESCARTA SI ALGUNO SALE DE NOCHE.                            
099000     IF WS-ENT-INT-NO-RED-EYES = 'Y'                                      
099100        MOVE 'N' TO WS-SW-HAY-RED-EYE                                     
099200*    REVISA TRAMO POR TRAMO BUSCANDO SALIDAS DE MADRUGADA.                
099300        PERFORM 2340-VER-RED-EYE                                          
099400           THRU 2340-VER-RED-EYE-FIN                                      
099500              VARYING WS-SUB-LEG FROM 1 BY 1                              
099600                 UNTIL WS-SUB-LEG > WS-ENT-NUM-LEGS                       
099700        IF WS-SW-HAY-RED-EYE = 'Y'                                        
099800           MOVE 'N' TO WS-SW-PASA-FILTRO                                  
099900           GO TO 2300-FILTRAR-INTENT-FIN                                  
100000        END-IF                                                            
100100     END-IF.                                                              
100200                                                                          
100300*    REGLA 7: SI NO QUIERE ESCALAS NOCTURNAS, REVISA CADA                 
100400*    ESCALA Y DESCARTA SI ALGUNA QUEDA MARCADA OVERNIGHT.                 
100500     IF WS-ENT-INT-NO-OVN-LAYOVER = 'Y'                                   
100600        MOVE 'N' TO WS-SW-HAY-OVN                                         
100700*    REVISA ESCALA POR ESCALA BUSCANDO ALGUNA OVERNIGHT.                  
100800        PERFORM 2350-VER-ESCALA-NOCTURNA                                  
100900           THRU 2350-VER-ESCALA-NOCTURNA-FIN                              
101000              VARYING WS-SUB-LAY FROM 1 BY 1                              
101100                 UNTIL WS-SUB-LAY > WS-ENT-NUM-LAYOVERS                   
101200        IF WS-SW-HAY-OVN = 'Y'                                            
101300           MOVE 'N' TO WS-SW-PASA-FILTRO                                  
101400           GO TO 2300-FILTRAR-INTENT-FIN                                  
101500        END-IF                                                            
101600     END-IF.                                                              
101700                                                                          
101800 2300-FILTRAR-INTENT-FIN.                                                 
101900     EXIT.                                                                
102000                                                                          
102100*    MARCA EL SWITCH DE RED-EYE SI EL TRAMO SALE ENTRE LAS                
102200*    2300 Y LAS 0500.                                                     
102300*    DETECTA SI EL VUELO SALE O LLEGA EN HORARIO RED-EYE.                 
102400 2340-VER-RED-EYE.                                                        
102500*    UBICA EL TRAMO QUE SE ESTA EVALUANDO EN ESTA VUELTA DEL              
102600     SET WS-ENT-LEG-IX TO WS-SUB-LEG.                                     
102700*    UNA SALIDA DESPUES DE LAS 22:00 O UNA LLEGADA ANTES DE               
102800     IF WS-ENT-LEG-DEP-TIME(WS-ENT-LEG-IX) >= 2200                        
102900        OR WS-ENT-LEG-DEP-TIME(WS-ENT-LEG-IX) < 0500                      
103000        MOVE 'Y' TO WS-SW-HAY-RED-EYE                                     
103100     END-IF.                                                              
103200 2340-VER-RED-EYE-FIN.                                                    
103300     EXIT.                                                                
103400                                                                          
103500*    MARCA EL SWITCH DE ESCALA NOCTURNA SI LA ESCALA                      
103600*    QUEDA INDICADA COMO OVERNIGHT.                                       
103700 2350-VER-ESCALA-NOCTURNA.                                                
103800*    DETECTA SI ALGUNA ESCALA CAE EN HORARIO NOCTURNO.                    
103900     SET WS-ENT-LAY-IX TO WS-SUB-LAY.                                     
104000*    LA ESCALA NOCTURNA YA VIENE MARCADA POR ITINNORM; ACA                
104100     IF WS-ENT-LAY-OVERNIGHT(WS-ENT-LAY-IX) = 'Y'                         
104200        MOVE 'Y' TO WS-SW-HAY-OVN                                         
104300     END-IF.                                                              
104400 2350-VER-ESCALA-NOCTURNA-FIN.                                            
104500     EXIT.                                                                
104600                                                                          
104700*----------------------------------------------------------------*        
104800* DELEGA LA NORMALIZACION Y VALIDACION DEL CANDIDATO AL                   
104900* SUBPROGRAMA ITINNORM (CR-0115).                                         
105000*----------------------------------------------------------------*        
105100 2400-NORMALIZAR.                                                         
105200                                                                          
105300*    NORMALIZA LOS CAMPOS DE FECHA/HORA DEL CANDIDATO Y DEJA              
105400*    EN LK-ITIN-ES-VALIDO SI EL REGISTRO QUEDA UTILIZABLE.                
105500     MOVE WS-ENT-ITINERARIO TO LK-ITIN-REG.                               
105600*    LIMPIA EL AREA DE VALIDACION ANTES DE LLAMAR A ITINNORM.             
105700     INITIALIZE LK-ITIN-VALIDACION.                                       
105800*    ITINNORM HACE TODA LA VALIDACION DE FORMATO Y DEVUELVE               
105900     CALL 'ITINNORM' USING LK-ITIN-REG, LK-ITIN-VALIDACION.               
106000                                                                          
106100 2400-NORMALIZAR-FIN.                                                     
106200     EXIT.                                                                
106300                                                                          
106400*----------------------------------------------------------------*        
106500* AGREGA EL CANDIDATO VALIDO A LA TABLA DE TRABAJO Y LE ARMA              
106600* LA FIRMA DE VUELO PARA LA DEDUPLICACION POSTERIOR.                      
106700*----------------------------------------------------------------*        
106800 2500-ACUMULAR-TABLA.                                                     
106900                                                                          
107000*    LA FIRMA IDENTIFICA VUELOS FISICAMENTE IGUALES AUNQUE                
107100*    LOS OFREZCAN PROVEEDORES DISTINTOS, PARA PODER                       
107200     IF WS-TBL-PROX > 500                                                 
107300        DISPLAY 'ITINDEC - TABLA LLENA, SE DESCARTA ITIN: '               
107400                 LK-ITIN-ID                                               
107500     ELSE                                                                 
107600        SET WS-TBL-IX TO WS-TBL-PROX                                      
107700        MOVE LK-ITIN-REG TO WS-TBL-ITIN-BASE(WS-TBL-IX)                   
107800        MOVE SPACES TO WS-TBL-SIGNATURE(WS-TBL-IX)                        
107900        MOVE 'N' TO WS-TBL-DISCARD-FLAG(WS-TBL-IX)                        
108000        MOVE LK-TOTAL-PRICE TO WS-TBL-DISC-MIN-PRICE(WS-TBL-IX)           
108100        MOVE LK-TOTAL-PRICE TO WS-TBL-DISC-MAX-PRICE(WS-TBL-IX)           
108200        MOVE 1 TO WS-TBL-DISC-COUNT(WS-TBL-IX)                            
108300        MOVE ZERO TO WS-TBL-OUT-RANK(WS-TBL-IX)                           
108400                     WS-TBL-OUT-SCORE(WS-TBL-IX)                          
108500        MOVE SPACES TO WS-TBL-OUT-ALSO-VIA(WS-TBL-IX)                     
108600        PERFORM 2510-ARMAR-FIRMA                                          
108700           THRU 2510-ARMAR-FIRMA-FIN                                      
108800        MOVE WS-FIRMA-TEXTO TO WS-TBL-SIGNATURE(WS-TBL-IX)                
108900        ADD 1 TO WS-TBL-PROX                                              
109000        ADD 1 TO WS-TOT-ACUMULADOS                                        
109100     END-IF.                                                              
109200                                                                          
109300 2500-ACUMULAR-TABLA-FIN.                                                 
109400     EXIT.                                                                
109500                                                                          
109600*    ARMA LA FIRMA DE VUELO, TRAMO POR TRAMO, PARA PODER                  
109700*    DETECTAR DUPLICADOS MAS ADELANTE.                                    
109800 2510-ARMAR-FIRMA.                                                        
109900*    ARMA LA FIRMA CONCATENANDO ORIGEN, DESTINO, HORARIOS                 
110000     INITIALIZE WS-FIRMA-CALC.                                            
110100*    RECORRE LOS TRAMOS DEL ITINERARIO PARA ARMAR LA                      
110200*    FIRMA DE DEDUPLICACION TRAMO A TRAMO.                                
110300     PERFORM 2520-CARGAR-TRAMO-FIRMA                                      
110400        THRU 2520-CARGAR-TRAMO-FIRMA-FIN                                  
110500           VARYING WS-SUB-LEG FROM 1 BY 1                                 
110600              UNTIL WS-SUB-LEG > LK-NUM-LEGS.                             
110700 2510-ARMAR-FIRMA-FIN.                                                    
110800     EXIT.                                                                
110900                                                                          
111000*    CARGA AEROLINEA, NRO. DE VUELO, FECHA, ORIGEN Y                      
111100*    DESTINO DE UN TRAMO EN LA FIRMA.                                     
111200 2520-CARGAR-TRAMO-FIRMA.                                                 
111300*    RECORRE LOS TRAMOS DEL ITINERARIO PARA SUMARLOS A LA                 
111400*    FIRMA EN EL ORDEN EN QUE VUELAN, TRAMO POR TRAMO.                    
111500     SET LK-LEG-IX TO WS-SUB-LEG.                                         
111600*    UBICA EL TRAMO ACTUAL DENTRO DEL REGISTRO DE ENTRADA.                
111700     SET WS-FIRMA-IX TO WS-SUB-LEG.                                       
111800*    LA AEROLINEA ES EL PRIMER COMPONENTE DE LA FIRMA.                    
111900     MOVE LK-LEG-AIRLINE-CODE(LK-LEG-IX)                                  
112000                         TO WS-FIRMA-AIRLINE(WS-FIRMA-IX).                
112100*    EL NUMERO DE VUELO DISTINGUE VUELOS DE LA MISMA                      
112200     MOVE LK-LEG-FLIGHT-NUM(LK-LEG-IX)                                    
112300                         TO WS-FIRMA-FLIGHT(WS-FIRMA-IX).                 
112400*    LA FECHA DE SALIDA DEL TRAMO ENTRA EN LA FIRMA PARA NO               
112500     MOVE LK-LEG-DEP-DATE(LK-LEG-IX)                                      
112600                         TO WS-FIRMA-FECHA(WS-FIRMA-IX).                  
112700*    EL ORIGEN DEL TRAMO.                                                 
112800     MOVE LK-LEG-ORIGIN(LK-LEG-IX)                                        
112900                         TO WS-FIRMA-ORIGEN(WS-FIRMA-IX).                 
113000*    EL DESTINO DEL TRAMO CIERRA LA FIRMA DE ESTE TRAMO.                  
113100     MOVE LK-LEG-DEST(LK-LEG-IX)                                          
113200                         TO WS-FIRMA-DESTINO(WS-FIRMA-IX).                
113300 2520-CARGAR-TRAMO-FIRMA-FIN.                                             
113400     EXIT.                                                                
113500                                                                          
113600*----------------------------------------------------------------*        
113700* DEDUPLICADOR - AGRUPA POR FIRMA DE VUELO, SE QUEDA CON EL MAS           
113800* BARATO (DESEMPATE POR MAYOR TRUST-SCORE), ANOTA LOS DEMAS               
113900* PROVEEDORES EN ALSO-VIA Y EL RANGO MIN/MAX PARA EL REPORTE DE           
114000* DISCREPANCIA.  LUEGO COMPACTA LA TABLA DEJANDO SOLO LOS                 
114100* SOBREVIVIENTES, EN EL ORDEN ORIGINAL DE LECTURA.                        
114200*----------------------------------------------------------------*        
114300 2600-DEDUPLICAR.                                                         
114400                                                                          
114500*    RECORRE LOS GRUPOS YA FORMADOS BUSCANDO UNO CON LA                   
114600*    MISMA FIRMA QUE EL REGISTRO ENTRANTE.                                
114700     IF WS-TOT-ACUMULADOS > 1                                             
114800*    BUSCA, PARA CADA SOBREVIVIENTE, SI YA EXISTE OTRO                    
114900*    CON LA MISMA FIRMA (MISMOS VUELOS Y HORARIOS).                       
115000        PERFORM 2610-BUSCAR-GRUPO                                         
115100           THRU 2610-BUSCAR-GRUPO-FIN                                     
115200              VARYING WS-SUB-I FROM 1 BY 1                                
115300                 UNTIL WS-SUB-I > WS-TOT-ACUMULADOS                       
115400     END-IF.                                                              
115500                                                                          
115600*    DOS FILAS SON EL MISMO VUELO SI TIENEN IGUAL FIRMA; EN               
115700*    ESE CASO SE FUSIONAN EN UNA SOLA FILA DE SALIDA EN VEZ               
115800*    DE DEJAR DOS OFERTAS DUPLICADAS EN EL RANKING.                       
115900     PERFORM 2690-COMPACTAR-TABLA                                         
116000        THRU 2690-COMPACTAR-TABLA-FIN.                                    
116100                                                                          
116200 2600-DEDUPLICAR-FIN.                                                     
116300     EXIT.                                                                
116400                                                                          
116500*    BUSCA SI YA HAY UN SOBREVIVIENTE ANTERIOR CON LA                     
116600*    MISMA FIRMA DE VUELO.                                                
116700 2610-BUSCAR-GRUPO.                                                       
116800*    SI NO HUBO COINCIDENCIA SE AGREGA LA FILA COMO UN GRUPO              
116900*    NUEVO; SI LA HUBO, SE FUSIONA CONTRA EL GRUPO EXISTENTE              
117000     SET WS-TBL-IX TO WS-SUB-I.                                           
117100*    SOLO SE COMPARA CONTRA FILAS QUE TODAVIA NO FUERON                   
117200     IF NOT WS-TBL-ES-DUPLICADO(WS-TBL-IX)                                
117300        COMPUTE WS-SUB-J-INICIO = WS-SUB-I + 1                            
117400*    COMPARA EL CANDIDATO CONTRA CADA SOBREVIVIENTE                       
117500*    ANTERIOR PARA DETECTAR EL DUPLICADO.                                 
117600        PERFORM 2620-COMPARAR-PAR                                         
117700           THRU 2620-COMPARAR-PAR-FIN                                     
117800              VARYING WS-SUB-J FROM WS-SUB-J-INICIO BY 1                  
117900                 UNTIL WS-SUB-J > WS-TOT-ACUMULADOS                       
118000     END-IF.                                                              
118100 2610-BUSCAR-GRUPO-FIN.                                                   
118200     EXIT.                                                                
118300                                                                          
118400*    DECIDE CUAL DE LOS DOS REGISTROS DE LA MISMA FIRMA                   
118500*    SOBREVIVE: PRIMERO MENOR PRECIO, LUEGO MAYOR                         
118600*    TRUST-SCORE (CR-0205).                                               
118700 2620-COMPARAR-PAR.                                                       
118800*    EL PROVEEDOR MAS BARATO DE LOS DOS GANA LA FILA DE                   
118900*    SALIDA; EL OTRO SOLO APORTA SU NOMBRE A LA LISTA                     
119000     SET WS-TBL-IX  TO WS-SUB-I.                                          
119100*    UBICA LA SEGUNDA FILA DEL PAR QUE SE ESTA COMPARANDO.                
119200     SET WS-TBL-IX2 TO WS-SUB-J.                                          
119300*    SOLO COMPARA CONTRA FILAS AUN NO MARCADAS COMO                       
119400     IF NOT WS-TBL-ES-DUPLICADO(WS-TBL-IX2)                               
119500        AND WS-TBL-SIGNATURE(WS-TBL-IX) =                                 
119600            WS-TBL-SIGNATURE(WS-TBL-IX2)                                  
119700        PERFORM 2630-FUSIONAR-DUPLICADO                                   
119800           THRU 2630-FUSIONAR-DUPLICADO-FIN                               
119900     END-IF.                                                              
120000 2620-COMPARAR-PAR-FIN.                                                   
120100     EXIT.                                                                
120200                                                                          
120300*    DESCARTA AL PERDEDOR DEL PAR, ACTUALIZA EL RANGO                     
120400*    MIN/MAX DE PRECIO DE LA FIRMA Y ANOTA SU                             
120500*    PROVEEDOR EN ALSO-VIA.                                               
120600 2630-FUSIONAR-DUPLICADO.                                                 
120700*    ACUMULA CUANTAS OFERTAS SE FUSIONARON BAJO LA MISMA                  
120800*    FIRMA, PARA PODER INFORMAR LA DISCREPANCIA DE PRECIO.                
120900     ADD 1 TO WS-TBL-DISC-COUNT(WS-TBL-IX).                               
121000*    GUARDA EL PRECIO MAS ALTO VISTO PARA ESTA FIRMA, PARA                
121100     IF WS-TBL-TOTAL-PRICE(WS-TBL-IX2) <                                  
121200        WS-TBL-DISC-MIN-PRICE(WS-TBL-IX)                                  
121300        MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX2)                               
121400            TO WS-TBL-DISC-MIN-PRICE(WS-TBL-IX)                           
121500     END-IF.                                                              
121600*    EL PROXIMO CANDIDATO QUEDA COMO EL SOBREVIVIENTE DEL                 
121700     IF WS-TBL-TOTAL-PRICE(WS-TBL-IX2) >                                  
121800        WS-TBL-DISC-MAX-PRICE(WS-TBL-IX)                                  
121900        MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX2)                               
122000            TO WS-TBL-DISC-MAX-PRICE(WS-TBL-IX)                           
122100     END-IF.                                                              
122200*    DESEMPATE: GANA EL PRECIO MAS BAJO; SI HAY EMPATE DE                 
122300*    PRECIO, GANA LA OFERTA CON MEJOR TRUST-SCORE.                        
122400     MOVE 'N' TO WS-SW-IX2-GANA.                                          
122500*    SUMA UN PROVEEDOR MAS A LA CUENTA DE OFERTAS DE LA FIRMA,            
122600     IF WS-TBL-TOTAL-PRICE(WS-TBL-IX2) <                                  
122700        WS-TBL-TOTAL-PRICE(WS-TBL-IX)                                     
122800        MOVE 'Y' TO WS-SW-IX2-GANA                                        
122900     END-IF.                                                              
123000*    ACUMULA UN DUPLICADO FUSIONADO AL TOTAL DE CONTROL DEL               
123100     IF WS-TBL-TOTAL-PRICE(WS-TBL-IX2) =                                  
123200        WS-TBL-TOTAL-PRICE(WS-TBL-IX)                                     
123300        AND WS-TBL-TRUST-SCORE(WS-TBL-IX2) >                              
123400            WS-TBL-TRUST-SCORE(WS-TBL-IX)                                 
123500        MOVE 'Y' TO WS-SW-IX2-GANA                                        
123600     END-IF.                                                              
123700*    AGREGA EL NOMBRE DEL PROVEEDOR PERDEDOR A LA LISTA                   
123800     IF WS-SW-IX2-GANA = 'Y'                                              
123900        MOVE WS-TBL-PROVIDER-NAME(WS-TBL-IX)                              
124000            TO WS-FUS-PROVEEDOR-PERDEDOR                                  
124100        MOVE WS-TBL-ITIN-BASE(WS-TBL-IX2)                                 
124200            TO WS-TBL-ITIN-BASE(WS-TBL-IX)                                
124300     ELSE                                                                 
124400        MOVE WS-TBL-PROVIDER-NAME(WS-TBL-IX2)                             
124500            TO WS-FUS-PROVEEDOR-PERDEDOR                                  
124600     END-IF.                                                              
124700*    LA LISTA ALSO-VIA SE ARMA CON COMA Y ESPACIO ENTRE CADA              
124800*    NOMBRE, SALVO ANTES DEL PRIMERO.                                     
124900     PERFORM 2636-AGREGAR-ALSO-VIA                                        
125000        THRU 2636-AGREGAR-ALSO-VIA-FIN.                                   
125100*    MARCA LA FILA PERDEDORA PARA QUE 2690-COMPACTAR-TABLA                
125200     MOVE 'Y' TO WS-TBL-DISCARD-FLAG(WS-TBL-IX2).                         
125300*    SUMA UN DUPLICADO MAS AL TOTAL DE CONTROL DEL LOTE.                  
125400     ADD 1 TO WS-TOT-DUPLICADOS.                                          
125500 2630-FUSIONAR-DUPLICADO-FIN.                                             
125600     EXIT.                                                                
125700                                                                          
125800*    AGREGA EL PROVEEDOR PERDEDOR A LA LISTA ALSO-VIA                     
125900*    DEL SOBREVIVIENTE, SI QUEDA LUGAR.                                   
126000 2636-AGREGAR-ALSO-VIA.                                                   
126100     IF WS-TBL-OUT-ALSO-VIA(WS-TBL-IX) = SPACES                           
126200        MOVE WS-FUS-PROVEEDOR-PERDEDOR                                    
126300            TO WS-TBL-OUT-ALSO-VIA(WS-TBL-IX)                             
126400     ELSE                                                                 
126500        STRING WS-TBL-OUT-ALSO-VIA(WS-TBL-IX) DELIMITED BY '  '           
126600               ', ' DELIMITED BY SIZE                                     
126700               WS-FUS-PROVEEDOR-PERDEDOR DELIMITED BY '  '                
126800            INTO WS-TBL-OUT-ALSO-VIA(WS-TBL-IX)                           
126900     END-IF.                                                              
127000 2636-AGREGAR-ALSO-VIA-FIN.                                               
127100     EXIT.                                                                
127200                                                                          
127300*    RECORRE LA TABLA COMPLETA Y DEJA SOLO LOS                            
127400*    SOBREVIVIENTES, RESPETANDO EL ORDEN DE LECTURA.                      
127500 2690-COMPACTAR-TABLA.                                                    
127600     MOVE ZERO TO WS-TOT-SOBREVIVIENTES.                                  
127700*    SOLO RECORRE LA TABLA SI QUEDO ALGO ACUMULADO; UN LOTE               
127800     IF WS-TOT-ACUMULADOS > 0                                             
127900*    RECORRE TODA LA TABLA Y COPIA AL FRENTE SOLO                         
128000*    LAS FILAS QUE NO FUERON DESCARTADAS.                                 
128100*    COPIA A LA ZONA COMPACTA SOLO LAS FILAS QUE SIGUEN                   
128200        PERFORM 2692-COPIAR-SI-SOBREVIVE                                  
128300           THRU 2692-COPIAR-SI-SOBREVIVE-FIN                              
128400              VARYING WS-SUB-I FROM 1 BY 1                                
128500                 UNTIL WS-SUB-I > WS-TOT-ACUMULADOS                       
128600     END-IF.                                                              
128700 2690-COMPACTAR-TABLA-FIN.                                                
128800     EXIT.                                                                
128900                                                                          
129000*    COPIA UN REGISTRO SOBREVIVIENTE A SU POSICION                        
129100*    COMPACTADA EN LA TABLA.                                              
129200 2692-COPIAR-SI-SOBREVIVE.                                                
129300*    UBICA LA FILA QUE SE ESTA EVALUANDO PARA COMPACTAR.                  
129400     SET WS-TBL-IX TO WS-SUB-I.                                           
129500*    SOLO SOBREVIVEN A LA COMPACTACION LAS FILAS QUE NO                   
129600     IF NOT WS-TBL-ES-DUPLICADO(WS-TBL-IX)                                
129700        ADD 1 TO WS-TOT-SOBREVIVIENTES                                    
129800        SET WS-TBL-IX2 TO WS-TOT-SOBREVIVIENTES                           
129900        IF WS-TBL-IX NOT = WS-TBL-IX2                                     
130000           MOVE WS-TBL-ENTRY(WS-TBL-IX)                                   
130100               TO WS-TBL-ENTRY(WS-TBL-IX2)                                
130200        END-IF                                                            
130300     END-IF.                                                              
130400 2692-COPIAR-SI-SOBREVIVE-FIN.                                            
130500     EXIT.                                                                
130600                                                                          
130700*----------------------------------------------------------------*        
130800* RANKER - PRIMERA PASADA: MINIMO Y MAXIMO DE PRECIO Y DURACION           
130900* ENTRE LOS SOBREVIVIENTES, NECESARIOS PARA NORMALIZAR LOS DOS            
131000* PRIMEROS COMPONENTES DEL PUNTAJE.                                       
131100*----------------------------------------------------------------*        
131200 2700-CALCULAR-MINMAX.                                                    
131300                                                                          
131400*    INICIALIZA LOS MINIMOS EN UN VALOR MUY ALTO Y LOS                    
131500*    MAXIMOS EN CERO PARA QUE LA PRIMERA FILA SIEMPRE LOS                 
131600*    ACTUALICE; ASI SE EVITA TENER QUE DISTINGUIR LA PRIMERA              
131700     MOVE 9999999.99 TO WS-MINMAX-PRECIO-MIN.                             
131800*    EL MAXIMO DE PRECIO ARRANCA EN CERO PARA QUE LA PRIMERA              
131900     MOVE ZERO       TO WS-MINMAX-PRECIO-MAX.                             
132000*    EL MINIMO DE DURACION ARRANCA ALTO PARA QUE LA PRIMERA               
132100     MOVE 99999      TO WS-MINMAX-DUR-MIN.                                
132200*    EL MAXIMO DE DURACION ARRANCA EN CERO.                               
132300     MOVE ZERO       TO WS-MINMAX-DUR-MAX.                                
132400*    SOLO RECORRE LA TABLA SI HUBO SOBREVIVIENTES.                        
132500     IF WS-TOT-SOBREVIVIENTES > 0                                         
132600*    ACUMULA EL MINIMO Y MAXIMO DE PRECIO Y DURACION                      
132700*    ENTRE TODOS LOS SOBREVIVIENTES.                                      
132800        PERFORM 2710-ACUM-MINMAX                                          
132900           THRU 2710-ACUM-MINMAX-FIN                                      
133000              VARYING WS-SUB-I FROM 1 BY 1                                
133100                 UNTIL WS-SUB-I > WS-TOT-SOBREVIVIENTES                   
133200     END-IF.                                                              
133300                                                                          
133400 2700-CALCULAR-MINMAX-FIN.                                                
133500     EXIT.                                                                
133600                                                                          
133700*    ACTUALIZA EL PRECIO Y LA DURACION MINIMOS Y MAXIMOS                  
133800*    DEL LOTE DE SOBREVIVIENTES.                                          
133900 2710-ACUM-MINMAX.                                                        
134000*    COMPARA EL PRECIO, LA DURACION, LAS ESCALAS Y LAS DEMAS              
134100*    METRICAS DE LA FILA CONTRA LOS MINIMOS Y MAXIMOS                     
134200*    ACUMULADOS HASTA EL MOMENTO, ACTUALIZANDOLOS SI                      
134300     SET WS-TBL-IX TO WS-SUB-I.                                           
134400*    ACTUALIZA EL PRECIO MINIMO VISTO HASTA EL MOMENTO.                   
134500     IF WS-TBL-TOTAL-PRICE(WS-TBL-IX) < WS-MINMAX-PRECIO-MIN              
134600        MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX) TO WS-MINMAX-PRECIO-MIN        
134700     END-IF.                                                              
134800*    ACTUALIZA EL PRECIO MAXIMO VISTO HASTA EL MOMENTO.                   
134900     IF WS-TBL-TOTAL-PRICE(WS-TBL-IX) > WS-MINMAX-PRECIO-MAX              
135000        MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX) TO WS-MINMAX-PRECIO-MAX        
135100     END-IF.                                                              
135200*    ACTUALIZA LA DURACION MINIMA VISTA HASTA EL MOMENTO.                 
135300     IF WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX) < WS-MINMAX-DUR-MIN               
135400        MOVE WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX) TO WS-MINMAX-DUR-MIN         
135500     END-IF.                                                              
135600*    ACTUALIZA LA DURACION MAXIMA VISTA HASTA EL MOMENTO.                 
135700     IF WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX) > WS-MINMAX-DUR-MAX               
135800        MOVE WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX) TO WS-MINMAX-DUR-MAX         
135900     END-IF.                                                              
136000 2710-ACUM-MINMAX-FIN.                                                    
136100     EXIT.                                                                
136200                                                                          
136300*----------------------------------------------------------------*        
136400* RANKER - SEGUNDA PASADA: LOS SIETE PUNTAJES POR COMPONENTE Y            
136500* EL PUNTAJE TOTAL PONDERADO POR LA PRIORIDAD SOLICITADA.                 
136600*----------------------------------------------------------------*        
136700 2800-PUNTUAR-TABLA.                                                      
136800                                                                          
136900*    PUNTUA CADA FILA SOBREVIVIENTE CONTRA LOS PESOS YA                   
137000     IF WS-TOT-SOBREVIVIENTES > 0                                         
137100*    PUNTUA CADA SOBREVIVIENTE EN LAS CUATRO                              
137200*    DIMENSIONES Y CALCULA EL PUNTAJE TOTAL.                              
137300        PERFORM 2810-PUNTUAR-REGISTRO                                     
137400           THRU 2810-PUNTUAR-REGISTRO-FIN                                 
137500              VARYING WS-SUB-I FROM 1 BY 1                                
137600                 UNTIL WS-SUB-I > WS-TOT-SOBREVIVIENTES                   
137700     END-IF.                                                              
137800                                                                          
137900 2800-PUNTUAR-TABLA-FIN.                                                  
138000     EXIT.                                                                
138100                                                                          
138200*    CALCULA LOS SIETE PUNTAJES POR COMPONENTE DE UN                      
138300*    REGISTRO Y SU PUNTAJE TOTAL PONDERADO.                               
138400 2810-PUNTUAR-REGISTRO.                                                   
138500*    CADA SUBRUTINA DE PUNTAJE DEVUELVE UN VALOR ENTRE 0 Y                
138600*    100; 2834-PUNTUAR-TOTAL LOS PONDERA SEGUN LOS PESOS DE               
138700*    LA PRIORIDAD ELEGIDA PARA OBTENER EL PUNTAJE FINAL.                  
138800     SET WS-TBL-IX TO WS-SUB-I.                                           
138900*    PUNTAJE DE PRECIO, NORMALIZADO CONTRA EL LOTE.                       
139000     PERFORM 2820-PUNTUAR-PRECIO                                          
139100        THRU 2820-PUNTUAR-PRECIO-FIN.                                     
139200*    PUNTAJE DE DURACION, NORMALIZADO CONTRA EL LOTE.                     
139300     PERFORM 2822-PUNTUAR-DURACION                                        
139400        THRU 2822-PUNTUAR-DURACION-FIN.                                   
139500*    PUNTAJE DE CANTIDAD DE ESCALAS, EN ESCALA FIJA.                      
139600     PERFORM 2824-PUNTUAR-STOPS                                           
139700        THRU 2824-PUNTUAR-STOPS-FIN.                                      
139800*    PUNTAJE DE CONFORT DE LAS ESCALAS.                                   
139900     PERFORM 2826-PUNTUAR-ESCALAS                                         
140000        THRU 2826-PUNTUAR-ESCALAS-FIN.                                    
140100*    PUNTAJE DE EQUIPAJE INCLUIDO.                                        
140200     PERFORM 2828-PUNTUAR-EQUIPAJE                                        
140300        THRU 2828-PUNTUAR-EQUIPAJE-FIN.                                   
140400*    PUNTAJE DE RIESGO OPERATIVO.                                         
140500     PERFORM 2830-PUNTUAR-RIESGO                                          
140600        THRU 2830-PUNTUAR-RIESGO-FIN.                                     
140700*    PUNTAJE DE CONFIABILIDAD DEL PROVEEDOR.                              
140800     PERFORM 2832-PUNTUAR-CONFIABILIDAD                                   
140900        THRU 2832-PUNTUAR-CONFIABILIDAD-FIN.                              
141000*    PUNTAJE TOTAL PONDERADO, EL QUE ORDENA EL RANKING.                   
141100     PERFORM 2834-PUNTUAR-TOTAL                                           
141200        THRU 2834-PUNTUAR-TOTAL-FIN.                                      
141300 2810-PUNTUAR-REGISTRO-FIN.                                               
141400     EXIT.                                                                
141500                                                                          
141600*    PUNTUA EL PRECIO NORMALIZADO CONTRA EL MINIMO Y EL                   
141700*    MAXIMO DEL LOTE (MAS BARATO, MAS PUNTOS).                            
141800 2820-PUNTUAR-PRECIO.                                                     
141900*    EL PRECIO SE NORMALIZA INVIRTIENDO LA ESCALA: EL MAS                 
142000*    BARATO SACA 100 PUNTOS Y EL MAS CARO SACA 0, SALVO QUE               
142100*    TODOS TENGAN EL MISMO PRECIO (MIN = MAX).                            
142200     IF WS-MINMAX-PRECIO-MAX = WS-MINMAX-PRECIO-MIN                       
142300        MOVE 100.00 TO WS-TBL-OUT-PRICE-SCR(WS-TBL-IX)                    
142400     ELSE                                                                 
142500        COMPUTE WS-TBL-OUT-PRICE-SCR(WS-TBL-IX) ROUNDED =                 
142600            100 * (1 - ((WS-TBL-TOTAL-PRICE(WS-TBL-IX) -                  
142700                         WS-MINMAX-PRECIO-MIN) /                          
142800                        (WS-MINMAX-PRECIO-MAX -                           
142900                         WS-MINMAX-PRECIO-MIN)))                          
143000     END-IF.                                                              
143100 2820-PUNTUAR-PRECIO-FIN.                                                 
143200     EXIT.                                                                
143300                                                                          
143400*    PUNTUA LA DURACION TOTAL, NORMALIZADA CONTRA EL                      
143500*    MINIMO Y EL MAXIMO DEL LOTE.                                         
143600 2822-PUNTUAR-DURACION.                                                   
143700*    LA DURACION SE NORMALIZA IGUAL QUE EL PRECIO: MENOS                  
143800*    MINUTOS DE VIAJE ES MEJOR, ASI QUE EL MAS RAPIDO SACA                
143900     IF WS-MINMAX-DUR-MAX = WS-MINMAX-DUR-MIN                             
144000        MOVE 100.00 TO WS-TBL-OUT-DUR-SCR(WS-TBL-IX)                      
144100     ELSE                                                                 
144200        COMPUTE WS-TBL-OUT-DUR-SCR(WS-TBL-IX) ROUNDED =                   
144300            100 * (1 - ((WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX) -                
144400                         WS-MINMAX-DUR-MIN) /                             
144500                        (WS-MINMAX-DUR-MAX -                              
144600                         WS-MINMAX-DUR-MIN)))                             
144700     END-IF.                                                              
144800 2822-PUNTUAR-DURACION-FIN.                                               
144900     EXIT.                                                                
145000                                                                          
145100*    PUNTUA LA CANTIDAD DE ESCALAS (EL DIRECTO PUNTUA                     
145200*    MAS QUE CUALQUIER OPCION CON ESCALAS).                               
145300 2824-PUNTUAR-STOPS.                                                      
145400*    LA ESCALA DE PUNTAJE POR CANTIDAD DE ESCALAS ES FIJA Y               
145500*    NO SE NORMALIZA CONTRA EL LOTE: DIRECTO SIEMPRE VALE 100,            
145600*    CADA ESCALA ADICIONAL BAJA EL PUNTAJE UN ESCALON.                    
145700     EVALUATE WS-TBL-NUM-STOPS(WS-TBL-IX)                                 
145800        WHEN 0 MOVE 100.00 TO WS-TBL-OUT-STOPS-SCR(WS-TBL-IX)             
145900        WHEN 1 MOVE  70.00 TO WS-TBL-OUT-STOPS-SCR(WS-TBL-IX)             
146000        WHEN 2 MOVE  40.00 TO WS-TBL-OUT-STOPS-SCR(WS-TBL-IX)             
146100        WHEN OTHER                                                        
146200               MOVE  10.00 TO WS-TBL-OUT-STOPS-SCR(WS-TBL-IX)             
146300     END-EVALUATE.                                                        
146400 2824-PUNTUAR-STOPS-FIN.                                                  
146500     EXIT.                                                                
146600                                                                          
146700*    PROMEDIA EL PUNTAJE DE CADA ESCALA DEL ITINERARIO.                   
146800 2826-PUNTUAR-ESCALAS.                                                    
146900*    RECORRE CADA ESCALA DEL ITINERARIO ACUMULANDO SU                     
147000*    PUNTAJE DE CONFORT, PARA PROMEDIARLO DESPUES ENTRE TODAS             
147100     IF WS-TBL-DIRECT-FLAG(WS-TBL-IX) = 'Y'                               
147200        MOVE 100.00 TO WS-TBL-OUT-LAYOVER-SCR(WS-TBL-IX)                  
147300     ELSE                                                                 
147400        MOVE ZERO TO WS-ESC-SUMA                                          
147500*    PUNTUA CADA ESCALA DEL ITINERARIO POR SEPARADO                       
147600*    Y ACUMULA EL SUBTOTAL DE ESCALAS.                                    
147700        PERFORM 2827-PUNTUAR-UNA-ESCALA                                   
147800           THRU 2827-PUNTUAR-UNA-ESCALA-FIN                               
147900              VARYING WS-SUB-LAY FROM 1 BY 1                              
148000                 UNTIL WS-SUB-LAY >                                       
148100                       WS-TBL-NUM-LAYOVERS(WS-TBL-IX)                     
148200        IF WS-TBL-NUM-LAYOVERS(WS-TBL-IX) > 0                             
148300           COMPUTE WS-TBL-OUT-LAYOVER-SCR(WS-TBL-IX) ROUNDED =            
148400               WS-ESC-SUMA / WS-TBL-NUM-LAYOVERS(WS-TBL-IX)               
148500        ELSE                                                              
148600           MOVE 100.00 TO WS-TBL-OUT-LAYOVER-SCR(WS-TBL-IX)               
148700        END-IF                                                            
148800     END-IF.                                                              
148900 2826-PUNTUAR-ESCALAS-FIN.                                                
149000     EXIT.                                                                
149100                                                                          
149200*    PUNTUA UNA ESCALA SEGUN SU DURACION Y LE APLICA                      
149300*    CASTIGO SI ES NOCTURNA O SI CAMBIA DE AEROPUERTO.                    
149400 2827-PUNTUAR-UNA-ESCALA.                                                 
149500*    UNA ESCALA CORTA (TIGHT) PIERDE PUNTOS POR EL RIESGO DE              
149600*    PERDER LA CONEXION; UNA ESCALA MUY LARGA TAMBIEN PIERDE              
149700*    PUNTOS POR INCOMODIDAD, AUNQUE MENOS QUE LA CORTA.                   
149800     SET WS-TBL-LAY-IX TO WS-SUB-LAY.                                     
149900*    DURACION DE LA ESCALA ACTUAL, EN MINUTOS.                            
150000     MOVE WS-TBL-LAY-DUR-MIN(WS-TBL-IX, WS-TBL-LAY-IX)                    
150100         TO WS-LAY-DUR-ACTUAL.                                            
150200*    LOS TRES TRAMOS DE DURACION (CORTA, NORMAL, LARGA) SE                
150300     EVALUATE TRUE                                                        
150400        WHEN WS-LAY-DUR-ACTUAL < WS-LAY-DUR-TOPE-CORTA                    
150500           MOVE WS-LAY-PTS-CORTA TO WS-ESC-BASE                           
150600        WHEN WS-LAY-DUR-ACTUAL <= WS-LAY-DUR-TOPE-OK                      
150700           MOVE WS-LAY-PTS-OK TO WS-ESC-BASE                              
150800        WHEN WS-LAY-DUR-ACTUAL <= WS-LAY-DUR-TOPE-IDEAL                   
150900           MOVE WS-LAY-PTS-IDEAL TO WS-ESC-BASE                           
151000        WHEN WS-LAY-DUR-ACTUAL <= WS-LAY-DUR-TOPE-LARGA                   
151100           MOVE WS-LAY-PTS-LARGA TO WS-ESC-BASE                           
151200        WHEN OTHER                                                        
151300           MOVE WS-LAY-PTS-XLARGA TO WS-ESC-BASE                          
151400     END-EVALUATE.                                                        
151500*    UNA ESCALA NOCTURNA SUMA UNA PENALIDAD APARTE, YA QUE                
151600     MOVE WS-ESC-BASE TO WS-ESC-AJUSTADO.                                 
151700*    UNA ESCALA NOCTURNA DESCUENTA PUNTOS APARTE DE SU                    
151800     IF WS-TBL-LAY-OVERNIGHT(WS-TBL-IX, WS-TBL-LAY-IX) = 'Y'              
151900        COMPUTE WS-ESC-AJUSTADO =                                         
152000            WS-ESC-AJUSTADO * WS-LAY-FACT-NOCTURNO                        
152100     END-IF.                                                              
152200*    EL VUELO DIRECTO NO TIENE ESCALAS QUE PUNTUAR, ASI QUE               
152300     IF WS-TBL-LAY-APT-CHANGE(WS-TBL-IX, WS-TBL-LAY-IX) = 'Y'             
152400        COMPUTE WS-ESC-AJUSTADO =                                         
152500            WS-ESC-AJUSTADO * WS-LAY-FACT-CAMBIO-APT                      
152600     END-IF.                                                              
152700*    PROMEDIA EL PUNTAJE ACUMULADO DE TODAS LAS ESCALAS.                  
152800     ADD WS-ESC-AJUSTADO TO WS-ESC-SUMA.                                  
152900 2827-PUNTUAR-UNA-ESCALA-FIN.                                             
153000     EXIT.                                                                
153100                                                                          
153200*    PUNTUA EL EQUIPAJE INCLUIDO (BULTO DE MANO Y/O                       
153300*    VALIJA DESPACHADA).                                                  
153400 2828-PUNTUAR-EQUIPAJE.                                                   
153500*    EL EQUIPAJE SUMA PUNTOS POR CADA BULTO INCLUIDO EN LA                
153600*    TARIFA, HASTA UN TOPE, PARA NO PREMIAR SIN LIMITE A LOS              
153700     MOVE WS-BAG-PTS-BASE TO WS-BAG-BASE.                                 
153800*    SOLO HAY EQUIPAJE QUE PUNTUAR SI EL ITINERARIO TRAE                  
153900     IF WS-TBL-NUM-BAGS(WS-TBL-IX) > 0                                    
154000*    SUMA EL BONUS DE CADA BULTO INCLUIDO EN LA TARIFA.                   
154100        PERFORM 2829-SUMAR-EQUIPAJE                                       
154200           THRU 2829-SUMAR-EQUIPAJE-FIN                                   
154300              VARYING WS-SUB-BAG FROM 1 BY 1                              
154400                 UNTIL WS-SUB-BAG > WS-TBL-NUM-BAGS(WS-TBL-IX)            
154500     END-IF.                                                              
154600*    RECORRE CADA BULTO DEL ITINERARIO SUMANDO SU BONIFICACION            
154700     IF WS-BAG-BASE > WS-BAG-TOPE-MAX                                     
154800        MOVE WS-BAG-TOPE-MAX TO WS-BAG-BASE                               
154900     END-IF.                                                              
155000*    CARGA EL PUNTAJE BASE DE EQUIPAJE YA ACUMULADO POR                   
155100     MOVE WS-BAG-BASE TO WS-TBL-OUT-BAGGAGE-SCR(WS-TBL-IX).               
155200 2828-PUNTUAR-EQUIPAJE-FIN.                                               
155300     EXIT.                                                                
155400                                                                          
155500*    SUMA EL BONUS DE CADA BULTO INCLUIDO, SEGUN SU TIPO.                 
155600 2829-SUMAR-EQUIPAJE.                                                     
155700*    UN BULTO DE MANO INCLUIDO VALE MENOS QUE UNA VALIJA                  
155800*    DESPACHADA INCLUIDA, PORQUE EVITA UN COSTO MAYOR AL                  
155900     SET WS-TBL-BAG-IX TO WS-SUB-BAG.                                     
156000*    SOLO SUMA BONIFICACION SI EL BULTO ESTA INCLUIDO EN LA               
156100     IF WS-TBL-BAG-INCLUDED(WS-TBL-IX, WS-TBL-BAG-IX) = 'Y'               
156200        IF WS-TBL-BAG-TYPE(WS-TBL-IX, WS-TBL-BAG-IX) = 'C'                
156300           ADD WS-BAG-BONUS-CARRYON TO WS-BAG-BASE                        
156400        END-IF                                                            
156500        IF WS-TBL-BAG-TYPE(WS-TBL-IX, WS-TBL-BAG-IX) = 'K'                
156600           ADD WS-BAG-BONUS-CHECKED TO WS-BAG-BASE                        
156700        END-IF                                                            
156800     END-IF.                                                              
156900 2829-SUMAR-EQUIPAJE-FIN.                                                 
157000     EXIT.                                                                
157100                                                                          
157200*    PUNTUA EL RIESGO OPERATIVO, RESTANDO UNA PENALIDAD                   
157300*    POR CADA FACTOR DE RIESGO PRESENTE EN EL ITINERARIO.                 
157400 2830-PUNTUAR-RIESGO.                                                     
157500*    EL PUNTAJE DE RIESGO ARRANCA EN 100 Y SE VA DESCONTANDO              
157600*    POR CADA BANDERA DE RIESGO OPERATIVO QUE TRAE EL                     
157700*    ITINERARIO (AUTOCONEXION, TICKETS SEPARADOS, ETC.).                  
157800     MOVE WS-RIESGO-PTS-BASE TO WS-RIESGO-BASE.                           
157900*    LA AUTOCONEXION (SELF-TRANSFER) ES EL RIESGO MAS GRAVE Y             
158000*    POR ESO DESCUENTA LA MAYOR PENALIDAD DE TODO EL PARRAFO:             
158100*    EL PASAJERO QUEDA SOLO A CARGO DE RETIRAR Y VOLVER A                 
158200*    DESPACHAR EL EQUIPAJE ENTRE DOS AEROLINEAS DISTINTAS.                
158300     IF WS-TBL-RISK-SELF-XFER(WS-TBL-IX) = 'Y'                            
158400        SUBTRACT WS-RIESGO-PEN-AUTOTRANSF                                 
158500           FROM WS-RIESGO-BASE                                            
158600     END-IF.                                                              
158700*    LOS TICKETS SEPARADOS PIERDEN MENOS PUNTOS QUE LA                    
158800*    AUTOCONEXION, PERO IGUAL SON UN RIESGO: SI UN TRAMO SE               
158900*    CANCELA, LA OTRA AEROLINEA NO TIENE OBLIGACION DE                    
159000*    REACOMODAR AL PASAJERO NI DE DEVOLVERLE EL DINERO.                   
159100     IF WS-TBL-RISK-SEP-TICKETS(WS-TBL-IX) = 'Y'                          
159200        SUBTRACT WS-RIESGO-PEN-BOL-SEP FROM WS-RIESGO-BASE                
159300     END-IF.                                                              
159400*    EL CAMBIO DE AEROPUERTO EN UNA ESCALA ES OTRO RIESGO                 
159500     IF WS-TBL-RISK-APT-CHANGE(WS-TBL-IX) = 'Y'                           
159600        SUBTRACT WS-RIESGO-PEN-CAMBIO-APT                                 
159700           FROM WS-RIESGO-BASE                                            
159800     END-IF.                                                              
159900*    UNA CONEXION AJUSTADA (ESCALA CORTA) ARRIESGA QUE EL                 
160000*    PASAJERO PIERDA EL PROXIMO TRAMO SI EL PRIMER VUELO SE               
160100*    ATRASA, AUNQUE SEA UN MISMO BOLETO.                                  
160200     IF WS-TBL-RISK-TIGHT-CONN(WS-TBL-IX) = 'Y'                           
160300        SUBTRACT WS-RIESGO-PEN-CONEX-AJUST                                
160400           FROM WS-RIESGO-BASE                                            
160500     END-IF.                                                              
160600*    UNA ESCALA NOCTURNA TAMBIEN ES UN RIESGO OPERATIVO                   
160700*    (PERSONAL REDUCIDO, MENOS VUELOS DE RESERVA SI ALGO                  
160800*    SALE MAL) Y DESCUENTA DEL PUNTAJE DE RIESGO.                         
160900     IF WS-TBL-RISK-OVN-LAYOVER(WS-TBL-IX) = 'Y'                          
161000        SUBTRACT WS-RIESGO-PEN-ESC-NOCT FROM WS-RIESGO-BASE               
161100     END-IF.                                                              
161200*    EL VUELO RED-EYE DESCUENTA UNA PENALIDAD MENOR.                      
161300     IF WS-TBL-RISK-RED-EYE(WS-TBL-IX) = 'Y'                              
161400        SUBTRACT WS-RIESGO-PEN-RED-EYE FROM WS-RIESGO-BASE                
161500     END-IF.                                                              
161600*    UNA ESCALA MUY LARGA TAMBIEN DESCUENTA PUNTOS DE                     
161700     IF WS-TBL-RISK-LONG-LAYOVER(WS-TBL-IX) = 'Y'                         
161800        SUBTRACT WS-RIESGO-PEN-ESC-LARGA                                  
161900           FROM WS-RIESGO-BASE                                            
162000     END-IF.                                                              
162100*    EL PUNTAJE DE RIESGO NUNCA QUEDA NEGATIVO AUNQUE SE                  
162200*    ACUMULEN VARIAS BANDERAS A LA VEZ; SE PISA EN CERO.                  
162300     IF WS-RIESGO-BASE < WS-RIESGO-PTS-PISO                               
162400        MOVE WS-RIESGO-PTS-PISO TO WS-RIESGO-BASE                         
162500     END-IF.                                                              
162600*    CARGA EL PUNTAJE DE RIESGO YA DESCONTADO POR LAS                     
162700     MOVE WS-RIESGO-BASE TO WS-TBL-OUT-RISK-SCR(WS-TBL-IX).               
162800 2830-PUNTUAR-RIESGO-FIN.                                                 
162900     EXIT.                                                                
163000                                                                          
163100*    PUNTUA LA CONFIABILIDAD SEGUN EL TRUST-SCORE DEL                     
163200*    PROVEEDOR Y EL INDICADOR DE PUNTUALIDAD.                             
163300 2832-PUNTUAR-CONFIABILIDAD.                                              
163400*    LA CONFIABILIDAD COMBINA EL PUNTAJE DE CONFIANZA DEL                 
163500*    PROVEEDOR CON EL PROXY DE PUNTUALIDAD, PROMEDIADOS EN                
163600     COMPUTE WS-CONF-BASE ROUNDED =                                       
163700         WS-CONF-PTS-BASE +                                               
163800         (WS-TBL-TRUST-SCORE(WS-TBL-IX) * WS-CONF-FACT-TRUST).            
163900*    SOLO PROMEDIA EL PROXY DE PUNTUALIDAD SI VINO CARGADO                
164000     IF WS-TBL-ON-TIME-PROXY(WS-TBL-IX) > 0                               
164100        COMPUTE WS-CONF-BASE ROUNDED = WS-CONF-BASE +                     
164200            (WS-TBL-ON-TIME-PROXY(WS-TBL-IX) *                            
164300             WS-CONF-FACT-PUNTUAL)                                        
164400     END-IF.                                                              
164500*    EL PROMEDIO SIMPLE DE AMBOS COMPONENTES ALCANZA PORQUE               
164600*    LA ESPECIFICACION NO PIDE PONDERARLOS DE FORMA DISTINTA.             
164700     IF WS-CONF-BASE > WS-CONF-TOPE-MAX                                   
164800        MOVE WS-CONF-TOPE-MAX TO WS-CONF-BASE                             
164900     END-IF.                                                              
165000*    CARGA EL PUNTAJE DE CONFIABILIDAD YA PROMEDIADO.                     
165100     MOVE WS-CONF-BASE TO WS-TBL-OUT-RELIAB-SCR(WS-TBL-IX).               
165200 2832-PUNTUAR-CONFIABILIDAD-FIN.                                          
165300     EXIT.                                                                
165400                                                                          
165500*    PONDERA LOS SIETE PUNTAJES POR COMPONENTE CON LOS                    
165600*    PESOS DE LA PRIORIDAD SOLICITADA EN SEARCH-INTENT.                   
165700 2834-PUNTUAR-TOTAL.                                                      
165800*    EL PUNTAJE TOTAL ES LA SUMA DE CADA PUNTAJE PARCIAL                  
165900*    MULTIPLICADO POR SU PESO DE PRIORIDAD, DIVIDIDA POR LA               
166000*    SUMA DE LOS PESOS, PARA QUE EL RESULTADO QUEDE ENTRE                 
166100     COMPUTE WS-TBL-OUT-SCORE(WS-TBL-IX) ROUNDED =                        
166200        (WS-TBL-OUT-PRICE-SCR(WS-TBL-IX)   * WS-SEL-PESO-PRECIO)          
166300      + (WS-TBL-OUT-DUR-SCR(WS-TBL-IX)     * WS-SEL-PESO-DURACION)        
166400      + (WS-TBL-OUT-STOPS-SCR(WS-TBL-IX)   * WS-SEL-PESO-STOPS)           
166500      + (WS-TBL-OUT-LAYOVER-SCR(WS-TBL-IX) * WS-SEL-PESO-LAYOVER)         
166600      + (WS-TBL-OUT-BAGGAGE-SCR(WS-TBL-IX) * WS-SEL-PESO-BAGGAGE)         
166700      + (WS-TBL-OUT-RISK-SCR(WS-TBL-IX)    * WS-SEL-PESO-RISK)            
166800      + (WS-TBL-OUT-RELIAB-SCR(WS-TBL-IX)  * WS-SEL-PESO-RELIAB).         
166900 2834-PUNTUAR-TOTAL-FIN.                                                  
167000     EXIT.                                                                
167100                                                                          
167200*----------------------------------------------------------------*        
167300* ORDENAMIENTO DESCENDENTE POR PUNTAJE, ESTABLE (BURBUJA CLASICA,         
167400* NO CAMBIA EL ORDEN RELATIVO DE LOS EMPATADOS).                          
167500*----------------------------------------------------------------*        
167600 2850-ORDENAR-TABLA.                                                      
167700                                                                          
167800*    ORDENA LA TABLA DE SOBREVIVIENTES DE MAYOR A MENOR                   
167900*    PUNTAJE POR EL METODO DE LA BURBUJA; EL LOTE ES CHICO                
168000     IF WS-TOT-SOBREVIVIENTES > 1                                         
168100        MOVE 'S' TO WS-SW-HUBO-CAMBIO                                     
168200        PERFORM 2860-PASADA-ORDEN                                         
168300           THRU 2860-PASADA-ORDEN-FIN                                     
168400              UNTIL WS-SW-HUBO-CAMBIO = 'N'                               
168500     END-IF.                                                              
168600                                                                          
168700 2850-ORDENAR-TABLA-FIN.                                                  
168800     EXIT.                                                                
168900                                                                          
169000*    UNA PASADA DE LA BURBUJA: COMPARA CADA PAR ADYACENTE                 
169100*    Y LO INTERCAMBIA SI ESTA DESORDENADO.                                
169200 2860-PASADA-ORDEN.                                                       
169300*    UNA PASADA COMPLETA SIN CAMBIOS SIGNIFICA QUE LA TABLA               
169400     MOVE 'N' TO WS-SW-HUBO-CAMBIO.                                       
169500*    RECORRE LA TABLA YA ORDENADA COMPARANDO CADA PAR                     
169600*    DE FILAS ADYACENTES (BURBUJA).                                       
169700     PERFORM 2870-COMPARAR-ADYACENTES                                     
169800        THRU 2870-COMPARAR-ADYACENTES-FIN                                 
169900           VARYING WS-SUB-I FROM 1 BY 1                                   
170000              UNTIL WS-SUB-I > WS-TOT-SOBREVIVIENTES - 1.                 
170100 2860-PASADA-ORDEN-FIN.                                                   
170200     EXIT.                                                                
170300                                                                          
170400*    INTERCAMBIA DOS FILAS ADYACENTES SI LA DE ADELANTE                   
170500*    PUNTUA MENOS QUE LA DE ATRAS.                                        
170600 2870-COMPARAR-ADYACENTES.                                                
170700*    SI ESTA FILA PUNTUA MENOS QUE LA SIGUIENTE, SE                       
170800     SET WS-TBL-IX TO WS-SUB-I.                                           
170900*    CALCULA EL INDICE DE LA FILA SIGUIENTE AL PAR ACTUAL.                
171000     COMPUTE WS-SUB-J = WS-SUB-I + 1.                                     
171100*    UBICA LA SEGUNDA FILA DEL PAR QUE SE ESTA COMPARANDO.                
171200     SET WS-TBL-IX2 TO WS-SUB-J.                                          
171300*    SI LA FILA DE ATRAS PUNTUA MENOS QUE LA DE ADELANTE,                 
171400     IF WS-TBL-OUT-SCORE(WS-TBL-IX2) >                                    
171500        WS-TBL-OUT-SCORE(WS-TBL-IX)                                       
171600        MOVE WS-TBL-ENTRY(WS-TBL-IX)  TO WS-TBL-ENTRY-TEMP                
171700        MOVE WS-TBL-ENTRY(WS-TBL-IX2) TO WS-TBL-ENTRY(WS-TBL-IX)          
171800        MOVE WS-TBL-ENTRY-TEMP TO WS-TBL-ENTRY(WS-TBL-IX2)                
171900        MOVE 'S' TO WS-SW-HUBO-CAMBIO                                     
172000     END-IF.                                                              
172100 2870-COMPARAR-ADYACENTES-FIN.                                            
172200     EXIT.                                                                
172300                                                                          
172400*----------------------------------------------------------------*        
172500* RECORRE LA TABLA YA ORDENADA Y NUMERA CADA FILA CON SU                  
172600* RANGO (1RO, 2DO, ETC.).                                                 
172700*----------------------------------------------------------------*        
172800 2900-ASIGNAR-RANGOS.                                                     
172900                                                                          
173000*    SI NO HUBO SOBREVIVIENTES NO HAY NADA QUE NUMERAR; SE                
173100*    DEJA WS-TOT-RANQUEADOS EN CERO PARA QUE EL REPORTE Y EL              
173200     IF WS-TOT-SOBREVIVIENTES > 0                                         
173300*    ASIGNA EL NUMERO DE RANGO A CADA FILA SEGUN SU                       
173400*    POSICION EN LA TABLA YA ORDENADA.                                    
173500        PERFORM 2910-ASIGNAR-UN-RANGO                                     
173600           THRU 2910-ASIGNAR-UN-RANGO-FIN                                 
173700              VARYING WS-SUB-I FROM 1 BY 1                                
173800                 UNTIL WS-SUB-I > WS-TOT-SOBREVIVIENTES                   
173900     END-IF.                                                              
174000*    EL TOTAL DE RANQUEADOS ES SIEMPRE IGUAL AL TOTAL DE                  
174100     MOVE WS-TOT-SOBREVIVIENTES TO WS-TOT-RANQUEADOS.                     
174200                                                                          
174300 2900-ASIGNAR-RANGOS-FIN.                                                 
174400     EXIT.                                                                
174500                                                                          
174600*    ASIGNA EL NUMERO DE RANGO SEGUN LA POSICION DEL                      
174700*    REGISTRO EN LA TABLA YA ORDENADA.                                    
174800 2910-ASIGNAR-UN-RANGO.                                                   
174900*    COMO LA TABLA YA QUEDO ORDENADA DE MEJOR A PEOR, EL                  
175000*    RANGO DE CADA FILA ES SIMPLEMENTE SU POSICION.                       
175100     SET WS-TBL-IX TO WS-SUB-I.                                           
175200*    EL RANGO ES LA POSICION DE LA FILA EN LA TABLA YA                    
175300     MOVE WS-SUB-I TO WS-TBL-OUT-RANK(WS-TBL-IX).                         
175400 2910-ASIGNAR-UN-RANGO-FIN.                                               
175500     EXIT.                                                                
175600                                                                          
175700*----------------------------------------------------------------*        
175800* CLASIFICACION DE GANADORES POR CATEGORIA.  PRIMERO SE BUSCA             
175900* EL INDICE DE CADA GANADOR (MAS BARATO, MAS RAPIDO, MENOS                
176000* ESCALAS, MAS BARATO-DIRECTO, MAS BARATO-CON-EQUIPAJE), LUEGO            
176100* SE MARCA CADA FILA SEGUN LA PRECEDENCIA DE LA ESPECIFICACION.           
176200*----------------------------------------------------------------*        
176300 2950-CATEGORIZAR.                                                        
176400                                                                          
176500*    LOS ACUMULADORES DE CADA CATEGORIA ARRANCAN EN UN VALOR              
176600*    IMPOSIBLE DE SUPERAR (PRECIO Y DURACION ALTISIMOS, CERO              
176700*    ESCALAS IMPOSIBLE DE BAJAR) PARA QUE LA PRIMERA FILA                 
176800*    SOBREVIVIENTE SIEMPRE GANE LA CATEGORIA AL COMPARARSE.               
176900     MOVE 9999999.99 TO WS-CAT-MIN-PRECIO.                                
177000*    EL MINIMO DE DURACION ARRANCA EN UN VALOR ALTO.                      
177100     MOVE 99999      TO WS-CAT-MIN-DUR.                                   
177200*    EL MINIMO DE ESCALAS ARRANCA EN UN VALOR ALTO.                       
177300     MOVE 9          TO WS-CAT-MIN-STOPS.                                 
177400*    EL MINIMO DE PRECIO ENTRE LOS DIRECTOS ARRANCA ALTO.                 
177500     MOVE 9999999.99 TO WS-CAT-MIN-PRECIO-DIRECTO.                        
177600*    EL MINIMO DE PRECIO ENTRE LOS QUE TRAEN EQUIPAJE                     
177700     MOVE 9999999.99 TO WS-CAT-MIN-PRECIO-CONBAG.                         
177800*    LOS CINCO INDICES GANADORES ARRANCAN EN CERO (SIN                    
177900     MOVE ZERO TO WS-CAT-IX-BARATO WS-CAT-IX-RAPIDO                       
178000                  WS-CAT-IX-DIRECTO WS-CAT-IX-DIRECTO-BARATO              
178100                  WS-CAT-IX-CONBAG.                                       
178200*    SOLO BUSCA GANADORES SI HUBO SOBREVIVIENTES.                         
178300     IF WS-TOT-SOBREVIVIENTES > 0                                         
178400*    BUSCA EL INDICE GANADOR DE CADA CATEGORIA ENTRE                      
178500*    TODOS LOS SOBREVIVIENTES.                                            
178600        PERFORM 2960-BUSCAR-GANADORES                                     
178700           THRU 2960-BUSCAR-GANADORES-FIN                                 
178800              VARYING WS-SUB-I FROM 1 BY 1                                
178900                 UNTIL WS-SUB-I > WS-TOT-SOBREVIVIENTES                   
179000     END-IF.                                                              
179100*    LA MARCA DE CATEGORIA SE HACE DESPUES DE ENCONTRAR TODOS             
179200*    LOS INDICES GANADORES, PORQUE CADA FILA NECESITA SABER               
179300     IF WS-TOT-SOBREVIVIENTES > 0                                         
179400*    MARCA LA CATEGORIA GANADA EN CADA FILA SEGUN LOS                     
179500*    INDICES HALLADOS EN EL PASO ANTERIOR.                                
179600        PERFORM 2970-MARCAR-CATEGORIA                                     
179700           THRU 2970-MARCAR-CATEGORIA-FIN                                 
179800              VARYING WS-SUB-I FROM 1 BY 1                                
179900                 UNTIL WS-SUB-I > WS-TOT-SOBREVIVIENTES                   
180000     END-IF.                                                              
180100                                                                          
180200 2950-CATEGORIZAR-FIN.                                                    
180300     EXIT.                                                                
180400                                                                          
180500*    BUSCA EL INDICE DEL GANADOR DE CADA CATEGORIA                        
180600*    (BARATO, RAPIDO, DIRECTO, ETC.).                                     
180700 2960-BUSCAR-GANADORES.                                                   
180800*    SI ESTA FILA ES MAS BARATA QUE LA MEJOR VISTA HASTA                  
180900     SET WS-TBL-IX TO WS-SUB-I.                                           
181000*    COMPARA EL PRECIO DE ESTA FILA CONTRA EL MINIMO VISTO.               
181100     IF WS-TBL-TOTAL-PRICE(WS-TBL-IX) < WS-CAT-MIN-PRECIO                 
181200        MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX) TO WS-CAT-MIN-PRECIO           
181300        MOVE WS-SUB-I TO WS-CAT-IX-BARATO                                 
181400     END-IF.                                                              
181500*    SI ESTA FILA ES MAS RAPIDA QUE LA MEJOR VISTA HASTA                  
181600     IF WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX) < WS-CAT-MIN-DUR                  
181700        MOVE WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX) TO WS-CAT-MIN-DUR            
181800        MOVE WS-SUB-I TO WS-CAT-IX-RAPIDO                                 
181900     END-IF.                                                              
182000*    SI ESTA FILA TIENE MENOS ESCALAS QUE LA MEJOR VISTA                  
182100     IF WS-TBL-NUM-STOPS(WS-TBL-IX) < WS-CAT-MIN-STOPS                    
182200        MOVE WS-TBL-NUM-STOPS(WS-TBL-IX) TO WS-CAT-MIN-STOPS              
182300        MOVE WS-SUB-I TO WS-CAT-IX-DIRECTO                                
182400     END-IF.                                                              
182500*    LA CATEGORIA DIRECTO-BARATO SOLO SE FIJA SI LA FILA ES               
182600*    UN VUELO DIRECTO (CERO ESCALAS); ENTRE LOS DIRECTOS, SE              
182700*    QUEDA CON EL MAS BARATO.                                             
182800     IF WS-TBL-NUM-STOPS(WS-TBL-IX) = 0                                   
182900        IF WS-TBL-TOTAL-PRICE(WS-TBL-IX) <                                
183000           WS-CAT-MIN-PRECIO-DIRECTO                                      
183100           MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX)                             
183200               TO WS-CAT-MIN-PRECIO-DIRECTO                               
183300           MOVE WS-SUB-I TO WS-CAT-IX-DIRECTO-BARATO                      
183400        END-IF                                                            
183500     END-IF.                                                              
183600*    REVISA SI EL ITINERARIO TRAE VALIJA DESPACHADA ANTES DE              
183700     MOVE 'N' TO WS-SW-TIENE-EQUIPAJE-DESP.                               
183800*    SOLO REVISA EQUIPAJE SI EL ITINERARIO TRAE BULTOS                    
183900     IF WS-TBL-NUM-BAGS(WS-TBL-IX) > 0                                    
184000*    VERIFICA SI EL CANDIDATO A 'MEJOR CON EQUIPAJE'                      
184100*    REALMENTE TRAE VALIJA DESPACHADA INCLUIDA.                           
184200        PERFORM 2965-VER-EQUIPAJE-INCLUIDO                                
184300           THRU 2965-VER-EQUIPAJE-INCLUIDO-FIN                            
184400              VARYING WS-SUB-BAG FROM 1 BY 1                              
184500                 UNTIL WS-SUB-BAG > WS-TBL-NUM-BAGS(WS-TBL-IX)            
184600     END-IF.                                                              
184700*    LA CATEGORIA CON-EQUIPAJE SOLO CONSIDERA ITINERARIOS                 
184800*    QUE REALMENTE INCLUYEN VALIJA DESPACHADA; EL QUE SOLO                
184900     IF WS-SW-TIENE-EQUIPAJE-DESP = 'Y'                                   
185000        IF WS-TBL-TOTAL-PRICE(WS-TBL-IX) <                                
185100           WS-CAT-MIN-PRECIO-CONBAG                                       
185200           MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX)                             
185300               TO WS-CAT-MIN-PRECIO-CONBAG                                
185400           MOVE WS-SUB-I TO WS-CAT-IX-CONBAG                              
185500        END-IF                                                            
185600     END-IF.                                                              
185700 2960-BUSCAR-GANADORES-FIN.                                               
185800     EXIT.                                                                
185900                                                                          
186000*    VERIFICA SI EL ITINERARIO TRAE ALGUN BULTO                           
186100*    INCLUIDO, PARA LA CATEGORIA CON-EQUIPAJE.                            
186200 2965-VER-EQUIPAJE-INCLUIDO.                                              
186300*    UN BULTO ES VALIJA DESPACHADA (TIPO 'K') E INCLUIDO EN               
186400     SET WS-TBL-BAG-IX TO WS-SUB-BAG.                                     
186500*    UN BULTO TIPO 'K' ES VALIJA DESPACHADA.                              
186600     IF WS-TBL-BAG-TYPE(WS-TBL-IX, WS-TBL-BAG-IX) = 'K'                   
186700        AND WS-TBL-BAG-INCLUDED(WS-TBL-IX, WS-TBL-BAG-IX) = 'Y'           
186800        MOVE 'Y' TO WS-SW-TIENE-EQUIPAJE-DESP                             
186900     END-IF.                                                              
187000 2965-VER-EQUIPAJE-INCLUIDO-FIN.                                          
187100     EXIT.                                                                
187200                                                                          
187300*    MARCA LA FILA GANADORA DE CADA CATEGORIA SEGUN LA                    
187400*    PRECEDENCIA DE LA ESPECIFICACION.                                    
187500 2970-MARCAR-CATEGORIA.                                                   
187600*    BEST-OVERALL TIENE PRECEDENCIA SOBRE CUALQUIER OTRA                  
187700*    CATEGORIA; LAS DEMAS SIGUEN EL ORDEN DE LA                           
187800     SET WS-TBL-IX TO WS-SUB-I.                                           
187900*    LA PRECEDENCIA DE CATEGORIAS SIGUE EL ORDEN DE LA                    
188000     EVALUATE TRUE                                                        
188100        WHEN WS-TBL-OUT-RANK(WS-TBL-IX) = 1                               
188200           MOVE 'BEST-OVERALL' TO WS-TBL-OUT-CATEGORY(WS-TBL-IX)          
188300        WHEN WS-SUB-I = WS-CAT-IX-BARATO                                  
188400           MOVE 'CHEAPEST'     TO WS-TBL-OUT-CATEGORY(WS-TBL-IX)          
188500        WHEN WS-SUB-I = WS-CAT-IX-RAPIDO                                  
188600           MOVE 'FASTEST'      TO WS-TBL-OUT-CATEGORY(WS-TBL-IX)          
188700        WHEN WS-SUB-I = WS-CAT-IX-DIRECTO                                 
188800           MOVE 'MOST-DIRECT'  TO WS-TBL-OUT-CATEGORY(WS-TBL-IX)          
188900        WHEN OTHER                                                        
189000           MOVE 'OTHER'        TO WS-TBL-OUT-CATEGORY(WS-TBL-IX)          
189100     END-EVALUATE.                                                        
189200 2970-MARCAR-CATEGORIA-FIN.                                               
189300     EXIT.                                                                
189400                                                                          
189500*----------------------------------------------------------------*        
189600* GENERACION DE SALIDA - CONSEJO DE COMPRA, EXPLICACION Y                 
189700* ESCRITURA DEL REGISTRO RANQUEADO.                                       
189800*----------------------------------------------------------------*        
189900 3000-GENERAR-SALIDA.                                                     
190000                                                                          
190100*    SI NO HUBO SOBREVIVIENTES NO HAY NADA QUE GENERAR; EL                
190200*    ARCHIVO RANKED-OUT QUEDA VACIO Y EL REPORTE LO REFLEJA               
190300     IF WS-TOT-SOBREVIVIENTES > 0                                         
190400*    PROCESA CADA RANGO DEL TOP 5 ESCRIBIENDO SU FILA                     
190500*    Y SU CLAUSULA EXPLICATIVA.                                           
190600        PERFORM 3010-PROCESAR-UN-RANGO                                    
190700           THRU 3010-PROCESAR-UN-RANGO-FIN                                
190800              VARYING WS-SUB-I FROM 1 BY 1                                
190900                 UNTIL WS-SUB-I > WS-TOT-SOBREVIVIENTES                   
191000     END-IF.                                                              
191100                                                                          
191200 3000-GENERAR-SALIDA-FIN.                                                 
191300     EXIT.                                                                
191400                                                                          
191500*    ARMA LA SALIDA DE UN REGISTRO RANQUEADO: CONSEJO DE                  
191600*    COMPRA, EXPLICACION Y ESCRITURA DEL RANKED-OUT.                      
191700 3010-PROCESAR-UN-RANGO.                                                  
191800*    LOS TRES PASOS DE CADA FILA VAN EN ESTE ORDEN PORQUE LA              
191900*    EXPLICACION (3100) Y LA ESCRITURA (3200) NECESITAN EL                
192000*    CONSEJO DE COMPRA YA CARGADO EN LA TABLA.                            
192100     SET WS-TBL-IX TO WS-SUB-I.                                           
192200*    PIDE EL CONSEJO DE COMPRA ANTES DE ARMAR LA                          
192300     PERFORM 3020-OBTENER-CONSEJO                                         
192400        THRU 3020-OBTENER-CONSEJO-FIN.                                    
192500*    ARMA LA EXPLICACION DESPUES DE TENER EL CONSEJO,                     
192600     PERFORM 3100-ARMAR-EXPLICACION                                       
192700        THRU 3100-ARMAR-EXPLICACION-FIN.                                  
192800*    GRABA EL REGISTRO RANQUEADO AL FINAL, CON TODO YA                    
192900     PERFORM 3200-ESCRIBIR-RANQUEADO                                      
193000        THRU 3200-ESCRIBIR-RANQUEADO-FIN.                                 
193100 3010-PROCESAR-UN-RANGO-FIN.                                              
193200     EXIT.                                                                
193300                                                                          
193400*    LLAMA A ITINADV PARA OBTENER EL CONSEJO DE COMPRA                    
193500*    (BUY/WAIT/MONITOR) Y EL CAMBIO DE PRECIO ESPERADO.                   
193600 3020-OBTENER-CONSEJO.                                                    
193700*    SE ARMA UN AREA DE ENLACE SEPARADA PARA ITINADV EN VEZ               
193800*    DE PASARLE TODA LA FILA DE LA TABLA, PORQUE EL                       
193900*    SUBPROGRAMA SOLO NECESITA LAS DOS FECHAS PARA DECIDIR.               
194000     MOVE WS-ENT-INT-CURRENT-DATE TO LK-ADV-FECHA-ACTUAL.                 
194100*    LA FECHA DE SALIDA DEL ITINERARIO ES LA QUE ITINADV                  
194200     MOVE WS-ENT-INT-DEP-DATE     TO LK-ADV-FECHA-SALIDA.                 
194300*    LLAMA A ITINADV PARA OBTENER EL CONSEJO DE COMPRA.                   
194400     CALL 'ITINADV' USING LK-ADV-ENTRADA, LK-ADV-SALIDA.                  
194500*    EL CONSEJO (BUY-NOW/WAIT/MONITOR) DEVUELTO POR ITINADV.              
194600     MOVE LK-ADV-CONSEJO   TO WS-TBL-OUT-ADVICE(WS-TBL-IX).               
194700*    EL NIVEL DE CONFIANZA DEL CONSEJO DEVUELTO POR ITINADV.              
194800     MOVE LK-ADV-CONFIANZA TO WS-TBL-OUT-ADV-CONF(WS-TBL-IX).             
194900*    EL CAMBIO DE PRECIO ESPERADO DEVUELTO POR ITINADV.                   
195000     MOVE LK-ADV-CAMBIO    TO WS-TBL-OUT-ADV-CHANGE(WS-TBL-IX).           
195100 3020-OBTENER-CONSEJO-FIN.                                                
195200     EXIT.                                                                
195300                                                                          
195400*----------------------------------------------------------------*        
195500* EXPLICACION DE CADA REGISTRO RANQUEADO, ARMADA EN HASTA CINCO           
195600* CLAUSULAS SEPARADAS POR '. ' Y TERMINADA EN PUNTO.                      
195700*----------------------------------------------------------------*        
195800 3100-ARMAR-EXPLICACION.                                                  
195900                                                                          
196000*    LA EXPLICACION SE ARMA CLAUSULA POR CLAUSULA EN UN SOLO              
196100*    CAMPO DE TEXTO, USANDO UN PUNTERO QUE AVANZA A MEDIDA                
196200*    QUE CADA PARRAFO AGREGA SU PARTE CON STRING.                         
196300     MOVE SPACES TO WS-TBL-OUT-EXPLANATION(WS-TBL-IX).                    
196400*    EL PUNTERO DE ARMADO ARRANCA EN LA PRIMERA POSICION                  
196500     MOVE 1   TO WS-EXP-PTR.                                              
196600*    LA BANDERA DE PRIMERA CLAUSULA EVITA UN SEPARADOR                    
196700     MOVE 'S' TO WS-SW-EXP-PRIMERA.                                       
196800*    LA CLAUSULA DE PRECIO ES SIEMPRE LA PRIMERA DE LA                    
196900     PERFORM 3110-CLAUSULA-PRECIO                                         
197000        THRU 3110-CLAUSULA-PRECIO-FIN.                                    
197100*    LA CLAUSULA DE ESCALAS VA SEGUNDA, ANTES DEL DETALLE                 
197200     PERFORM 3120-CLAUSULA-ESCALAS                                        
197300        THRU 3120-CLAUSULA-ESCALAS-FIN.                                   
197400*    SOLO HAY CLAUSULA POR ESCALA SI EL ITINERARIO TIENE                  
197500     IF WS-TBL-NUM-LAYOVERS(WS-TBL-IX) > 0                                
197600*    ARMA UNA CLAUSULA POR CADA ESCALA DEL ITINERARIO.                    
197700        PERFORM 3130-CLAUSULA-UNA-ESCALA                                  
197800           THRU 3130-CLAUSULA-UNA-ESCALA-FIN                              
197900              VARYING WS-SUB-LAY FROM 1 BY 1                              
198000                 UNTIL WS-SUB-LAY >                                       
198100                       WS-TBL-NUM-LAYOVERS(WS-TBL-IX)                     
198200     END-IF.                                                              
198300*    LA CLAUSULA DE EQUIPAJE Y LA DE RIESGO VAN SIEMPRE AL                
198400     PERFORM 3140-CLAUSULA-EQUIPAJE                                       
198500        THRU 3140-CLAUSULA-EQUIPAJE-FIN.                                  
198600*    LA CLAUSULA DE RIESGO VA AL FINAL, SI CORRESPONDE.                   
198700     PERFORM 3150-CLAUSULA-RIESGO                                         
198800        THRU 3150-CLAUSULA-RIESGO-FIN.                                    
198900*    CIERRA LA EXPLICACION CON UN PUNTO FINAL.                            
199000     STRING '.' DELIMITED BY SIZE                                         
199100         INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                           
199200         WITH POINTER WS-EXP-PTR.                                         
199300                                                                          
199400 3100-ARMAR-EXPLICACION-FIN.                                              
199500     EXIT.                                                                
199600                                                                          
199700*    AGREGA EL SEPARADOR '. ' ENTRE CLAUSULAS, SALVO EN                   
199800*    LA PRIMERA.                                                          
199900 3105-AGREGAR-SEPARADOR.                                                  
200000*    EL SEPARADOR SOLO SE AGREGA A PARTIR DE LA SEGUNDA                   
200100     IF WS-SW-EXP-PRIMERA NOT = 'S'                                       
200200        STRING '. ' DELIMITED BY SIZE                                     
200300            INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                        
200400            WITH POINTER WS-EXP-PTR                                       
200500     END-IF.                                                              
200600*    BAJA LA BANDERA DE PRIMERA CLAUSULA PARA QUE LA PROXIMA              
200700     MOVE 'N' TO WS-SW-EXP-PRIMERA.                                       
200800 3105-AGREGAR-SEPARADOR-FIN.                                              
200900     EXIT.                                                                
201000                                                                          
201100*    ARMA LA CLAUSULA DE PRECIO DE LA EXPLICACION.                        
201200 3110-CLAUSULA-PRECIO.                                                    
201300*    SI ESTE ITINERARIO ES EL GANADOR DE LA CATEGORIA BARATO              
201400*    SE LO DICE DIRECTO; SI NO, SE MUESTRA CUANTO MAS CUESTA              
201500     PERFORM 3105-AGREGAR-SEPARADOR                                       
201600        THRU 3105-AGREGAR-SEPARADOR-FIN.                                  
201700*    EL GANADOR DE LA CATEGORIA BARATO NO NECESITA                        
201800     IF WS-SUB-I = WS-CAT-IX-BARATO                                       
201900        STRING 'CHEAPEST OPTION' DELIMITED BY SIZE                        
202000            INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                        
202100            WITH POINTER WS-EXP-PTR                                       
202200     ELSE                                                                 
202300        COMPUTE WS-EXP-DIF-PRECIO-ENT ROUNDED =                           
202400            WS-TBL-TOTAL-PRICE(WS-TBL-IX) - WS-CAT-MIN-PRECIO             
202500        MOVE WS-EXP-DIF-PRECIO-ENT TO WS-EXP-NUM-EDIT                     
202600        PERFORM 3102-PELAR-BLANCOS                                        
202700           THRU 3102-PELAR-BLANCOS-FIN                                    
202800        STRING '$' DELIMITED BY SIZE                                      
202900               WS-EXP-NUM-EDIT(WS-EXP-NUM-INICIO:)                        
203000                   DELIMITED BY SIZE                                      
203100               ' MORE THAN CHEAPEST' DELIMITED BY SIZE                    
203200            INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                        
203300            WITH POINTER WS-EXP-PTR                                       
203400     END-IF.                                                              
203500 3110-CLAUSULA-PRECIO-FIN.                                                
203600     EXIT.                                                                
203700                                                                          
203800*    CUENTA LOS BLANCOS A IZQUIERDA DEL IMPORTE EDITADO                   
203900*    PARA INSERTARLO SIN RELLENO EN EL TEXTO ARMADO.                      
204000 3102-PELAR-BLANCOS.                                                      
204100*    CUENTA LOS BLANCOS A IZQUIERDA DE WS-EXP-NUM-EDIT, YA CARGADO        
204200*    POR EL PARRAFO LLAMADOR, PARA INSERTAR EL IMPORTE SIN BLANCOS        
204300*    DE RELLENO EN UN TEXTO ARMADO CON STRING.                            
204400     MOVE ZERO TO WS-EXP-NUM-BLANCOS.                                     
204500*    INSPECT CUENTA LOS BLANCOS A IZQUIERDA DEL CAMPO                     
204600*    EDITADO PARA PODER INSERTARLO SIN RELLENO EN EL TEXTO.               
204700     INSPECT WS-EXP-NUM-EDIT TALLYING WS-EXP-NUM-BLANCOS                  
204800         FOR LEADING SPACES.                                              
204900*    LA POSICION DE INICIO DEL IMPORTE SIN BLANCOS DE                     
205000     COMPUTE WS-EXP-NUM-INICIO = WS-EXP-NUM-BLANCOS + 1.                  
205100 3102-PELAR-BLANCOS-FIN.                                                  
205200     EXIT.                                                                
205300                                                                          
205400*    ARMA LA CLAUSULA DE ESCALAS (DIRECTO O UNA POR                       
205500*    ESCALA, SEGUN CORRESPONDA).                                          
205600 3120-CLAUSULA-ESCALAS.                                                   
205700*    EL VUELO DIRECTO SE ANUNCIA SIN NUMERO DE ESCALAS; EL                
205800     PERFORM 3105-AGREGAR-SEPARADOR                                       
205900        THRU 3105-AGREGAR-SEPARADOR-FIN.                                  
206000*    EL VUELO DIRECTO NO TIENE ESCALAS QUE CONTAR.                        
206100     IF WS-TBL-DIRECT-FLAG(WS-TBL-IX) = 'Y'                               
206200        STRING 'DIRECT FLIGHT' DELIMITED BY SIZE                          
206300            INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                        
206400            WITH POINTER WS-EXP-PTR                                       
206500     ELSE                                                                 
206600        STRING WS-TBL-NUM-STOPS(WS-TBL-IX) DELIMITED BY SIZE              
206700               ' STOP(S)' DELIMITED BY SIZE                               
206800            INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                        
206900            WITH POINTER WS-EXP-PTR                                       
207000     END-IF.                                                              
207100 3120-CLAUSULA-ESCALAS-FIN.                                               
207200     EXIT.                                                                
207300                                                                          
207400*    ARMA LA CLAUSULA DE UNA ESCALA, CON SU DURACION Y                    
207500*    SU CALIFICACION DE CONFORT.                                          
207600 3130-CLAUSULA-UNA-ESCALA.                                                
207700*    UNA CLAUSULA POR ESCALA, EN HORAS CON UN DECIMAL Y LA                
207800*    CALIFICACION DE CONFORT SEGUN SU DURACION (REGLA DEL RANKER).        
207900     SET WS-TBL-LAY-IX TO WS-SUB-LAY.                                     
208000*    LA DURACION DE LA ESCALA SE EXPRESA EN HORAS CON UN                  
208100*    DECIMAL PARA QUE EL TEXTO SEA MAS LEGIBLE QUE LOS                    
208200*    MINUTOS CRUDOS DEL REGISTRO DE ENTRADA.                              
208300     PERFORM 3105-AGREGAR-SEPARADOR                                       
208400        THRU 3105-AGREGAR-SEPARADOR-FIN.                                  
208500*    LA DURACION DE LA ESCALA EN MINUTOS SE CONVIERTE A                   
208600     COMPUTE WS-EXP-HORAS-LAY ROUNDED =                                   
208700         WS-TBL-LAY-DUR-MIN(WS-TBL-IX, WS-TBL-LAY-IX) / 60.               
208800*    EDITA LAS HORAS DE LA ESCALA CON UN DECIMAL.                         
208900     MOVE WS-EXP-HORAS-LAY TO WS-EXP-HORAS-LAY-EDIT.                      
209000*    SI EL CAMPO EDITADO TRAE UN BLANCO DE RELLENO A LA                   
209100     IF WS-EXP-HORAS-LAY-EDIT(1:1) = SPACE                                
209200        STRING WS-EXP-HORAS-LAY-EDIT(2:) DELIMITED BY SIZE                
209300               'H LAYOVER ' DELIMITED BY SIZE                             
209400            INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                        
209500            WITH POINTER WS-EXP-PTR                                       
209600     ELSE                                                                 
209700        STRING WS-EXP-HORAS-LAY-EDIT DELIMITED BY SIZE                    
209800               'H LAYOVER ' DELIMITED BY SIZE                             
209900            INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                        
210000            WITH POINTER WS-EXP-PTR                                       
210100     END-IF.                                                              
210200*    LA CALIFICACION DE CONFORT DE LA ESCALA (TIGHT, COMFORTABLE          
210300*    O LONG) USA LOS MISMOS CORTES DE MINUTOS QUE                         
210400     EVALUATE TRUE                                                        
210500        WHEN WS-TBL-LAY-DUR-MIN(WS-TBL-IX, WS-TBL-LAY-IX) < 90            
210600           STRING '(TIGHT)' DELIMITED BY SIZE                             
210700               INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                     
210800               WITH POINTER WS-EXP-PTR                                    
210900        WHEN WS-TBL-LAY-DUR-MIN(WS-TBL-IX, WS-TBL-LAY-IX) <= 180          
211000           STRING '(COMFORTABLE)' DELIMITED BY SIZE                       
211100               INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                     
211200               WITH POINTER WS-EXP-PTR                                    
211300        WHEN OTHER                                                        
211400           STRING '(LONG)' DELIMITED BY SIZE                              
211500               INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                     
211600               WITH POINTER WS-EXP-PTR                                    
211700     END-EVALUATE.                                                        
211800 3130-CLAUSULA-UNA-ESCALA-FIN.                                            
211900     EXIT.                                                                
212000                                                                          
212100*    ARMA LA CLAUSULA DE EQUIPAJE DE LA EXPLICACION.                      
212200 3140-CLAUSULA-EQUIPAJE.                                                  
212300*    BUSCA SI EL ITINERARIO TRAE INCLUIDO UN BULTO DE MANO Y/O            
212400*    UNA VALIJA DESPACHADA PARA LA CLAUSULA DE EQUIPAJE.                  
212500     MOVE 'N' TO WS-EXP-HAY-CARRYON.                                      
212600*    EL TEXTO DE EQUIPAJE SOLO SE ARMA SI HAY ALGO QUE                    
212700*    INFORMAR; UN ITINERARIO SIN NINGUN BULTO INCLUIDO NO                 
212800     MOVE 'N' TO WS-EXP-HAY-CHECKED.                                      
212900*    SOLO REVISA BULTOS SI EL ITINERARIO TRAE ALGUNO.                     
213000     IF WS-TBL-NUM-BAGS(WS-TBL-IX) > 0                                    
213100*    REVISA BULTO POR BULTO SI HAY CARRY-ON Y/O VALIJA                    
213200*    DESPACHADA INCLUIDOS EN LA TARIFA.                                   
213300        PERFORM 3142-VER-BULTO-INCLUIDO                                   
213400           THRU 3142-VER-BULTO-INCLUIDO-FIN                               
213500              VARYING WS-SUB-BAG FROM 1 BY 1                              
213600                 UNTIL WS-SUB-BAG > WS-TBL-NUM-BAGS(WS-TBL-IX)            
213700     END-IF.                                                              
213800*    SI TRAE LOS DOS TIPOS DE BULTO SE ANUNCIAN JUNTOS; SI                
213900*    SOLO TRAE UNO, SOLO SE MENCIONA EL CARRY-ON PORQUE LA                
214000*    VALIJA DESPACHADA SOLA YA QUEDA CUBIERTA EN LA                       
214100     IF WS-EXP-HAY-CARRYON = 'Y' AND WS-EXP-HAY-CHECKED = 'Y'             
214200        PERFORM 3105-AGREGAR-SEPARADOR                                    
214300           THRU 3105-AGREGAR-SEPARADOR-FIN                                
214400        STRING 'BAGS INCLUDED' DELIMITED BY SIZE                          
214500            INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                        
214600            WITH POINTER WS-EXP-PTR                                       
214700     ELSE                                                                 
214800        IF WS-EXP-HAY-CARRYON = 'Y'                                       
214900           PERFORM 3105-AGREGAR-SEPARADOR                                 
215000              THRU 3105-AGREGAR-SEPARADOR-FIN                             
215100           STRING 'CARRY-ON INCLUDED' DELIMITED BY SIZE                   
215200               INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                     
215300               WITH POINTER WS-EXP-PTR                                    
215400        END-IF                                                            
215500     END-IF.                                                              
215600 3140-CLAUSULA-EQUIPAJE-FIN.                                              
215700     EXIT.                                                                
215800                                                                          
215900*    VERIFICA SI HAY BULTO DE MANO Y/O VALIJA DESPACHADA                  
216000*    INCLUIDOS, PARA LA CLAUSULA DE EQUIPAJE.                             
216100 3142-VER-BULTO-INCLUIDO.                                                 
216200*    DISTINGUE EL BULTO DE MANO (TIPO 'C') DE LA VALIJA                   
216300     SET WS-TBL-BAG-IX TO WS-SUB-BAG.                                     
216400*    SOLO CUENTA EL BULTO SI VIENE INCLUIDO EN LA TARIFA.                 
216500     IF WS-TBL-BAG-INCLUDED(WS-TBL-IX, WS-TBL-BAG-IX) = 'Y'               
216600        IF WS-TBL-BAG-TYPE(WS-TBL-IX, WS-TBL-BAG-IX) = 'C'                
216700           MOVE 'Y' TO WS-EXP-HAY-CARRYON                                 
216800        END-IF                                                            
216900        IF WS-TBL-BAG-TYPE(WS-TBL-IX, WS-TBL-BAG-IX) = 'K'                
217000           MOVE 'Y' TO WS-EXP-HAY-CHECKED                                 
217100        END-IF                                                            
217200     END-IF.                                                              
217300 3142-VER-BULTO-INCLUIDO-FIN.                                             
217400     EXIT.                                                                
217500                                                                          
217600*    ARMA LA CLAUSULA DE RIESGO, SI EL PUNTAJE DE RIESGO                  
217700*    ES BAJO.                                                             
217800 3150-CLAUSULA-RIESGO.                                                    
217900*    LA CLAUSULA DE RIESGO SOLO APARECE SI HAY ALGO QUE                   
218000*    ADVERTIR; UN ITINERARIO SIN BANDERAS DE RIESGO NO SUMA               
218100*    NINGUN TEXTO DE ADVERTENCIA A LA EXPLICACION.                        
218200     IF WS-TBL-RISK-SELF-XFER(WS-TBL-IX) = 'Y'                            
218300        PERFORM 3105-AGREGAR-SEPARADOR                                    
218400           THRU 3105-AGREGAR-SEPARADOR-FIN                                
218500        STRING 'WARNING: SELF TRANSFER' DELIMITED BY SIZE                 
218600            INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                        
218700            WITH POINTER WS-EXP-PTR                                       
218800     ELSE                                                                 
218900        IF WS-TBL-RISK-SEP-TICKETS(WS-TBL-IX) = 'Y'                       
219000           PERFORM 3105-AGREGAR-SEPARADOR                                 
219100              THRU 3105-AGREGAR-SEPARADOR-FIN                             
219200           STRING 'WARNING: SEPARATE TICKETS' DELIMITED BY SIZE           
219300               INTO WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                     
219400               WITH POINTER WS-EXP-PTR                                    
219500        END-IF                                                            
219600     END-IF.                                                              
219700 3150-CLAUSULA-RIESGO-FIN.                                                
219800     EXIT.                                                                
219900                                                                          
220000*----------------------------------------------------------------*        
220100* ESCRIBE EL REGISTRO RANQUEADO DE LA FILA EN EL ARCHIVO                  
220200* RANKED-OUT.                                                             
220300*----------------------------------------------------------------*        
220400 3200-ESCRIBIR-RANQUEADO.                                                 
220500                                                                          
220600*    TRASLADA TODA LA FILA DE LA TABLA DE TRABAJO AL LAYOUT               
220700*    DEL REGISTRO RANQUEADO, CAMPO POR CAMPO, EN EL ORDEN DEL             
220800*    LAYOUT DE SALIDA Y NO EN EL ORDEN DE LA TABLA INTERNA.               
220900     MOVE WS-TBL-ITIN-ID(WS-TBL-IX)      TO WS-SAL-ITIN-ID.               
221000     MOVE WS-TBL-NUM-LEGS(WS-TBL-IX)     TO WS-SAL-NUM-LEGS.              
221100     MOVE WS-TBL-NUM-STOPS(WS-TBL-IX)    TO WS-SAL-NUM-STOPS.             
221200*    DATOS DE PRECIO DEL ITINERARIO GANADOR.                              
221300     MOVE WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX)                                 
221400                                      TO WS-SAL-TOTAL-DUR-MIN.            
221500     MOVE WS-TBL-DIRECT-FLAG(WS-TBL-IX)  TO WS-SAL-DIRECT-FLAG.           
221600     MOVE WS-TBL-BASE-FARE(WS-TBL-IX)    TO WS-SAL-BASE-FARE.             
221700     MOVE WS-TBL-TAXES(WS-TBL-IX)        TO WS-SAL-TAXES.                 
221800     MOVE WS-TBL-FEES(WS-TBL-IX)         TO WS-SAL-FEES.                  
221900     MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX)  TO WS-SAL-TOTAL-PRICE.           
222000*    CONDICIONES DE LA TARIFA Y DATOS DEL PROVEEDOR.                      
222100     MOVE WS-TBL-NUM-TRAVELERS(WS-TBL-IX)                                 
222200                                      TO WS-SAL-NUM-TRAVELERS.            
222300     MOVE WS-TBL-CHANGEABLE-FLAG(WS-TBL-IX)                               
222400                                      TO WS-SAL-CHANGEABLE-FLAG.          
222500     MOVE WS-TBL-REFUNDABLE-FLAG(WS-TBL-IX)                               
222600                                      TO WS-SAL-REFUNDABLE-FLAG.          
222700     MOVE WS-TBL-PROVIDER-NAME(WS-TBL-IX)                                 
222800                                      TO WS-SAL-PROVIDER-NAME.            
222900     MOVE WS-TBL-PROVIDER-ID(WS-TBL-IX)  TO WS-SAL-PROVIDER-ID.           
223000     MOVE WS-TBL-TRUST-SCORE(WS-TBL-IX)  TO WS-SAL-TRUST-SCORE.           
223100     MOVE WS-TBL-ON-TIME-PROXY(WS-TBL-IX)                                 
223200                                      TO WS-SAL-ON-TIME-PROXY.            
223300*    PUNTAJES PARCIALES Y TOTAL, PARA AUDITAR COMO SE ARMO                
223400     MOVE WS-TBL-NUM-LAYOVERS(WS-TBL-IX) TO WS-SAL-NUM-LAYOVERS.          
223500     MOVE WS-TBL-NUM-BAGS(WS-TBL-IX)     TO WS-SAL-NUM-BAGS.              
223600     MOVE WS-TBL-OUT-RANK(WS-TBL-IX)     TO WS-SAL-OUT-RANK.              
223700     MOVE WS-TBL-OUT-SCORE(WS-TBL-IX)    TO WS-SAL-OUT-SCORE.             
223800     MOVE WS-TBL-OUT-PRICE-SCR(WS-TBL-IX)                                 
223900                                      TO WS-SAL-OUT-PRICE-SCR.            
224000     MOVE WS-TBL-OUT-DUR-SCR(WS-TBL-IX)  TO WS-SAL-OUT-DUR-SCR.           
224100     MOVE WS-TBL-OUT-STOPS-SCR(WS-TBL-IX)                                 
224200                                      TO WS-SAL-OUT-STOPS-SCR.            
224300     MOVE WS-TBL-OUT-LAYOVER-SCR(WS-TBL-IX)                               
224400                                      TO WS-SAL-OUT-LAYOVER-SCR.          
224500     MOVE WS-TBL-OUT-BAGGAGE-SCR(WS-TBL-IX)                               
224600                                      TO WS-SAL-OUT-BAGGAGE-SCR.          
224700     MOVE WS-TBL-OUT-RISK-SCR(WS-TBL-IX)                                  
224800                                      TO WS-SAL-OUT-RISK-SCR.             
224900     MOVE WS-TBL-OUT-RELIAB-SCR(WS-TBL-IX)                                
225000                                      TO WS-SAL-OUT-RELIAB-SCR.           
225100*    CATEGORIA, EXPLICACION Y CONSEJO DE COMPRA ARMADOS POR               
225200     MOVE WS-TBL-OUT-CATEGORY(WS-TBL-IX) TO WS-SAL-OUT-CATEGORY.          
225300     MOVE WS-TBL-OUT-EXPLANATION(WS-TBL-IX)                               
225400                                      TO WS-SAL-OUT-EXPLANATION.          
225500     MOVE WS-TBL-OUT-ADVICE(WS-TBL-IX)   TO WS-SAL-OUT-ADVICE.            
225600     MOVE WS-TBL-OUT-ADV-CONF(WS-TBL-IX)                                  
225700                                      TO WS-SAL-OUT-ADV-CONF.             
225800     MOVE WS-TBL-OUT-ADV-CHANGE(WS-TBL-IX)                                
225900                                      TO WS-SAL-OUT-ADV-CHANGE.           
226000     MOVE WS-TBL-OUT-ALSO-VIA(WS-TBL-IX)                                  
226100                                      TO WS-SAL-OUT-ALSO-VIA.             
226200     MOVE WS-SAL-ITIN-RANGO TO WS-SAL-RANQUEADOS.                         
226300     WRITE WS-SAL-RANQUEADOS.                                             
226400     ADD 1 TO WS-TOT-ESCRITOS.                                            
226500                                                                          
226600 3200-ESCRIBIR-RANQUEADO-FIN.                                             
226700     EXIT.                                                                
226800                                                                          
226900*----------------------------------------------------------------*        
227000* DECISION-REPORT - ENCABEZADO, TABLA RANQUEADA, DETALLE DEL              
227100* TOP 5 (CON TRADEOFFS Y ALTERNATIVAS), DISCREPANCIAS DE PRECIO           
227200* Y TOTALES DE CONTROL.                                                   
227300*----------------------------------------------------------------*        
227400 4000-EMITIR-REPORTE.                                                     
227500                                                                          
227600*    EL DECISION-REPORT SIGUE SIEMPRE EL MISMO ORDEN:                     
227700*    ENCABEZADO, TABLA COMPLETA, DETALLE DEL TOP 5,                       
227800*    DISCREPANCIAS DE PRECIO Y TOTALES DE CONTROL AL PIE.                 
227900     PERFORM 4100-IMPRIMIR-ENCABEZADO                                     
228000        THRU 4100-IMPRIMIR-ENCABEZADO-FIN.                                
228100*    IMPRIME LA TABLA COMPLETA DESPUES DEL ENCABEZADO.                    
228200     PERFORM 4200-IMPRIMIR-TABLA                                          
228300        THRU 4200-IMPRIMIR-TABLA-FIN.                                     
228400*    EL DETALLE DEL TOP 5 SOLO SE IMPRIME SI HUBO                         
228500     IF WS-TOT-SOBREVIVIENTES > 0                                         
228600*    IMPRIME, PARA EL GANADOR DEL TOP 5, LAS                              
228700*    ALTERNATIVAS DE COMPENSACION (TRADEOFF).                             
228800        PERFORM 4300-IMPRIMIR-DETALLE-TOP5                                
228900           THRU 4300-IMPRIMIR-DETALLE-TOP5-FIN                            
229000              VARYING WS-SUB-I FROM 1 BY 1                                
229100                 UNTIL WS-SUB-I > 5                                       
229200                    OR WS-SUB-I > WS-TOT-SOBREVIVIENTES                   
229300     END-IF.                                                              
229400*    LAS DISCREPANCIAS Y LOS TOTALES SE IMPRIMEN AUNQUE NO                
229500     PERFORM 4400-IMPRIMIR-DISCREPANCIAS                                  
229600        THRU 4400-IMPRIMIR-DISCREPANCIAS-FIN.                             
229700*    LOS TOTALES DE CONTROL CIERRAN EL REPORTE.                           
229800     PERFORM 4500-IMPRIMIR-TOTALES                                        
229900        THRU 4500-IMPRIMIR-TOTALES-FIN.                                   
230000                                                                          
230100 4000-EMITIR-REPORTE-FIN.                                                 
230200     EXIT.                                                                
230300                                                                          
230400*    IMPRIME EL ENCABEZADO DEL DECISION-REPORT.                           
230500 4100-IMPRIMIR-ENCABEZADO.                                                
230600*    ARMA LA RUTA (ORIGEN-DESTINO) Y LA FECHA DE SALIDA EN                
230700     MOVE 'ITINDEC ' TO WS-REP-PROGRAMA.                                  
230800*    LA RUTA SE ARMA CON UN GUION ENTRE ORIGEN Y DESTINO.                 
230900     STRING WS-ENT-INT-ORIGIN DELIMITED BY SIZE                           
231000            '-' DELIMITED BY SIZE                                         
231100            WS-ENT-INT-DEST DELIMITED BY SIZE                             
231200         INTO WS-REP-RUTA.                                                
231300*    LA FECHA SE ARMA CON GUIONES EN FORMATO AAAA-MM-DD PARA              
231400     STRING WS-ENT-INT-DEP-YYYY DELIMITED BY SIZE                         
231500            '-' DELIMITED BY SIZE                                         
231600            WS-ENT-INT-DEP-MM DELIMITED BY SIZE                           
231700            '-' DELIMITED BY SIZE                                         
231800            WS-ENT-INT-DEP-DD DELIMITED BY SIZE                           
231900         INTO WS-REP-FEC-SALIDA.                                          
232000*    EL ENCABEZADO SE IMPRIME EN VARIAS LINEAS SEPARADAS                  
232100     MOVE WS-ENT-INT-PRIORITY TO WS-REP-PRIORIDAD.                        
232200*    LOS SEPARADORES Y ENCABEZADOS SE ARMAN EN WORKING-STORAGE            
232300     MOVE WS-REP-SEPARADOR    TO WS-SAL-REPORTE.                          
232400     WRITE WS-SAL-REPORTE.                                                
232500     MOVE WS-REP-ENCABEZADO-1 TO WS-SAL-REPORTE.                          
232600     WRITE WS-SAL-REPORTE.                                                
232700     MOVE WS-REP-ENCABEZADO-2 TO WS-SAL-REPORTE.                          
232800     WRITE WS-SAL-REPORTE.                                                
232900     MOVE WS-REP-SEPARADOR    TO WS-SAL-REPORTE.                          
233000     WRITE WS-SAL-REPORTE.                                                
233100     MOVE WS-REP-COLUMNAS     TO WS-SAL-REPORTE.                          
233200     WRITE WS-SAL-REPORTE.                                                
233300 4100-IMPRIMIR-ENCABEZADO-FIN.                                            
233400     EXIT.                                                                
233500                                                                          
233600*    IMPRIME LA TABLA RANQUEADA, UNA FILA POR ITINERARIO                  
233700*    SOBREVIVIENTE.                                                       
233800 4200-IMPRIMIR-TABLA.                                                     
233900*    EL SEPARADOR DE CIERRE DE TABLA SE IMPRIME AUNQUE NO                 
234000     IF WS-TOT-SOBREVIVIENTES > 0                                         
234100*    IMPRIME UNA FILA DE LA TABLA POR CADA                                
234200*    SOBREVIVIENTE DEL RANKING.                                           
234300        PERFORM 4210-IMPRIMIR-UNA-FILA                                    
234400           THRU 4210-IMPRIMIR-UNA-FILA-FIN                                
234500              VARYING WS-SUB-I FROM 1 BY 1                                
234600                 UNTIL WS-SUB-I > WS-TOT-SOBREVIVIENTES                   
234700     END-IF.                                                              
234800*    EL SEPARADOR FINAL MARCA DONDE TERMINA LA TABLA Y                    
234900     MOVE WS-REP-SEPARADOR TO WS-SAL-REPORTE.                             
235000*    ESCRIBE LA LINEA DE SEPARACION AL PIE DE LA TABLA.                   
235100     WRITE WS-SAL-REPORTE.                                                
235200 4200-IMPRIMIR-TABLA-FIN.                                                 
235300     EXIT.                                                                
235400                                                                          
235500*    IMPRIME UNA FILA DE LA TABLA RANQUEADA.                              
235600 4210-IMPRIMIR-UNA-FILA.                                                  
235700*    CADA FILA DE LA TABLA MUESTRA RANGO, ID, PRECIO,                     
235800*    DURACION, ESCALAS, PUNTAJE, CATEGORIA Y CONSEJO DE                   
235900     SET WS-TBL-IX TO WS-SUB-I.                                           
236000*    COPIA CADA COLUMNA DE LA FILA DE LA TABLA AL LAYOUT DE               
236100     MOVE WS-TBL-OUT-RANK(WS-TBL-IX)     TO WS-REP-DET-RANK.              
236200     MOVE WS-TBL-ITIN-ID(WS-TBL-IX)      TO WS-REP-DET-ID.                
236300     MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX)  TO WS-REP-DET-PRECIO.            
236400     PERFORM 4220-FORMATEAR-DURACION                                      
236500        THRU 4220-FORMATEAR-DURACION-FIN.                                 
236600     MOVE WS-TBL-NUM-STOPS(WS-TBL-IX)    TO WS-REP-DET-STOPS.             
236700     MOVE WS-TBL-OUT-SCORE(WS-TBL-IX)    TO WS-REP-DET-SCORE.             
236800     MOVE WS-TBL-OUT-CATEGORY(WS-TBL-IX) TO WS-REP-DET-CATEGORIA.         
236900     MOVE WS-TBL-OUT-ADVICE(WS-TBL-IX)   TO WS-REP-DET-ADVICE.            
237000     MOVE WS-REP-DETALLE TO WS-SAL-REPORTE.                               
237100     WRITE WS-SAL-REPORTE.                                                
237200 4210-IMPRIMIR-UNA-FILA-FIN.                                              
237300     EXIT.                                                                
237400                                                                          
237500*    CONVIERTE LOS MINUTOS DE DURACION A HORAS Y                          
237600*    MINUTOS PARA EL REPORTE.                                             
237700 4220-FORMATEAR-DURACION.                                                 
237800*    LA DURACION TOTAL VIENE EN MINUTOS EN LA TABLA INTERNA;              
237900*    DIVIDE POR 60 PARA OBTENER HORAS Y MINUTOS POR SEPARADO.             
238000     DIVIDE WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX) BY 60                         
238100         GIVING WS-DUR-HORAS REMAINDER WS-DUR-MINUTOS.                    
238200*    EDITA LAS HORAS DE VIAJE TOTAL PARA EL REPORTE.                      
238300     MOVE WS-DUR-HORAS   TO WS-DUR-HORAS-EDIT.                            
238400*    EDITA LOS MINUTOS DE VIAJE TOTAL PARA EL REPORTE.                    
238500     MOVE WS-DUR-MINUTOS TO WS-DUR-MIN-EDIT.                              
238600*    ARMA EL TEXTO 'NHMM' DE DURACION PARA LA COLUMNA DEL                 
238700     STRING WS-DUR-HORAS-EDIT DELIMITED BY SIZE                           
238800            'H' DELIMITED BY SIZE                                         
238900            WS-DUR-MIN-EDIT DELIMITED BY SIZE                             
239000            'M' DELIMITED BY SIZE                                         
239100         INTO WS-REP-DET-DURACION.                                        
239200 4220-FORMATEAR-DURACION-FIN.                                             
239300     EXIT.                                                                
239400                                                                          
239500*----------------------------------------------------------------*        
239600* DETALLE DEL TOP 5: EXPLICACION, TRADEOFFS (HASTA 2) Y                   
239700* ALTERNATIVAS (HASTA 2).                                                 
239800*----------------------------------------------------------------*        
239900 4300-IMPRIMIR-DETALLE-TOP5.                                              
240000*    EL DETALLE DEL TOP 5 AGREGA, DEBAJO DE LA EXPLICACION,               
240100*    HASTA DOS TRADEOFFS (CONTRA EL MAS BARATO Y CONTRA EL                
240200*    MAS RAPIDO) Y HASTA DOS ALTERNATIVAS (DIRECTO Y CON                  
240300*    EQUIPAJE), SEGUN CORRESPONDA A CADA FILA (CR-0175).                  
240400     SET WS-TBL-IX TO WS-SUB-I.                                           
240500     MOVE WS-TBL-OUT-EXPLANATION(WS-TBL-IX) TO WS-REP-EXP-TEXTO.          
240600*    LA EXPLICACION ARMADA EN 3100-ARMAR-EXPLICACION SE                   
240700     MOVE WS-REP-EXPLICACION TO WS-SAL-REPORTE.                           
240800     WRITE WS-SAL-REPORTE.                                                
240900     PERFORM 4310-TRADEOFF-BARATO                                         
241000        THRU 4310-TRADEOFF-BARATO-FIN.                                    
241100     PERFORM 4320-TRADEOFF-RAPIDO                                         
241200        THRU 4320-TRADEOFF-RAPIDO-FIN.                                    
241300     PERFORM 4330-ALTERNATIVA-DIRECTO                                     
241400        THRU 4330-ALTERNATIVA-DIRECTO-FIN.                                
241500     PERFORM 4340-ALTERNATIVA-EQUIPAJE                                    
241600        THRU 4340-ALTERNATIVA-EQUIPAJE-FIN.                               
241700     MOVE SPACES TO WS-SAL-REPORTE.                                       
241800     WRITE WS-SAL-REPORTE.                                                
241900 4300-IMPRIMIR-DETALLE-TOP5-FIN.                                          
242000     EXIT.                                                                
242100                                                                          
242200*    ARMA EL TRADEOFF CONTRA EL MAS BARATO, PARA EL                       
242300*    DETALLE DEL TOP 5 (CR-0175).                                         
242400 4310-TRADEOFF-BARATO.                                                    
242500*    EL TRADEOFF SOLO SE IMPRIME SI ESTA FILA NO ES YA LA                 
242600*    MAS BARATA Y SI EXISTE UNA FILA MAS BARATA EN EL LOTE;               
242700*    SI EL VIAJE MAS BARATO ADEMAS TARDA MAS, SE INFORMA                  
242800     IF WS-SUB-I NOT = WS-CAT-IX-BARATO                                   
242900        AND WS-CAT-IX-BARATO NOT = ZERO                                   
243000        SET WS-TBL-IX2 TO WS-CAT-IX-BARATO                                
243100        COMPUTE WS-TRD-AHORRO-ENT ROUNDED =                               
243200            WS-TBL-TOTAL-PRICE(WS-TBL-IX) -                               
243300            WS-TBL-TOTAL-PRICE(WS-TBL-IX2)                                
243400        MOVE WS-TRD-AHORRO-ENT TO WS-EXP-NUM-EDIT                         
243500        PERFORM 3102-PELAR-BLANCOS                                        
243600           THRU 3102-PELAR-BLANCOS-FIN                                    
243700        COMPUTE WS-TRD-TIEMPO-EXTRA =                                     
243800            WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX2) -                            
243900            WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX)                               
244000        IF WS-TRD-TIEMPO-EXTRA > 0                                        
244100           DIVIDE WS-TRD-TIEMPO-EXTRA BY 60                               
244200               GIVING WS-DUR-HORAS REMAINDER WS-DUR-MINUTOS               
244300           MOVE WS-DUR-HORAS   TO WS-DUR-HORAS-EDIT                       
244400           MOVE WS-DUR-MINUTOS TO WS-DUR-MIN-EDIT                         
244500           PERFORM 4305-PELAR-BLANCO-HORAS                                
244600              THRU 4305-PELAR-BLANCO-HORAS-FIN                            
244700           STRING 'SAVE $' DELIMITED BY SIZE                              
244800                  WS-EXP-NUM-EDIT(WS-EXP-NUM-INICIO:)                     
244900                      DELIMITED BY SIZE                                   
245000                  ' BY ACCEPTING ' DELIMITED BY SIZE                      
245100                  WS-DUR-HORAS-EDIT(WS-DUR-HORAS-INICIO:)                 
245200                      DELIMITED BY SIZE                                   
245300                  'H ' DELIMITED BY SIZE                                  
245400                  WS-DUR-MIN-EDIT DELIMITED BY SIZE                       
245500                  'M LONGER TRAVEL TIME' DELIMITED BY SIZE                
245600               INTO WS-REP-TRD-TEXTO                                      
245700        ELSE                                                              
245800           STRING 'SAVE $' DELIMITED BY SIZE                              
245900                  WS-EXP-NUM-EDIT(WS-EXP-NUM-INICIO:)                     
246000                      DELIMITED BY SIZE                                   
246100                  ' WITH SIMILAR TRAVEL TIME' DELIMITED BY SIZE           
246200               INTO WS-REP-TRD-TEXTO                                      
246300        END-IF                                                            
246400        MOVE WS-REP-TRADEOFF TO WS-SAL-REPORTE                            
246500        WRITE WS-SAL-REPORTE                                              
246600     END-IF.                                                              
246700 4310-TRADEOFF-BARATO-FIN.                                                
246800     EXIT.                                                                
246900                                                                          
247000*    CUENTA LOS BLANCOS A IZQUIERDA DEL CAMPO DE HORAS                    
247100*    YA EDITADO.                                                          
247200 4305-PELAR-BLANCO-HORAS.                                                 
247300*    WS-DUR-HORAS-EDIT ES UN CAMPO DE DOS POSICIONES (PIC Z9); SI         
247400*    LAS HORAS SON UN SOLO DIGITO, SALTEA EL BLANCO DE RELLENO.           
247500     MOVE 1 TO WS-DUR-HORAS-INICIO.                                       
247600*    LAS HORAS SE EDITAN EN UN CAMPO DE DOS POSICIONES; SI                
247700*    SON UN SOLO DIGITO, SE SALTEA EL BLANCO DE RELLENO PARA              
247800     IF WS-DUR-HORAS-EDIT(1:1) = SPACE                                    
247900        MOVE 2 TO WS-DUR-HORAS-INICIO                                     
248000     END-IF.                                                              
248100 4305-PELAR-BLANCO-HORAS-FIN.                                             
248200     EXIT.                                                                
248300                                                                          
248400*    ARMA EL TRADEOFF CONTRA EL MAS RAPIDO, PARA EL                       
248500*    DETALLE DEL TOP 5.                                                   
248600 4320-TRADEOFF-RAPIDO.                                                    
248700*    EL TRADEOFF CONTRA EL MAS RAPIDO ES SIMETRICO AL                     
248800*    TRADEOFF CONTRA EL MAS BARATO: SI EL VIAJE MAS RAPIDO                
248900*    ADEMAS CUESTA MAS, SE INFORMA CUANTO TIEMPO SE AHORRA                
249000     IF WS-SUB-I NOT = WS-CAT-IX-RAPIDO                                   
249100        AND WS-CAT-IX-RAPIDO NOT = ZERO                                   
249200        SET WS-TBL-IX2 TO WS-CAT-IX-RAPIDO                                
249300        COMPUTE WS-TRD-COSTO-EXTRA ROUNDED =                              
249400            WS-TBL-TOTAL-PRICE(WS-TBL-IX2) -                              
249500            WS-TBL-TOTAL-PRICE(WS-TBL-IX)                                 
249600        COMPUTE WS-TRD-COSTO-EXTRA-ENT ROUNDED =                          
249700            WS-TRD-COSTO-EXTRA                                            
249800        MOVE WS-TRD-COSTO-EXTRA-ENT TO WS-EXP-NUM-EDIT                    
249900        PERFORM 3102-PELAR-BLANCOS                                        
250000           THRU 3102-PELAR-BLANCOS-FIN                                    
250100        COMPUTE WS-TRD-TIEMPO-EXTRA =                                     
250200            WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX) -                             
250300            WS-TBL-TOTAL-DUR-MIN(WS-TBL-IX2)                              
250400        DIVIDE WS-TRD-TIEMPO-EXTRA BY 60                                  
250500            GIVING WS-DUR-HORAS REMAINDER WS-DUR-MINUTOS                  
250600        MOVE WS-DUR-HORAS   TO WS-DUR-HORAS-EDIT                          
250700        MOVE WS-DUR-MINUTOS TO WS-DUR-MIN-EDIT                            
250800        PERFORM 4305-PELAR-BLANCO-HORAS                                   
250900           THRU 4305-PELAR-BLANCO-HORAS-FIN                               
251000        IF WS-TRD-COSTO-EXTRA > 0                                         
251100           STRING 'SAVE ' DELIMITED BY SIZE                               
251200                  WS-DUR-HORAS-EDIT(WS-DUR-HORAS-INICIO:)                 
251300                      DELIMITED BY SIZE                                   
251400                  'H ' DELIMITED BY SIZE                                  
251500                  WS-DUR-MIN-EDIT DELIMITED BY SIZE                       
251600                  'M BY PAYING $' DELIMITED BY SIZE                       
251700                  WS-EXP-NUM-EDIT(WS-EXP-NUM-INICIO:)                     
251800                      DELIMITED BY SIZE                                   
251900                  ' MORE' DELIMITED BY SIZE                               
252000               INTO WS-REP-TRD-TEXTO                                      
252100        ELSE                                                              
252200           STRING 'SAVE ' DELIMITED BY SIZE                               
252300                  WS-DUR-HORAS-EDIT(WS-DUR-HORAS-INICIO:)                 
252400                      DELIMITED BY SIZE                                   
252500                  'H ' DELIMITED BY SIZE                                  
252600                  WS-DUR-MIN-EDIT DELIMITED BY SIZE                       
252700                  'M AT SIMILAR PRICE' DELIMITED BY SIZE                  
252800               INTO WS-REP-TRD-TEXTO                                      
252900        END-IF                                                            
253000        MOVE WS-REP-TRADEOFF TO WS-SAL-REPORTE                            
253100        WRITE WS-SAL-REPORTE                                              
253200     END-IF.                                                              
253300 4320-TRADEOFF-RAPIDO-FIN.                                                
253400     EXIT.                                                                
253500                                                                          
253600*    ARMA LA ALTERNATIVA DIRECTA, SI EL REGISTRO TIENE                    
253700*    ESCALAS Y HAY UNA OPCION DIRECTA EN EL LOTE.                         
253800 4330-ALTERNATIVA-DIRECTO.                                                
253900    IF WS-TBL-DIRECT-FLAG(WS-TBL-IX) NOT = 'Y'                            
254000       AND WS-CAT-IX-DIRECTO-BARATO NOT = ZERO                            
254100       SET WS-TBL-IX2 TO WS-CAT-IX-DIRECTO-BARATO                         
254200       MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX2)                                
254300           TO WS-REP-PRECIO-ALT-EDIT                                      
254400       STRING 'DIRECT FLIGHT FOR ' DELIMITED BY SIZE                      
254500              WS-REP-PRECIO-ALT-EDIT DELIMITED BY SIZE                    
254600           INTO WS-REP-ALT-TEXTO                                          
254700       MOVE WS-REP-ALTERNATIVA TO WS-SAL-REPORTE                          
254800       WRITE WS-SAL-REPORTE                                               
254900    END-IF.                                                               
255000 4330-ALTERNATIVA-DIRECTO-FIN.                                            
255100    EXIT.                                                                 
255200                                                                          
255300*    ARMA LA ALTERNATIVA CON EQUIPAJE INCLUIDO, SI EL                     
255400*    REGISTRO NO LO TRAE.                                                 
255500 4340-ALTERNATIVA-EQUIPAJE.                                               
255600    MOVE 'N' TO WS-SW-TIENE-EQUIPAJE-DESP.                                
255700    IF WS-TBL-NUM-BAGS(WS-TBL-IX) > 0                                     
255800*    VERIFICA SI LA ALTERNATIVA CON EQUIPAJE INCLUIDO                     
255900*    REALMENTE TRAE VALIJA DESPACHADA.                                    
256000       PERFORM 2965-VER-EQUIPAJE-INCLUIDO                                 
256100          THRU 2965-VER-EQUIPAJE-INCLUIDO-FIN                             
256200             VARYING WS-SUB-BAG FROM 1 BY 1                               
256300                UNTIL WS-SUB-BAG > WS-TBL-NUM-BAGS(WS-TBL-IX)             
256400    END-IF.                                                               
256500    IF WS-SW-TIENE-EQUIPAJE-DESP NOT = 'Y'                                
256600       AND WS-CAT-IX-CONBAG NOT = ZERO                                    
256700       SET WS-TBL-IX2 TO WS-CAT-IX-CONBAG                                 
256800       MOVE WS-TBL-TOTAL-PRICE(WS-TBL-IX2)                                
256900           TO WS-REP-PRECIO-ALT-EDIT                                      
257000       STRING 'INCLUDES CHECKED BAG FOR ' DELIMITED BY SIZE               
257100              WS-REP-PRECIO-ALT-EDIT DELIMITED BY SIZE                    
257200           INTO WS-REP-ALT-TEXTO                                          
257300       MOVE WS-REP-ALTERNATIVA TO WS-SAL-REPORTE                          
257400       WRITE WS-SAL-REPORTE                                               
257500    END-IF.                                                               
257600 4340-ALTERNATIVA-EQUIPAJE-FIN.                                           
257700    EXIT.                                                                 
257800                                                                          
257900*----------------------------------------------------------------*        
258000* SECCION DE DISCREPANCIA DE PRECIO: UNA LINEA POR FIRMA DE               
258100* VUELO CON MAS DE UN PROVEEDOR Y DIFERENCIA MAYOR A $5.                  
258200*----------------------------------------------------------------*        
258300 4400-IMPRIMIR-DISCREPANCIAS.                                             
258400*    LA DISCREPANCIA SOLO TIENE SENTIDO SI HUBO                           
258500     IF WS-TOT-SOBREVIVIENTES > 0                                         
258600*    IMPRIME UNA LINEA DE DISCREPANCIA POR CADA                           
258700*    FIRMA CON DIFERENCIA DE PRECIO RELEVANTE.                            
258800        PERFORM 4410-IMPRIMIR-UNA-DISCREPANCIA                            
258900           THRU 4410-IMPRIMIR-UNA-DISCREPANCIA-FIN                        
259000              VARYING WS-SUB-I FROM 1 BY 1                                
259100                 UNTIL WS-SUB-I > WS-TOT-SOBREVIVIENTES                   
259200     END-IF.                                                              
259300 4400-IMPRIMIR-DISCREPANCIAS-FIN.                                         
259400     EXIT.                                                                
259500                                                                          
259600*    IMPRIME UNA LINEA DE DISCREPANCIA SI LA FIRMA TUVO                   
259700*    MAS DE UN PROVEEDOR Y LA DIFERENCIA SUPERA EL TOPE.                  
259800 4410-IMPRIMIR-UNA-DISCREPANCIA.                                          
259900*    SOLO SE REPORTA LA FIRMA SI TUVO MAS DE UN PROVEEDOR Y               
260000*    LA DIFERENCIA DE PRECIO SUPERA EL TOPE REPORTABLE; UNA               
260100*    DIFERENCIA CHICA ENTRE PROVEEDORES NO ES UNA ANOMALIA                
260200     SET WS-TBL-IX TO WS-SUB-I.                                           
260300*    SOLO COMPARA PRECIOS SI HUBO MAS DE UN PROVEEDOR PARA                
260400     IF WS-TBL-DISC-COUNT(WS-TBL-IX) > 1                                  
260500        COMPUTE WS-DISC-DIFF =                                            
260600            WS-TBL-DISC-MAX-PRICE(WS-TBL-IX) -                            
260700            WS-TBL-DISC-MIN-PRICE(WS-TBL-IX)                              
260800        IF WS-DISC-DIFF > WS-DISC-TOPE-REPORTABLE                         
260900           MOVE WS-TBL-SIGNATURE(WS-TBL-IX)(1:40)                         
261000               TO WS-REP-DISC-FIRMA                                       
261100           MOVE WS-TBL-DISC-MIN-PRICE(WS-TBL-IX)                          
261200               TO WS-REP-DISC-MIN                                         
261300           MOVE WS-TBL-DISC-MAX-PRICE(WS-TBL-IX)                          
261400               TO WS-REP-DISC-MAX                                         
261500           MOVE WS-DISC-DIFF TO WS-REP-DISC-DIFF                          
261600           MOVE WS-REP-DISCREPANCIA TO WS-SAL-REPORTE                     
261700           WRITE WS-SAL-REPORTE                                           
261800        END-IF                                                            
261900     END-IF.                                                              
262000 4410-IMPRIMIR-UNA-DISCREPANCIA-FIN.                                      
262100     EXIT.                                                                
262200                                                                          
262300*----------------------------------------------------------------*        
262400* IMPRIME LOS TOTALES DE CONTROL AL PIE DEL DECISION-REPORT.              
262500*----------------------------------------------------------------*        
262600 4500-IMPRIMIR-TOTALES.                                                   
262700*    LOS TOTALES DE CONTROL SE IMPRIMEN EN DOS LINEAS PORQUE              
262800*    EL LAYOUT DEL REPORTE LOS DIVIDE EN DOS GRUPOS DE TRES               
262900     MOVE WS-TOT-LEIDOS     TO WS-REP-TOT-LEIDOS.                         
263000     MOVE WS-TOT-FILTRADOS  TO WS-REP-TOT-FILTRADOS.                      
263100*    PRIMERA LINEA DE TOTALES: LEIDOS, FILTRADOS Y                        
263200     MOVE WS-TOT-RECHAZADOS TO WS-REP-TOT-RECHAZADOS.                     
263300     MOVE WS-REP-TOTALES-1  TO WS-SAL-REPORTE.                            
263400     WRITE WS-SAL-REPORTE.                                                
263500     MOVE WS-TOT-DUPLICADOS TO WS-REP-TOT-DUPLICADOS.                     
263600     MOVE WS-TOT-RANQUEADOS TO WS-REP-TOT-RANQUEADOS.                     
263700     MOVE WS-TOT-ESCRITOS   TO WS-REP-TOT-ESCRITOS.                       
263800     MOVE WS-REP-TOTALES-2  TO WS-SAL-REPORTE.                            
263900     WRITE WS-SAL-REPORTE.                                                
264000 4500-IMPRIMIR-TOTALES-FIN.                                               
264100     EXIT.                                                                
264200                                                                          
264300*----------------------------------------------------------------*        
264400* CIERRA LOS ARCHIVOS ANTES DE DEJAR QUE 0000-CONTROL-                    
264500* PRINCIPAL EMITA LOS DISPLAY DE CONTROL Y TERMINE EL LOTE.               
264600*----------------------------------------------------------------*        
264700 9000-FINALIZAR-PROGRAMA.                                                 
264800                                                                          
264900*    CIERRA LOS CUATRO ARCHIVOS ANTES DE QUE EL CONTROL                   
265000     PERFORM 9200-CERRAR-ARCHIVOS                                         
265100        THRU 9200-CERRAR-ARCHIVOS-FIN.                                    
265200                                                                          
265300 9000-FINALIZAR-PROGRAMA-FIN.                                             
265400     EXIT.                                                                
265500                                                                          
265600*    CIERRA LOS CUATRO ARCHIVOS DEL PROGRAMA.                             
265700 9200-CERRAR-ARCHIVOS.                                                    
265800*    CADA CIERRE SE VERIFICA POR SEPARADO PARA QUE EL                     
265900     CLOSE ENT-INTENCION.                                                 
266000*    SI SEARCH-INTENT NO CIERRA BIEN, SE AVISA PERO EL LOTE               
266100     IF NOT FS-INTENCION-OK                                               
266200        DISPLAY 'ITINDEC - ERROR AL CERRAR SEARCH-INTENT: '               
266300                 FS-INTENCION                                             
266400     END-IF.                                                              
266500*    CIERRA EL MAZO DE ITINERARIOS CANDIDATOS.                            
266600     CLOSE ENT-ITINERARIOS.                                               
266700*    SI ITINERARY-IN NO CIERRA BIEN, SE AVISA PERO EL LOTE                
266800     IF NOT FS-ITINERARIOS-OK                                             
266900        DISPLAY 'ITINDEC - ERROR AL CERRAR ITINERARY-IN: '                
267000                 FS-ITINERARIOS                                           
267100     END-IF.                                                              
267200*    CIERRA LA SALIDA RANQUEADA.                                          
267300     CLOSE SAL-RANQUEADOS.                                                
267400*    SI RANKED-OUT NO CIERRA BIEN, SE AVISA PERO EL LOTE                  
267500     IF NOT FS-RANQUEADOS-OK                                              
267600        DISPLAY 'ITINDEC - ERROR AL CERRAR RANKED-OUT: '                  
267700                 FS-RANQUEADOS                                            
267800     END-IF.                                                              
267900*    CIERRA EL DECISION-REPORT.                                           
268000     CLOSE SAL-REPORTE.                                                   
268100*    SI DECISION-REPORT NO CIERRA BIEN, SE AVISA PERO EL                  
268200     IF NOT FS-REPORTE-OK                                                 
268300        DISPLAY 'ITINDEC - ERROR AL CERRAR DECISION-REPORT: '             
268400                 FS-REPORTE                                               
268500     END-IF.                                                              
268600 9200-CERRAR-ARCHIVOS-FIN.                                                
268700     EXIT.                                                                

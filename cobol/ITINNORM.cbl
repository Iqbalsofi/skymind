000100*----------------------------------------------------------------*        
000200* ITINNORM                                                                
000300* AUTHOR.     J HENRIKSEN.                                                
000400* INSTALLATION. AERODATA SYSTEMS BATCH DIV.                               
000500* DATE-WRITTEN. 05/12/1988.                                               
000600* DATE-COMPILED.                                                          
000700* SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.                           
000800*----------------------------------------------------------------*        
000900* PROPOSITO DEL PROGRAMA                                                  
001000*   ITINNORM RECIBE UN UNICO ITINERARIO CANDIDATO (TAL COMO LO            
001100*   ENTREGO EL PROVEEDOR) Y LO DEJA EN CONDICIONES DE ENTRAR A LA         
001200*   TABLA DE SUPERVIVIENTES DEL DRIVER.  HACE TRES COSAS, SIEMPRE         
001300*   EN EL MISMO ORDEN: (1) RECALCULA LOS CAMPOS QUE EL PROVEEDOR          
001400*   NO MANDA CONFIABLES (CANTIDAD DE ESCALAS, BANDERA DE VUELO            
001500*   DIRECTO, DURACION TOTAL EN MINUTOS); (2) DERIVA LAS BANDERAS          
001600*   DE RIESGO QUE DEPENDEN DE LA GEOMETRIA DEL ITINERARIO (ESCALA         
001700*   AJUSTADA, ESCALA LARGA, ESCALA NOCTURNA, CAMBIO DE AEROPUERTO         
001800*   Y TRAMO RED-EYE); Y (3) VALIDA QUE EL REGISTRO SEA COHERENTE,         
001900*   DEVOLVIENDO AL LLAMADOR UN CODIGO DE VALIDO/INVALIDO Y, SI            
002000*   CORRESPONDE, EL MOTIVO DE RECHAZO EN TEXTO LIBRE.                     
002100*   EL SUBPROGRAMA NO LEE NI ESCRIBE ARCHIVOS; TRABAJA TODO SOBRE         
002200*   EL AREA DE LINKAGE QUE LE PASA EL DRIVER, REGISTRO POR                
002300*   REGISTRO, Y SE INVOCA UNA VEZ POR CADA ITINERARIO DEL ARCHIVO         
002400*   DE ENTRADA.                                                           
002500*----------------------------------------------------------------*        
002600* CHANGE LOG                                                              
002700*   051288 JH  INITIAL VERSION - RECALCULA CAMPOS DERIVADOS Y             
002800*              VALIDA CONSISTENCIA DE UN ITINERARIO CANDIDATO.            
002900*   110289 JH  AGREGADA DETECCION DE TRAMOS RED-EYE.                      
003000*   300589 RO  CR-0114 CORRIGE CALCULO DE DURACION TOTAL CUANDO           
003100*              EL VUELO CRUZA FIN DE MES.                                 
003200*   021090 RO  CR-0159 AGREGA DETECCION DE ESCALA LARGA Y DE              
003300*              ESCALA NOCTURNA (INDEPENDIENTES ENTRE SI).                 
003400*   140392 JH  CR-0203 VALIDA NUM-LAYOVERS = NUM-LEGS - 1.                
003500*   270894 MO  CR-0247 LOS TRAMOS YA NO SE RECHAZAN POR CAMBIO            
003600*              DE ANIO; SE USA NUMERO DE DIA JULIANO.                     
003700*   080995 MO  CR-0261 VALIDA ORDEN CRONOLOGICO ENTRE TRAMOS.             
003800*   151096 TF  CR-0299 SELF-TRANSFER Y SEPARATE-TICKETS YA NO SE          
003900*              REINICIALIZAN; PUEDEN VENIR DEL PROVEEDOR.                 
004000*   040298 TF  CR-0318 AJUSTE DE REDONDEO EN PUNTAJE DE ESCALAS.          
004100*   171298 MO  Y2K-002 REVISION DE CAMPOS DE FECHA PARA EL CAMBIO         
004200*              DE SIGLO; EL NUMERO DE DIA JULIANO YA ES SEGURO.           
004300*   090299 MO  Y2K-002 CIERRE: SIN HALLAZGOS ADICIONALES.                 
004400*   170501 RO  CR-0355 FILTRA ESCALAS CON AEROPUERTO EN BLANCO.           
004500*   230603 TF  CR-0381 CORRIGE BANDERA DE ESCALA NOCTURNA CUANDO          
004600*              LAY-OVERNIGHT VIENE EN BLANCO EN VEZ DE 'N'.               
004700*   111005 JH  CR-0409 AGREGA VALIDACION DE TOTAL-PRICE > 0.              
004800*   140911 RO  CR-0447 LOS LIMITES DE ESCALA Y DE RED-EYE PASAN           
004900*              A CAMPOS 77 EN WORKING-STORAGE (ANTES ERAN                 
005000*              LITERALES SUELTOS EN EL CUERPO DEL PROGRAMA); SE           
005100*              AGREGA VISTA EN TABLA DE LAS 7 BANDERAS DE RIESGO          
005200*              PARA QUE EL DRIVER PUEDA RECORRERLAS CON INDICE.           
005300*----------------------------------------------------------------*        
005400 IDENTIFICATION DIVISION.                                                 
005500 PROGRAM-ID. ITINNORM.                                                    
005600 AUTHOR. J HENRIKSEN.                                                     
005700 INSTALLATION. AERODATA SYSTEMS BATCH DIV.                                
005800 DATE-WRITTEN. 05/12/1988.                                                
005900 DATE-COMPILED.                                                           
006000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
006100*----------------------------------------------------------------*        
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400*    SPECIAL-NAMES NO DECLARA NINGUN DISPOSITIVO PROPIO DE ESTE           
006500*    SUBPROGRAMA; LA CLASE NUM-VALIDA QUEDA DISPONIBLE POR SI             
006600*    ALGUNA VALIDACION FUTURA NECESITA PROBAR DIGITOS SUELTOS.            
006700 SPECIAL-NAMES.                                                           
006800     CLASS NUM-VALIDA IS '0' THRU '9'.                                    
006900                                                                          
007000*----------------------------------------------------------------*        
007100 DATA DIVISION.                                                           
007200                                                                          
007300 WORKING-STORAGE SECTION.                                                 
007400*----------------------------------------------------------------*        
007500*   CONSTANTES DE NEGOCIO (NIVEL 77)                                      
007600*   ------------------------------------------------------------          
007700*   ESTOS CINCO VALORES SON LOS UMBRALES, EN MINUTOS, QUE USA             
007800*   2210-RECORRER-ESCALAS Y 2250-RECORRER-TRAMOS PARA ENCENDER            
007900*   LAS BANDERAS DE RIESGO DERIVADAS.  SE DECLARAN ACA, Y NO              
008000*   COMO LITERALES SUELTOS DENTRO DE LOS IF, PARA QUE UN CAMBIO           
008100*   DE POLITICA DE RIESGO (CR-0447) SE HAGA EN UN SOLO LUGAR Y            
008200*   QUEDE DOCUMENTADO CON SU PROPIO NOMBRE.                               
008300*----------------------------------------------------------------*        
008400 77  WS-LIM-ESCALA-AJUSTADA      PIC 9(04) COMP VALUE 0090.               
008500*    POR DEBAJO DE ESTE MINUTAJE LA ESCALA SE CONSIDERA "AJUSTADA"        
008600*    (TIGHT-CONN) - RIESGO DE PERDER LA CONEXION.                         
008700 77  WS-LIM-ESCALA-LARGA-INI     PIC 9(04) COMP VALUE 0360.               
008800*    PISO DEL RANGO DE "ESCALA LARGA" (LONG-LAYOVER).                     
008900 77  WS-LIM-ESCALA-LARGA-FIN     PIC 9(04) COMP VALUE 0720.               
009000*    TECHO DEL RANGO DE "ESCALA LARGA"; DE AHI PARA ARRIBA (O SI          
009100*    VIENE MARCADA COMO NOCTURNA) PASA A SER "ESCALA NOCTURNA"            
009200*    (OVERNIGHT-LAYOVER) EN VEZ DE LARGA.                                 
009300 77  WS-LIM-RED-EYE-NOCHE        PIC 9(04) COMP VALUE 2200.               
009400*    HORA (HHMM) A PARTIR DE LA CUAL UNA SALIDA SE CONSIDERA              
009500*    TRAMO RED-EYE (VUELO NOCTURNO).                                      
009600 77  WS-LIM-RED-EYE-MADRUG       PIC 9(04) COMP VALUE 0500.               
009700*    HORA (HHMM) ANTES DE LA CUAL UNA SALIDA TAMBIEN CAE DENTRO           
009800*    DE LA VENTANA RED-EYE (MADRUGADA).                                   
009900*----------------------------------------------------------------*        
010000*   CAMPOS DE TRABAJO PARA ARITMETICA DE FECHAS (NUMERO DE DIA            
010100*   JULIANO) - SE USAN PARA LA DURACION TOTAL Y PARA VALIDAR EL           
010200*   ORDEN CRONOLOGICO DE LOS TRAMOS.  EL ALGORITMO ES EL                  
010300*   ESTANDAR DE CONVERSION CALENDARIO-GREGORIANO A DIA JULIANO;           
010400*   SE TRABAJA TODO EN COMP PARA QUE LAS DIVISIONES ENTERAS               
010500*   INTERMEDIAS (WS-CALC-T1 A WS-CALC-T4) TRUNQUEN EXACTAMENTE            
010600*   COMO EXIGE LA FORMULA, SIN ARRASTRAR DECIMALES.                       
010700*----------------------------------------------------------------*        
010800 01  WS-CALC-FECHA.                                                       
010900     05  WS-CALC-ANIO                PIC 9(04) COMP.                      
011000     05  WS-CALC-MES                 PIC 9(02) COMP.                      
011100     05  WS-CALC-DIA                 PIC 9(02) COMP.                      
011200     05  WS-CALC-HHMM                PIC 9(04) COMP.                      
011300     05  WS-CALC-A                   PIC S9(04) COMP.                     
011400     05  WS-CALC-Y                   PIC S9(06) COMP.                     
011500     05  WS-CALC-M                   PIC S9(04) COMP.                     
011600     05  WS-CALC-T1                  PIC S9(06) COMP.                     
011700     05  WS-CALC-T2                  PIC S9(06) COMP.                     
011800     05  WS-CALC-T3                  PIC S9(06) COMP.                     
011900     05  WS-CALC-T4                  PIC S9(06) COMP.                     
012000     05  WS-CALC-JDN                 PIC S9(09) COMP.                     
012100     05  WS-CALC-HORA                PIC 9(02) COMP.                      
012200     05  WS-CALC-MINUTO              PIC 9(02) COMP.                      
012300     05  WS-CALC-MIN-DIA             PIC 9(04) COMP.                      
012400     05  WS-CALC-ABS-MIN             PIC S9(09) COMP.                     
012500*----------------------------------------------------------------*        
012600*   ACUMULADORES ESCALARES DEL CALCULO DE DURACION Y DEL CHEQUEO          
012700*   DE ORDEN CRONOLOGICO.  SE DECLARAN A NIVEL 77 PORQUE CADA             
012800*   UNO GUARDA UN UNICO MINUTO ABSOLUTO DE TRABAJO, NO UN GRUPO.          
012900*----------------------------------------------------------------*        
013000 77  WS-MIN-DEP-PRIMERO              PIC S9(09) COMP.                     
013100*    MINUTO ABSOLUTO DE SALIDA DEL PRIMER TRAMO DEL ITINERARIO.           
013200 77  WS-MIN-ARR-ULTIMO               PIC S9(09) COMP.                     
013300*    MINUTO ABSOLUTO DE LLEGADA DEL ULTIMO TRAMO DEL ITINERARIO.          
013400 77  WS-MIN-ARR-TRAMO                PIC S9(09) COMP.                     
013500*    MINUTO ABSOLUTO DE LLEGADA DEL TRAMO QUE SE ESTA VALIDANDO           
013600*    EN 2350-VALIDAR-ORDEN-CRONO.                                         
013700 77  WS-MIN-DEP-SIGUIENTE            PIC S9(09) COMP.                     
013800*    MINUTO ABSOLUTO DE SALIDA DEL TRAMO SIGUIENTE, PARA                  
013900*    COMPARAR CONTRA WS-MIN-ARR-TRAMO.                                    
014000*    SUBINDICES DE LOS PERFORM VARYING QUE RECORREN ESCALAS Y             
014100*    TRAMOS EN 2200-DETECTAR-RIESGOS Y EN LA VALIDACION DE ORDEN          
014200*    CRONOLOGICO; NO SON INDICES DE TABLA, SOLO CONTADORES.               
014300 01  WS-SUBS.                                                             
014400     05  WS-SUB-LEG                  PIC 9(01) COMP.                      
014500     05  WS-SUB-LAY                  PIC 9(01) COMP.                      
014600*    BANDERA GENERAL DE VALIDEZ DEL REGISTRO, USADA POR EL                
014700*    PERFORM VARYING DE 2300 PARA CORTAR EL RECORRIDO DE TRAMOS           
014800*    APENAS SE ENCUENTRA EL PRIMER PROBLEMA DE ORDEN CRONOLOGICO.         
014900 01  WS-SWITCHES.                                                         
015000     05  WS-SW-VALIDO                PIC X(01) VALUE 'S'.                 
015100         88  WS-ES-VALIDO                VALUE 'S'.                       
015200         88  WS-NO-ES-VALIDO             VALUE 'N'.                       
015300                                                                          
015400*----------------------------------------------------------------*        
015500 LINKAGE SECTION.                                                         
015600*----------------------------------------------------------------*        
015700*   AREA DE ENTRADA/SALIDA - EL ITINERARIO SE MODIFICA EN SITIO           
015800*   (CAMPOS DERIVADOS Y BANDERAS DE RIESGO SE SOBREESCRIBEN).             
015900*   EL LAYOUT DE ESTE GRUPO TIENE QUE SEGUIR BYTE A BYTE AL DE            
016000*   ITINCAND.CPY PORQUE EL DRIVER LO PASA TAL CUAL RECIBIO EL             
016100*   REGISTRO DEL ARCHIVO DE ENTRADA; POR ESO SE RETIPEO A MANO            
016200*   CON PREFIJO LK- EN VEZ DE HACER UN COPY.                              
016300*----------------------------------------------------------------*        
016400 01  LK-ITIN-REG.                                                         
016500     05  LK-ITIN-ID                  PIC X(20).                           
016600     05  LK-NUM-LEGS                 PIC 9(01).                           
016700     05  LK-NUM-STOPS                PIC 9(01).                           
016800     05  LK-TOTAL-DUR-MIN            PIC 9(05).                           
016900     05  LK-DIRECT-FLAG              PIC X(01).                           
017000     05  LK-BASE-FARE                PIC 9(07)V9(02).                     
017100     05  LK-TAXES                    PIC 9(07)V9(02).                     
017200     05  LK-FEES                     PIC 9(07)V9(02).                     
017300     05  LK-TOTAL-PRICE              PIC 9(07)V9(02).                     
017400     05  LK-NUM-TRAVELERS            PIC 9(01).                           
017500     05  LK-CHANGEABLE-FLAG          PIC X(01).                           
017600     05  LK-REFUNDABLE-FLAG          PIC X(01).                           
017700     05  LK-PROVIDER-NAME            PIC X(20).                           
017800     05  LK-PROVIDER-ID              PIC X(20).                           
017900     05  LK-TRUST-SCORE              PIC 9(01)V9(02).                     
018000     05  LK-ON-TIME-PROXY            PIC 9(01)V9(02).                     
018100     05  LK-NUM-LAYOVERS             PIC 9(01).                           
018200     05  LK-NUM-BAGS                 PIC 9(01).                           
018300*----------------------------------------------------------------*        
018400*    TRAMOS DE VUELO (OCCURS 4).  LAS VISTAS LK-LEG-DEP-DATE-R            
018500*    Y LK-LEG-ARR-DATE-R DESCOMPONEN LA FECHA AAAAMMDD PARA QUE           
018600*    2150/2170/2350 PUEDAN ARMAR EL NUMERO DE DIA JULIANO SIN             
018700*    TENER QUE HACER DIVISION DE CARACTERES.                              
018800*----------------------------------------------------------------*        
018900     05  LK-LEGS OCCURS 4 TIMES                                           
019000             INDEXED BY LK-LEG-IX.                                        
019100         10  LK-LEG-ORIGIN           PIC X(03).                           
019200         10  LK-LEG-DEST             PIC X(03).                           
019300         10  LK-LEG-DEP-DATE         PIC 9(08).                           
019400         10  LK-LEG-DEP-DATE-R REDEFINES                                  
019500             LK-LEG-DEP-DATE.                                             
019600             15  LK-LEG-DEP-YYYY     PIC 9(04).                           
019700             15  LK-LEG-DEP-MM       PIC 9(02).                           
019800             15  LK-LEG-DEP-DD       PIC 9(02).                           
019900         10  LK-LEG-DEP-TIME         PIC 9(04).                           
020000         10  LK-LEG-ARR-DATE         PIC 9(08).                           
020100         10  LK-LEG-ARR-DATE-R REDEFINES                                  
020200             LK-LEG-ARR-DATE.                                             
020300             15  LK-LEG-ARR-YYYY     PIC 9(04).                           
020400             15  LK-LEG-ARR-MM       PIC 9(02).                           
020500             15  LK-LEG-ARR-DD       PIC 9(02).                           
020600         10  LK-LEG-ARR-TIME         PIC 9(04).                           
020700         10  LK-LEG-DUR-MIN          PIC 9(04).                           
020800         10  LK-LEG-AIRLINE-CODE     PIC X(02).                           
020900         10  LK-LEG-FLIGHT-NUM       PIC X(06).                           
021000         10  LK-LEG-CABIN            PIC X(01).                           
021100         10  FILLER                  PIC X(02).                           
021200*----------------------------------------------------------------*        
021300*    ESCALAS (OCCURS 3).                                                  
021400*----------------------------------------------------------------*        
021500     05  LK-LAYOVERS OCCURS 3 TIMES                                       
021600             INDEXED BY LK-LAY-IX.                                        
021700         10  LK-LAY-AIRPORT          PIC X(03).                           
021800         10  LK-LAY-DUR-MIN          PIC 9(04).                           
021900         10  LK-LAY-OVERNIGHT        PIC X(01).                           
022000         10  LK-LAY-APT-CHANGE       PIC X(01).                           
022100         10  FILLER                  PIC X(02).                           
022200*----------------------------------------------------------------*        
022300*    EQUIPAJE (OCCURS 3).                                                 
022400*----------------------------------------------------------------*        
022500     05  LK-BAGS OCCURS 3 TIMES                                           
022600             INDEXED BY LK-BAG-IX.                                        
022700         10  LK-BAG-TYPE             PIC X(01).                           
022800         10  LK-BAG-INCLUDED         PIC X(01).                           
022900         10  FILLER                  PIC X(02).                           
023000*----------------------------------------------------------------*        
023100*    BANDERAS DE RIESGO (7, SETEADAS POR ESTE PROGRAMA).                  
023200*    SELF-TRANSFER Y SEPARATE-TICKETS PUEDEN VENIR PRESETEADAS            
023300*    DESDE EL PROVEEDOR; LAS OTRAS 5 SE DERIVAN EN 2200-2250.             
023400*----------------------------------------------------------------*        
023500     05  LK-RISK-FLAGS.                                                   
023600         10  LK-RISK-SELF-XFER       PIC X(01).                           
023700         10  LK-RISK-TIGHT-CONN      PIC X(01).                           
023800         10  LK-RISK-OVN-LAYOVER     PIC X(01).                           
023900         10  LK-RISK-SEP-TICKETS     PIC X(01).                           
024000         10  LK-RISK-APT-CHANGE      PIC X(01).                           
024100         10  LK-RISK-LONG-LAYOVER    PIC X(01).                           
024200         10  LK-RISK-RED-EYE         PIC X(01).                           
024300*    140911 RO - CR-0447: VISTA EN TABLA DE LAS 7 BANDERAS, PARA          
024400*    QUE EL DRIVER PUEDA RECORRERLAS CON INDICE AL CALCULAR EL            
024500*    PUNTAJE DE RIESGO (ANTES SOLO EXISTIA EN ITINCAND.CPY Y SE           
024600*    HABIA PERDIDO AL RETIPEAR ESTE GRUPO CON PREFIJO LK-).               
024700     05  LK-RISK-FLAGS-R REDEFINES LK-RISK-FLAGS.                         
024800         10  LK-RISK-FLAG-TBL OCCURS 7 TIMES                              
024900                 INDEXED BY LK-RISK-IX                                    
025000                 PIC X(01).                                               
025100     05  FILLER                      PIC X(20).                           
025200                                                                          
025300 01  LK-ITIN-VALIDACION.                                                  
025400     05  LK-ITIN-VALIDO              PIC X(01).                           
025500         88  LK-ITIN-ES-VALIDO           VALUE 'S'.                       
025600         88  LK-ITIN-NO-ES-VALIDO        VALUE 'N'.                       
025700     05  LK-ITIN-MOTIVO-RECHAZO      PIC X(40).                           
025800                                                                          
025900*----------------------------------------------------------------*        
026000 PROCEDURE DIVISION USING LK-ITIN-REG, LK-ITIN-VALIDACION.                
026100*----------------------------------------------------------------*        
026200*    PARRAFO PRINCIPAL - SOLO ORQUESTA LOS TRES PASOS DEL                 
026300*    SUBPROGRAMA Y DEVUELVE EL CONTROL AL DRIVER.  NO HAY LOGICA          
026400*    DE NEGOCIO ACA; TODA VIVE EN 1000/2000 Y SUS SUBORDINADOS.           
026500*----------------------------------------------------------------*        
026600                                                                          
026700     PERFORM 1000-INICIAR-PROGRAMA                                        
026800        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
026900                                                                          
027000     PERFORM 2000-PROCESAR-PROGRAMA                                       
027100        THRU 2000-PROCESAR-PROGRAMA-FIN.                                  
027200                                                                          
027300     EXIT PROGRAM.                                                        
027400                                                                          
027500*----------------------------------------------------------------*        
027600* 1000-INICIAR-PROGRAMA                                                   
027700*   DEJA LA SALIDA DE VALIDACION EN ESTADO "VALIDO" POR DEFECTO           
027800*   Y APAGA LAS 5 BANDERAS DE RIESGO QUE ESTE PROGRAMA DERIVA.            
027900*   SELF-TRANSFER Y SEPARATE-TICKETS SON LA EXCEPCION: EL                 
028000*   PROVEEDOR PUEDE MANDARLAS YA PRENDIDAS Y EN ESE CASO NO SE            
028100*   LAS TOCA (VER COMENTARIO CR-0299 MAS ABAJO).                          
028200*----------------------------------------------------------------*        
028300 1000-INICIAR-PROGRAMA.                                                   
028400                                                                          
028500     INITIALIZE LK-ITIN-VALIDACION.                                       
028600     MOVE 'S' TO LK-ITIN-VALIDO.                                          
028700     MOVE 'N' TO LK-RISK-TIGHT-CONN  LK-RISK-OVN-LAYOVER                  
028800                 LK-RISK-APT-CHANGE  LK-RISK-LONG-LAYOVER                 
028900                 LK-RISK-RED-EYE.                                         
029000*    051096 TF - SELF-TRANSFER Y SEPARATE-TICKETS NO SE TOCAN;            
029100*    PUEDEN VENIR SETEADAS DESDE EL PROVEEDOR (CR-0299).  SI EL           
029200*    CAMPO NO TRAE 'Y' SE NORMALIZA A 'N' PARA QUE NO QUEDE UN            
029300*    VALOR EN BLANCO O BASURA VIAJANDO HASTA EL REPORTE FINAL.            
029400     IF LK-RISK-SELF-XFER NOT = 'Y'                                       
029500        MOVE 'N' TO LK-RISK-SELF-XFER                                     
029600     END-IF.                                                              
029700     IF LK-RISK-SEP-TICKETS NOT = 'Y'                                     
029800        MOVE 'N' TO LK-RISK-SEP-TICKETS                                   
029900     END-IF.                                                              
030000                                                                          
030100 1000-INICIAR-PROGRAMA-FIN.                                               
030200     EXIT.                                                                
030300                                                                          
030400*----------------------------------------------------------------*        
030500* 2000-PROCESAR-PROGRAMA                                                  
030600*   LOS TRES PASOS DEL SUBPROGRAMA, SIEMPRE EN ESTE ORDEN: LOS            
030700*   CAMPOS DERIVADOS TIENEN QUE QUEDAR LISTOS ANTES DE DETECTAR           
030800*   RIESGOS (2200 USA LK-NUM-LAYOVERS/LK-NUM-LEGS YA CONFIRMADOS          
030900*   POR 2100), Y LA VALIDACION FINAL (2300) NECESITA LAS TRES             
031000*   COSAS YA CALCULADAS PARA PODER JUZGAR LA CONSISTENCIA DEL             
031100*   REGISTRO COMPLETO.                                                    
031200*----------------------------------------------------------------*        
031300 2000-PROCESAR-PROGRAMA.                                                  
031400                                                                          
031500     PERFORM 2100-RECALC-DERIVADOS                                        
031600        THRU 2100-RECALC-DERIVADOS-FIN.                                   
031700                                                                          
031800     PERFORM 2200-DETECTAR-RIESGOS                                        
031900        THRU 2200-DETECTAR-RIESGOS-FIN.                                   
032000                                                                          
032100     PERFORM 2300-VALIDAR-REGISTRO                                        
032200        THRU 2300-VALIDAR-REGISTRO-FIN.                                   
032300                                                                          
032400 2000-PROCESAR-PROGRAMA-FIN.                                              
032500     EXIT.                                                                
032600                                                                          
032700*----------------------------------------------------------------*        
032800* 2100-RECALC-DERIVADOS                                                   
032900*   EL PROVEEDOR NO SIEMPRE MANDA LA CANTIDAD DE ESCALAS NI LA            
033000*   BANDERA DE VUELO DIRECTO DE FORMA CONFIABLE, ASI QUE ESTE             
033100*   PROGRAMA LAS RECALCULA SIEMPRE A PARTIR DE LA CANTIDAD DE             
033200*   TRAMOS CARGADOS EN VEZ DE CONFIAR EN LO QUE VINO EN EL                
033300*   REGISTRO DE ENTRADA.                                                  
033400*----------------------------------------------------------------*        
033500 2100-RECALC-DERIVADOS.                                                   
033600                                                                          
033700     COMPUTE LK-NUM-STOPS = LK-NUM-LEGS - 1.                              
033800     IF LK-NUM-STOPS = 0                                                  
033900        MOVE 'Y' TO LK-DIRECT-FLAG                                        
034000     ELSE                                                                 
034100        MOVE 'N' TO LK-DIRECT-FLAG                                        
034200     END-IF.                                                              
034300                                                                          
034400     PERFORM 2150-CALC-DURACION-TOTAL                                     
034500        THRU 2150-CALC-DURACION-TOTAL-FIN.                                
034600                                                                          
034700 2100-RECALC-DERIVADOS-FIN.                                               
034800     EXIT.                                                                
034900                                                                          
035000*----------------------------------------------------------------*        
035100* 300589 RO - CR-0114: SE USA NUMERO DE DIA JULIANO PARA QUE EL           
035200* CALCULO NO FALLE CUANDO EL VUELO CRUZA FIN DE MES O DE ANIO.            
035300* LA DURACION TOTAL ES SIMPLEMENTE EL MINUTO ABSOLUTO DE LLEGADA          
035400* DEL ULTIMO TRAMO MENOS EL MINUTO ABSOLUTO DE SALIDA DEL                 
035500* PRIMERO; TODO LO QUE PASA EN EL MEDIO (ESCALAS, CAMBIOS DE              
035600* HUSO) QUEDA INCLUIDO PORQUE SOLO MIRAMOS LAS DOS PUNTAS.                
035700*----------------------------------------------------------------*        
035800 2150-CALC-DURACION-TOTAL.                                                
035900                                                                          
036000*    EXTREMO DE SALIDA: SIEMPRE EL PRIMER TRAMO CARGADO.                  
036100     SET LK-LEG-IX TO 1.                                                  
036200     MOVE LK-LEG-DEP-YYYY (1) TO WS-CALC-ANIO.                            
036300     MOVE LK-LEG-DEP-MM   (1) TO WS-CALC-MES.                             
036400     MOVE LK-LEG-DEP-DD   (1) TO WS-CALC-DIA.                             
036500     MOVE LK-LEG-DEP-TIME (1) TO WS-CALC-HHMM.                            
036600     PERFORM 2170-CALC-MINUTO-ABSOLUTO                                    
036700        THRU 2170-CALC-MINUTO-ABSOLUTO-FIN.                               
036800     MOVE WS-CALC-ABS-MIN TO WS-MIN-DEP-PRIMERO.                          
036900                                                                          
037000*    EXTREMO DE LLEGADA: EL TRAMO QUE OCUPA LA POSICION                   
037100*    LK-NUM-LEGS, YA RECALCULADA EN 2100 A PARTIR DE LOS                  
037200*    TRAMOS REALMENTE CARGADOS.                                           
037300     SET LK-LEG-IX TO LK-NUM-LEGS.                                        
037400     MOVE LK-LEG-ARR-YYYY (LK-LEG-IX) TO WS-CALC-ANIO.                    
037500     MOVE LK-LEG-ARR-MM   (LK-LEG-IX) TO WS-CALC-MES.                     
037600     MOVE LK-LEG-ARR-DD   (LK-LEG-IX) TO WS-CALC-DIA.                     
037700     MOVE LK-LEG-ARR-TIME (LK-LEG-IX) TO WS-CALC-HHMM.                    
037800     PERFORM 2170-CALC-MINUTO-ABSOLUTO                                    
037900        THRU 2170-CALC-MINUTO-ABSOLUTO-FIN.                               
038000     MOVE WS-CALC-ABS-MIN TO WS-MIN-ARR-ULTIMO.                           
038100                                                                          
038200*    LA RESTA DE LOS DOS MINUTOS ABSOLUTOS YA DA LA DURACION              
038300*    TOTAL PUERTA A PUERTA, CRUCE DE MES O DE ANIO INCLUIDO.              
038400     COMPUTE LK-TOTAL-DUR-MIN =                                           
038500             WS-MIN-ARR-ULTIMO - WS-MIN-DEP-PRIMERO.                      
038600                                                                          
038700 2150-CALC-DURACION-TOTAL-FIN.                                            
038800     EXIT.                                                                
038900                                                                          
039000*----------------------------------------------------------------*        
039100* DEVUELVE EN WS-CALC-ABS-MIN EL MINUTO ABSOLUTO DE LA FECHA Y            
039200* HORA CARGADAS EN WS-CALC-ANIO/MES/DIA/HHMM (DIA JULIANO * 1440          
039300* MAS LOS MINUTOS DEL DIA).  TODAS LAS DIVISIONES SE TRUNCAN EN           
039400* PASOS SEPARADOS PARA RESPETAR LA ARITMETICA ENTERA DEL DIA              
039500* JULIANO.  ESTA ES LA FORMULA PUBLICADA DE CONVERSION DE FECHA           
039600* CALENDARIO A NUMERO DE DIA JULIANO (FLIEGEL Y VAN FLANDERN);            
039700* SUS CONSTANTES (14, 12, 4800, 3, 153, 5, 4, 100, 400, 365,              
039800* 32045) SON PROPIAS DEL ALGORITMO Y NO VARIAN POR POLITICA DE            
039900* NEGOCIO, ASI QUE QUEDAN COMO LITERALES EN LA FORMULA EN VEZ DE          
040000* PASAR A CAMPOS 77 COMO LOS UMBRALES DE RIESGO.                          
040100*----------------------------------------------------------------*        
040200 2170-CALC-MINUTO-ABSOLUTO.                                               
040300                                                                          
040400*    MES "DESPLAZADO" (WS-CALC-A/WS-CALC-Y/WS-CALC-M) PARA QUE            
040500*    ENERO Y FEBRERO CUENTEN COMO MESES 13 Y 14 DEL ANIO ANTERIOR,        
040600*    TAL COMO PIDE LA FORMULA DE FLIEGEL Y VAN FLANDERN.                  
040700     COMPUTE WS-CALC-A = (14 - WS-CALC-MES) / 12.                         
040800     COMPUTE WS-CALC-Y = WS-CALC-ANIO + 4800 - WS-CALC-A.                 
040900     COMPUTE WS-CALC-M = WS-CALC-MES + (12 * WS-CALC-A) - 3.              
041000*    WS-CALC-T1 A WS-CALC-T4 SON LOS CUATRO TERMINOS DE LA                
041100*    FORMULA PUBLICADA; CADA DIVISION TRUNCA POR SEPARADO.                
041200     COMPUTE WS-CALC-T1 = ((153 * WS-CALC-M) + 2) / 5.                    
041300     COMPUTE WS-CALC-T2 = WS-CALC-Y / 4.                                  
041400     COMPUTE WS-CALC-T3 = WS-CALC-Y / 100.                                
041500     COMPUTE WS-CALC-T4 = WS-CALC-Y / 400.                                
041600     COMPUTE WS-CALC-JDN = WS-CALC-DIA + WS-CALC-T1                       
041700             + (365 * WS-CALC-Y) + WS-CALC-T2                             
041800             - WS-CALC-T3 + WS-CALC-T4 - 32045.                           
041900*    LA HORA SE DESCOMPONE EN HH Y MM PARA CONVERTIRLA A MINUTOS          
042000*    DEL DIA, QUE SE SUMAN AL DIA JULIANO YA LLEVADO A MINUTOS.           
042100     COMPUTE WS-CALC-HORA = WS-CALC-HHMM / 100.                           
042200     COMPUTE WS-CALC-MINUTO =                                             
042300             WS-CALC-HHMM - (WS-CALC-HORA * 100).                         
042400     COMPUTE WS-CALC-MIN-DIA =                                            
042500             (WS-CALC-HORA * 60) + WS-CALC-MINUTO.                        
042600     COMPUTE WS-CALC-ABS-MIN =                                            
042700             (WS-CALC-JDN * 1440) + WS-CALC-MIN-DIA.                      
042800                                                                          
042900 2170-CALC-MINUTO-ABSOLUTO-FIN.                                           
043000     EXIT.                                                                
043100                                                                          
043200*----------------------------------------------------------------*        
043300* 021090 RO - CR-0159: ESCALA LARGA Y ESCALA NOCTURNA SE EVALUAN          
043400* EN FORMA INDEPENDIENTE (UNA ESCALA ENTRE WS-LIM-ESCALA-LARGA-           
043500* INI Y WS-LIM-ESCALA-LARGA-FIN PUEDE PRENDER LONG-LAYOVER POR            
043600* EL ELSE Y, SI ADEMAS ES NOCTURNA O LLEGA O SUPERA EL TECHO,             
043700* TAMBIEN PRENDE OVERNIGHT-LAYOVER).  LAS DOS BANDERAS NO SON             
043800* EXCLUYENTES ENTRE SI.                                                   
043900*----------------------------------------------------------------*        
044000 2200-DETECTAR-RIESGOS.                                                   
044100                                                                          
044200     PERFORM 2210-RECORRER-ESCALAS                                        
044300        VARYING WS-SUB-LAY FROM 1 BY 1                                    
044400           UNTIL WS-SUB-LAY > LK-NUM-LAYOVERS.                            
044500                                                                          
044600     PERFORM 2250-RECORRER-TRAMOS                                         
044700        VARYING WS-SUB-LEG FROM 1 BY 1                                    
044800           UNTIL WS-SUB-LEG > LK-NUM-LEGS.                                
044900                                                                          
045000 2200-DETECTAR-RIESGOS-FIN.                                               
045100     EXIT.                                                                
045200                                                                          
045300*----------------------------------------------------------------*        
045400* 2210-RECORRER-ESCALAS                                                   
045500*   EVALUA UNA SOLA ESCALA (LA QUE INDICA WS-SUB-LAY) CONTRA LOS          
045600*   TRES UMBRALES DE NEGOCIO DECLARADOS A NIVEL 77 ARRIBA, MAS LA         
045700*   BANDERA DE CAMBIO DE AEROPUERTO QUE EL PROVEEDOR YA TRAE              
045800*   CARGADA.  SE LLAMA UNA VEZ POR CADA ESCALA DEL ITINERARIO.            
045900*----------------------------------------------------------------*        
046000 2210-RECORRER-ESCALAS.                                                   
046100                                                                          
046200     SET LK-LAY-IX TO WS-SUB-LAY.                                         
046300                                                                          
046400*    170501 RO - CR-0355: IGNORA ESCALAS SIN AEROPUERTO CARGADO.          
046500     IF LK-LAY-AIRPORT (LK-LAY-IX) NOT = SPACES                           
046600        IF LK-LAY-DUR-MIN (LK-LAY-IX) < WS-LIM-ESCALA-AJUSTADA            
046700           MOVE 'Y' TO LK-RISK-TIGHT-CONN                                 
046800        ELSE                                                              
046900           IF LK-LAY-DUR-MIN (LK-LAY-IX) >=                               
047000                 WS-LIM-ESCALA-LARGA-INI                                  
047100              AND LK-LAY-DUR-MIN (LK-LAY-IX) <                            
047200                 WS-LIM-ESCALA-LARGA-FIN                                  
047300              MOVE 'Y' TO LK-RISK-LONG-LAYOVER                            
047400           END-IF                                                         
047500        END-IF                                                            
047600                                                                          
047700*       230603 TF - CR-0381: TRATA EL CAMPO EN BLANCO COMO 'N'.           
047800        IF LK-LAY-OVERNIGHT (LK-LAY-IX) = 'Y'                             
047900           OR LK-LAY-DUR-MIN (LK-LAY-IX) >=                               
048000              WS-LIM-ESCALA-LARGA-FIN                                     
048100           MOVE 'Y' TO LK-RISK-OVN-LAYOVER                                
048200        END-IF                                                            
048300                                                                          
048400        IF LK-LAY-APT-CHANGE (LK-LAY-IX) = 'Y'                            
048500           MOVE 'Y' TO LK-RISK-APT-CHANGE                                 
048600        END-IF                                                            
048700     END-IF.                                                              
048800                                                                          
048900 2210-RECORRER-ESCALAS-FIN.                                               
049000     EXIT.                                                                
049100                                                                          
049200*----------------------------------------------------------------*        
049300* 2250-RECORRER-TRAMOS                                                    
049400*   UN TRAMO ES "RED-EYE" SI SALE DE NOCHE (A PARTIR DE LA HORA           
049500*   WS-LIM-RED-EYE-NOCHE) O DE MADRUGADA (ANTES DE LA HORA                
049600*   WS-LIM-RED-EYE-MADRUG).  SE LLAMA UNA VEZ POR CADA TRAMO DEL          
049700*   ITINERARIO; A DIFERENCIA DE LAS ESCALAS, ACA NO HAY NADA QUE          
049800*   IGNORAR PORQUE TODO TRAMO CARGADO TIENE HORA DE SALIDA.               
049900*----------------------------------------------------------------*        
050000 2250-RECORRER-TRAMOS.                                                    
050100                                                                          
050200     SET LK-LEG-IX TO WS-SUB-LEG.                                         
050300                                                                          
050400     IF LK-LEG-DEP-TIME (LK-LEG-IX) >= WS-LIM-RED-EYE-NOCHE               
050500        OR LK-LEG-DEP-TIME (LK-LEG-IX) < WS-LIM-RED-EYE-MADRUG            
050600        MOVE 'Y' TO LK-RISK-RED-EYE                                       
050700     END-IF.                                                              
050800                                                                          
050900 2250-RECORRER-TRAMOS-FIN.                                                
051000     EXIT.                                                                
051100                                                                          
051200*----------------------------------------------------------------*        
051300* VALIDACION: AL MENOS 1 TRAMO, PRECIO TOTAL POSITIVO, TRAMOS EN          
051400* ORDEN CRONOLOGICO Y CANTIDAD DE ESCALAS CONSISTENTE.  CADA              
051500* CHEQUEO SALE DIRECTO AL FIN DEL PARRAFO APENAS ENCUENTRA UN             
051600* MOTIVO DE RECHAZO, ASI QUE LK-ITIN-MOTIVO-RECHAZO SIEMPRE               
051700* QUEDA CON EL PRIMER PROBLEMA ENCONTRADO, NO EL ULTIMO.                  
051800*----------------------------------------------------------------*        
051900 2300-VALIDAR-REGISTRO.                                                   
052000                                                                          
052100     IF LK-NUM-LEGS < 1                                                   
052200        MOVE 'N' TO LK-ITIN-VALIDO                                        
052300        MOVE 'SIN TRAMOS CARGADOS' TO LK-ITIN-MOTIVO-RECHAZO              
052400        GO TO 2300-VALIDAR-REGISTRO-FIN                                   
052500     END-IF.                                                              
052600                                                                          
052700*    111005 JH - CR-0409.                                                 
052800     IF LK-TOTAL-PRICE NOT > 0                                            
052900        MOVE 'N' TO LK-ITIN-VALIDO                                        
053000        MOVE 'PRECIO TOTAL NO ES POSITIVO'                                
053100             TO LK-ITIN-MOTIVO-RECHAZO                                    
053200        GO TO 2300-VALIDAR-REGISTRO-FIN                                   
053300     END-IF.                                                              
053400                                                                          
053500*    140392 JH - CR-0203.                                                 
053600     IF LK-NUM-LAYOVERS NOT = LK-NUM-STOPS                                
053700        MOVE 'N' TO LK-ITIN-VALIDO                                        
053800        MOVE 'NUM-LAYOVERS NO COINCIDE CON TRAMOS'                        
053900             TO LK-ITIN-MOTIVO-RECHAZO                                    
054000        GO TO 2300-VALIDAR-REGISTRO-FIN                                   
054100     END-IF.                                                              
054200                                                                          
054300*    080995 MO - CR-0261.                                                 
054400     PERFORM 2350-VALIDAR-ORDEN-CRONO                                     
054500        THRU 2350-VALIDAR-ORDEN-CRONO-FIN                                 
054600        VARYING WS-SUB-LEG FROM 1 BY 1                                    
054700           UNTIL WS-SUB-LEG >= LK-NUM-LEGS                                
054800              OR WS-NO-ES-VALIDO.                                         
054900                                                                          
055000 2300-VALIDAR-REGISTRO-FIN.                                               
055100     EXIT.                                                                
055200                                                                          
055300*----------------------------------------------------------------*        
055400* 2350-VALIDAR-ORDEN-CRONO                                                
055500*   COMPARA LA LLEGADA DEL TRAMO ACTUAL CONTRA LA SALIDA DEL              
055600*   TRAMO SIGUIENTE, AMBAS EXPRESADAS EN MINUTO ABSOLUTO PARA QUE         
055700*   LA COMPARACION SEA VALIDA AUNQUE LOS DOS TRAMOS CAIGAN EN             
055800*   MESES O ANIOS DISTINTOS (CR-0247).  SI LA LLEGADA ES POSTERIOR        
055900*   A LA SALIDA SIGUIENTE, EL ITINERARIO ESTA FISICAMENTE MAL             
056000*   ARMADO Y SE RECHAZA.                                                  
056100*----------------------------------------------------------------*        
056200 2350-VALIDAR-ORDEN-CRONO.                                                
056300                                                                          
056400*    LLEGADA DEL TRAMO ACTUAL (EL QUE INDICA WS-SUB-LEG).                 
056500     SET LK-LEG-IX TO WS-SUB-LEG.                                         
056600     MOVE LK-LEG-ARR-YYYY (LK-LEG-IX) TO WS-CALC-ANIO.                    
056700     MOVE LK-LEG-ARR-MM   (LK-LEG-IX) TO WS-CALC-MES.                     
056800     MOVE LK-LEG-ARR-DD   (LK-LEG-IX) TO WS-CALC-DIA.                     
056900     MOVE LK-LEG-ARR-TIME (LK-LEG-IX) TO WS-CALC-HHMM.                    
057000     PERFORM 2170-CALC-MINUTO-ABSOLUTO                                    
057100        THRU 2170-CALC-MINUTO-ABSOLUTO-FIN.                               
057200     MOVE WS-CALC-ABS-MIN TO WS-MIN-ARR-TRAMO.                            
057300                                                                          
057400*    SALIDA DEL TRAMO SIGUIENTE (EL INDICE AVANZA UNO).                   
057500     SET LK-LEG-IX UP BY 1.                                               
057600     MOVE LK-LEG-DEP-YYYY (LK-LEG-IX) TO WS-CALC-ANIO.                    
057700     MOVE LK-LEG-DEP-MM   (LK-LEG-IX) TO WS-CALC-MES.                     
057800     MOVE LK-LEG-DEP-DD   (LK-LEG-IX) TO WS-CALC-DIA.                     
057900     MOVE LK-LEG-DEP-TIME (LK-LEG-IX) TO WS-CALC-HHMM.                    
058000     PERFORM 2170-CALC-MINUTO-ABSOLUTO                                    
058100        THRU 2170-CALC-MINUTO-ABSOLUTO-FIN.                               
058200     MOVE WS-CALC-ABS-MIN TO WS-MIN-DEP-SIGUIENTE.                        
058300                                                                          
058400*    SI LA LLEGADA CAE DESPUES DE LA PROXIMA SALIDA, LOS TRAMOS           
058500*    ESTAN CARGADOS AL REVES Y EL ITINERARIO SE RECHAZA.                  
058600     IF WS-MIN-ARR-TRAMO > WS-MIN-DEP-SIGUIENTE                           
058700        MOVE 'N' TO LK-ITIN-VALIDO                                        
058800        MOVE 'TRAMOS FUERA DE ORDEN CRONOLOGICO'                          
058900             TO LK-ITIN-MOTIVO-RECHAZO                                    
059000     END-IF.                                                              
059100                                                                          
059200 2350-VALIDAR-ORDEN-CRONO-FIN.                                            
059300     EXIT.                                                                
059400                                                                          
059500*----------------------------------------------------------------*        
059600 END PROGRAM ITINNORM.                                                    

000100*----------------------------------------------------------------*        
000200* ITININT - LAYOUT DEL REGISTRO DE INTENCION DE BUSQUEDA         *        
000300* Registro unico de control leido de SEARCH-INTENT; fija el      *        
000400* origen/destino, fecha, cantidad de pasajeros, restricciones    *        
000500* y la prioridad de ranking para la corrida completa.            *        
000600*----------------------------------------------------------------*        
000700 01  WS-ENT-INTENCION.                                                    
000800     05  WS-ENT-INT-ORIGIN               PIC X(03).                       
000900     05  WS-ENT-INT-DEST                 PIC X(03).                       
001000     05  WS-ENT-INT-DEP-DATE             PIC 9(08).                       
001100     05  WS-ENT-INT-DEP-DATE-R REDEFINES                                  
001200         WS-ENT-INT-DEP-DATE.                                             
001300         10  WS-ENT-INT-DEP-YYYY         PIC 9(04).                       
001400         10  WS-ENT-INT-DEP-MM           PIC 9(02).                       
001500         10  WS-ENT-INT-DEP-DD           PIC 9(02).                       
001600     05  WS-ENT-INT-CURRENT-DATE         PIC 9(08).                       
001700     05  WS-ENT-INT-CURR-DATE-R REDEFINES                                 
001800         WS-ENT-INT-CURRENT-DATE.                                         
001900         10  WS-ENT-INT-CURR-YYYY        PIC 9(04).                       
002000         10  WS-ENT-INT-CURR-MM          PIC 9(02).                       
002100         10  WS-ENT-INT-CURR-DD          PIC 9(02).                       
002200     05  WS-ENT-INT-CABIN                PIC X(01).                       
002300     05  WS-ENT-INT-NUM-TRAVELERS        PIC 9(01).                       
002400     05  WS-ENT-INT-MAX-STOPS            PIC 9(01).                       
002500     05  WS-ENT-INT-NONSTOP-ONLY         PIC X(01).                       
002600     05  WS-ENT-INT-MAX-PRICE            PIC 9(07)V9(02).                 
002700     05  WS-ENT-INT-MAX-DUR-HRS          PIC 9(03).                       
002800     05  WS-ENT-INT-NO-RED-EYES          PIC X(01).                       
002900     05  WS-ENT-INT-NO-OVN-LAYOVER       PIC X(01).                       
003000     05  WS-ENT-INT-PRIORITY             PIC X(08).                       
003100     05  FILLER                          PIC X(20).                       

000100*----------------------------------------------------------------*        
000200* ITINADV                                                        *        
000300* AUTHOR.     M OCHOA.                                           *        
000400* INSTALLATION. AERODATA SYSTEMS BATCH DIV.                      *        
000500* DATE-WRITTEN. 14/03/1990.                                      *        
000600* DATE-COMPILED.                                                 *        
000700* SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.                  *        
000800*----------------------------------------------------------------*        
000900* PROPOSITO DEL PROGRAMA                                         *        
001000*   ITINADV LE DICE AL VIAJERO SI CONVIENE COMPRAR AHORA,                 
001100*   ESPERAR O SEGUIR MIRANDO PRECIOS, EN FUNCION DE CUANTOS DIAS          
001200*   FALTAN PARA LA FECHA DE SALIDA BUSCADA, DEL DIA DE LA SEMANA          
001300*   EN QUE CAE ESA SALIDA Y DE SI EL MES DE SALIDA ES DE                  
001400*   TEMPORADA ALTA.  EL SUBPROGRAMA SE LLAMA UNA VEZ POR CADA             
001500*   ITINERARIO QUE EL DRIVER VA A IMPRIMIR EN EL REPORTE; COMO LA         
001600*   FECHA ACTUAL Y LA FECHA DE SALIDA BUSCADA SON LAS MISMAS PARA         
001700*   TODO EL LOTE, EL CONSEJO SOLO CAMBIA POR EL MES/DIA DE                
001800*   SEMANA DE LA SALIDA, NO POR NADA PROPIO DE CADA ITINERARIO.           
001900*   DEVUELVE TRES COSAS: EL CONSEJO EN SI (BUY-NOW/MONITOR/WAIT),         
002000*   UN GRADO DE CONFIANZA ENTRE 0 Y 1, Y UN CAMBIO DE PRECIO              
002100*   ESTIMADO (POSITIVO SI EL PRECIO SUELE SUBIR, NEGATIVO SI              
002200*   SUELE BAJAR).                                                         
002300*----------------------------------------------------------------*        
002400* CHANGE LOG                                                     *        
002500*   140390 MO  VERSION INICIAL - CONSEJO DE COMPRA SEGUN DIAS A  *        
002600*              LA FECHA DE SALIDA.                               *        
002700*   020890 MO  CR-0131 AGREGA REGLA DE DIA DE SEMANA (VIE/DOM Y  *        
002800*              MAR/MIE) SOBRE EL CONSEJO MONITOR.                *        
002900*   191191 RO  CR-0148 AGREGA REGLA DE TEMPORADA ALTA (JUN-AGO   *        
003000*              Y DICIEMBRE) QUE MODERA UN CONSEJO WAIT.          *        
003100*   050493 MO  CR-0188 EL DIA DE SEMANA SE CALCULA POR FORMULA   *        
003200*              DE CALENDARIO EN LUGAR DE TABLA FIJA.             *        
003300*   231094 TF  CR-0221 TOPE DE CONFIANZA EN 0.95.                *        
003400*   080297 RO  CR-0289 CORRIGE EL CASO 61-90 DIAS: SE DEJA EL    *        
003500*              CONSEJO POR DEFECTO SIN TOCAR.                    *        
003600*   171298 MO  Y2K-002 REVISION DE ARITMETICA DE CALENDARIO; EL  *        
003700*              NUMERO DE DIA JULIANO YA ES SEGURO AL 2000.       *        
003800*   090299 MO  Y2K-002 CIERRE: SIN HALLAZGOS ADICIONALES.        *        
003900*   220600 TF  CR-0312 VALIDA QUE LA FECHA DE SALIDA NO SEA      *        
004000*              ANTERIOR A LA FECHA ACTUAL.                       *        
004100*   140911 RO  CR-0447 LOS UMBRALES DE ANTICIPACION, LAS         *        
004200*              CONFIANZAS Y LOS CAMBIOS DE PRECIO PASAN A        *        
004300*              CAMPOS 77 EN WORKING-STORAGE; LK-ADV-CAMBIO                
004400*              RECIBE UNA VISTA DE SIGNO/VALOR.                  *        
004500*   150612 RO  CR-0461 RENOMBRA WS-DIA-LUNES/WS-DIA-MARTES A              
004600*              WS-DIA-MARTES/WS-DIA-MIERCOLES; EL COMENTARIO DE           
004700*              2400-APLICAR-DIA-SEMANA DECIA 'LUNES O MARTES' Y NO        
004800*              COINCIDIA CON LA REGLA MAR/MIE DE ESTE CHANGE LOG.         
004900*----------------------------------------------------------------*        
005000 IDENTIFICATION DIVISION.                                                 
005100 PROGRAM-ID. ITINADV.                                                     
005200 AUTHOR. M OCHOA.                                                         
005300 INSTALLATION. AERODATA SYSTEMS BATCH DIV.                                
005400 DATE-WRITTEN. 14/03/1990.                                                
005500 DATE-COMPILED.                                                           
005600 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
005700*----------------------------------------------------------------*        
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     CLASS NUM-VALIDA IS '0' THRU '9'.                                    
006200                                                                          
006300*----------------------------------------------------------------*        
006400 DATA DIVISION.                                                           
006500                                                                          
006600 WORKING-STORAGE SECTION.                                                 
006700*----------------------------------------------------------------*        
006800*   CONSTANTES DE NEGOCIO (NIVEL 77)                                      
006900*   ------------------------------------------------------------ *        
007000*   UMBRALES DE ANTICIPACION (EN DIAS A LA FECHA DE SALIDA).     *        
007100*   SE DECLARAN ACA, Y NO COMO LITERALES SUELTOS EN LOS IF DE             
007200*   2300-APLICAR-ANTICIPACION, PARA QUE UN CAMBIO DE POLITICA             
007300*   COMERCIAL (CR-0447) SE HAGA EN UN SOLO LUGAR.                         
007400*----------------------------------------------------------------*        
007500 77  WS-LIM-ANTIC-URGENTE        PIC 9(03) COMP VALUE 014.                
007600*    POR DEBAJO DE ESTOS DIAS, BUY-NOW CON LA CONFIANZA MAS ALTA.         
007700 77  WS-LIM-ANTIC-CERCANO        PIC 9(03) COMP VALUE 021.                
007800*    TECHO DEL SEGUNDO RANGO DE BUY-NOW (14 A 21 DIAS).                   
007900 77  WS-LIM-ANTIC-MEDIO          PIC 9(03) COMP VALUE 060.                
008000*    TECHO DEL RANGO MONITOR (22 A 60 DIAS).                              
008100 77  WS-LIM-ANTIC-LEJANO         PIC 9(03) COMP VALUE 090.                
008200*    POR ENCIMA DE ESTOS DIAS, WAIT (EL RANGO 61-90 QUEDA EN EL           
008300*    CONSEJO POR DEFECTO, SIN REGLA PROPIA - VER CR-0289).                
008400*----------------------------------------------------------------*        
008500*   GRADOS DE CONFIANZA ASOCIADOS A CADA CONSEJO.                *        
008600*----------------------------------------------------------------*        
008700 77  WS-CONF-BUY-URGENTE         PIC 9V99 VALUE 0.90.                     
008800*    CONFIANZA DEL BUY-NOW POR ANTICIPACION MENOR A 14 DIAS.              
008900 77  WS-CONF-BUY-CERCANO         PIC 9V99 VALUE 0.80.                     
009000*    CONFIANZA DEL BUY-NOW POR ANTICIPACION ENTRE 14 Y 21 DIAS.           
009100 77  WS-CONF-MONITOR-BASE        PIC 9V99 VALUE 0.60.                     
009200*    CONFIANZA DEL MONITOR POR ANTICIPACION ENTRE 22 Y 60 DIAS.           
009300 77  WS-CONF-WAIT-LEJANO         PIC 9V99 VALUE 0.75.                     
009400*    CONFIANZA DEL WAIT POR ANTICIPACION MAYOR A 90 DIAS.                 
009500 77  WS-CONF-TOPE-MAXIMO         PIC 9V99 VALUE 0.95.                     
009600*    TOPE DE CONFIANZA QUE APLICA 2600-LIMITAR-CONFIANZA (CR-0221)        
009700*    NINGUN CONSEJO SALE CON UNA CONFIANZA MAS ALTA QUE ESTO.             
009800*----------------------------------------------------------------*        
009900*   CAMBIOS DE PRECIO ESTIMADOS (EN LA MONEDA DEL ITINERARIO).   *        
010000*----------------------------------------------------------------*        
010100 77  WS-CAMBIO-URGENTE           PIC 9(03)V99 VALUE 50.00.                
010200*    SUBA ESPERADA SI SE ESPERA TENIENDO MENOS DE 14 DIAS.                
010300 77  WS-CAMBIO-CERCANO           PIC 9(03)V99 VALUE 20.00.                
010400*    SUBA ESPERADA SI SE ESPERA TENIENDO ENTRE 14 Y 21 DIAS.              
010500 77  WS-CAMBIO-LEJANO            PIC 9(03)V99 VALUE 30.00.                
010600*    BAJA ESPERADA SI SE COMPRA YA CON MAS DE 90 DIAS DE SOBRA            
010700*    (SE APLICA EN NEGATIVO EN 2300-APLICAR-ANTICIPACION).                
010800 77  WS-CAMBIO-AJUSTE-FINDE      PIC 9(03)V99 VALUE 15.00.                
010900*    AJUSTE ADICIONAL A LA BAJA CUANDO LA SALIDA CAE VIERNES O            
011000*    DOMINGO (VER 2400-APLICAR-DIA-SEMANA).                               
011100 77  WS-CAMBIO-AJUSTE-TEMP       PIC 9(03)V99 VALUE 10.00.                
011200*    AJUSTE ADICIONAL AL ALZA CUANDO EL MES DE SALIDA ES DE               
011300*    TEMPORADA ALTA (VER 2500-APLICAR-TEMPORADA).                         
011400*----------------------------------------------------------------*        
011500*   DIAS DE LA SEMANA (CONVENCION LUNES=1 ... DOMINGO=7, SALIDA           
011600*   DE WS-DIA-SEMANA) Y MESES DE TEMPORADA ALTA.                 *        
011700*----------------------------------------------------------------*        
011800 77  WS-DIA-VIERNES              PIC 9(01) COMP VALUE 4.                  
011900 77  WS-DIA-DOMINGO               PIC 9(01) COMP VALUE 6.                 
012000 77  WS-DIA-MARTES               PIC 9(01) COMP VALUE 1.                  
012100 77  WS-DIA-MIERCOLES            PIC 9(01) COMP VALUE 2.                  
012200 77  WS-MES-TEMP-JUNIO           PIC 9(02) COMP VALUE 06.                 
012300 77  WS-MES-TEMP-JULIO           PIC 9(02) COMP VALUE 07.                 
012400 77  WS-MES-TEMP-AGOSTO          PIC 9(02) COMP VALUE 08.                 
012500 77  WS-MES-TEMP-DICIEMBRE       PIC 9(02) COMP VALUE 12.                 
012600*----------------------------------------------------------------*        
012700*   CAMPOS DE TRABAJO PARA NUMERO DE DIA JULIANO Y CONGRUENCIA   *        
012800*   DE ZELLER (DIA DE SEMANA).  MISMO ALGORITMO QUE USA ITINNORM *        
012900*   PARA LA DURACION DE VUELO, APLICADO ACA A LA DIFERENCIA      *        
013000*   ENTRE LA FECHA ACTUAL Y LA FECHA DE SALIDA BUSCADA.          *        
013100*----------------------------------------------------------------*        
013200 01  WS-CALC-FECHA.                                                       
013300     05  WS-CALC-ANIO                PIC 9(04) COMP.                      
013400     05  WS-CALC-MES                 PIC 9(02) COMP.                      
013500     05  WS-CALC-DIA                 PIC 9(02) COMP.                      
013600     05  WS-CALC-A                   PIC S9(04) COMP.                     
013700     05  WS-CALC-Y                   PIC S9(06) COMP.                     
013800     05  WS-CALC-M                   PIC S9(04) COMP.                     
013900     05  WS-CALC-T1                  PIC S9(06) COMP.                     
014000     05  WS-CALC-T2                  PIC S9(06) COMP.                     
014100     05  WS-CALC-T3                  PIC S9(06) COMP.                     
014200     05  WS-CALC-T4                  PIC S9(06) COMP.                     
014300     05  WS-CALC-JDN                 PIC S9(09) COMP.                     
014400     05  FILLER                      PIC X(06).                           
014500 77  WS-JDN-ACTUAL                   PIC S9(09) COMP.                     
014600*    NUMERO DE DIA JULIANO DE LA FECHA ACTUAL DE CORRIDA.                 
014700 77  WS-JDN-SALIDA                   PIC S9(09) COMP.                     
014800*    NUMERO DE DIA JULIANO DE LA FECHA DE SALIDA BUSCADA.                 
014900 77  WS-DIAS-A-SALIDA                PIC S9(05) COMP.                     
015000*    DIFERENCIA ENTRE LOS DOS DIAS JULIANOS DE ARRIBA; ES EL              
015100*    VALOR QUE 2300-APLICAR-ANTICIPACION COMPARA CONTRA LOS               
015200*    CUATRO UMBRALES WS-LIM-ANTIC-xxx.                                    
015300 01  WS-ZELLER.                                                           
015400     05  WS-Z-ANIO                   PIC S9(06) COMP.                     
015500     05  WS-Z-MES                    PIC S9(04) COMP.                     
015600     05  WS-Z-DIA                    PIC S9(04) COMP.                     
015700     05  WS-Z-J                      PIC S9(04) COMP.                     
015800     05  WS-Z-K                      PIC S9(04) COMP.                     
015900     05  WS-Z-T1                     PIC S9(04) COMP.                     
016000     05  WS-Z-T2                     PIC S9(04) COMP.                     
016100     05  WS-Z-T3                     PIC S9(04) COMP.                     
016200     05  WS-Z-H                      PIC S9(04) COMP.                     
016300     05  FILLER                      PIC X(06).                           
016400 77  WS-DIA-SEMANA                   PIC S9(04) COMP.                     
016500*    DIA DE SEMANA DE LA FECHA DE SALIDA, 1=LUNES ... 7=DOMINGO,          
016600*    CALCULADO EN 2200-CALC-DIA-SEMANA.                                   
016700 77  WS-MES-SALIDA                   PIC 9(02) COMP.                      
016800*    MES DE LA FECHA DE SALIDA, COPIADO DEL AREA DE ENTRADA PARA          
016900*    QUE 2500-APLICAR-TEMPORADA NO TENGA QUE VOLVER A LA LINKAGE.         
017000                                                                          
017100*----------------------------------------------------------------*        
017200 LINKAGE SECTION.                                                         
017300*----------------------------------------------------------------*        
017400*   LA MISMA FECHA ACTUAL Y FECHA DE SALIDA VIAJAN PARA TODOS LOS         
017500*   ITINERARIOS DEL LOTE (AMBAS VIENEN DEL INTENT DE BUSQUEDA,            
017600*   NO DE CADA ITINERARIO), ASI QUE LAS VISTAS DESCOMPUESTAS              
017700*   (AAAA/MM/DD) ALCANZAN CON UNA SOLA VEZ POR CORRIDA.                   
017800*----------------------------------------------------------------*        
017900 01  LK-ADV-ENTRADA.                                                      
018000     05  LK-ADV-FECHA-ACTUAL         PIC 9(08).                           
018100     05  LK-ADV-FECHA-ACTUAL-R REDEFINES                                  
018200         LK-ADV-FECHA-ACTUAL.                                             
018300         10  LK-ADV-ACT-YYYY         PIC 9(04).                           
018400         10  LK-ADV-ACT-MM           PIC 9(02).                           
018500         10  LK-ADV-ACT-DD           PIC 9(02).                           
018600     05  LK-ADV-FECHA-SALIDA         PIC 9(08).                           
018700     05  LK-ADV-FECHA-SALIDA-R REDEFINES                                  
018800         LK-ADV-FECHA-SALIDA.                                             
018900         10  LK-ADV-SAL-YYYY         PIC 9(04).                           
019000         10  LK-ADV-SAL-MM           PIC 9(02).                           
019100         10  LK-ADV-SAL-DD           PIC 9(02).                           
019200     05  FILLER                      PIC X(10).                           
019300                                                                          
019400*----------------------------------------------------------------*        
019500*   SALIDA DEL CONSEJO.  LK-ADV-CAMBIO ES EL CAMBIO DE PRECIO             
019600*   ESTIMADO, POSITIVO (SUBA) O NEGATIVO (BAJA); LA VISTA                 
019700*   LK-ADV-CAMBIO-R SEPARA SIGNO Y VALOR ABSOLUTO PARA LOS                
019800*   PARRAFOS QUE NECESITAN IMPRIMIR O SUMAR SOLO LA PARTE                 
019900*   NUMERICA SIN PELEAR CON EL SIGNO DEL CAMPO S9(03)V99.                 
020000*----------------------------------------------------------------*        
020100 01  LK-ADV-SALIDA.                                                       
020200     05  LK-ADV-CONSEJO              PIC X(08).                           
020300     05  LK-ADV-CONFIANZA            PIC 9V99.                            
020400     05  LK-ADV-CAMBIO               PIC S9(03)V99.                       
020500*    140911 RO - CR-0447: VISTA DE SIGNO/VALOR SOBRE EL CAMBIO DE         
020600*    PRECIO, IGUAL A LA QUE YA TRAE EL REGISTRO DE SALIDA                 
020700*    RANQUEADA PARA EL MISMO DATO (WS-SAL-OUT-ADV-CHG-R).                 
020800     05  LK-ADV-CAMBIO-R REDEFINES LK-ADV-CAMBIO.                         
020900         10  LK-ADV-CHG-SIGNO        PIC X(01).                           
021000         10  LK-ADV-CHG-VALOR        PIC 9(03)V9(02).                     
021100     05  FILLER                      PIC X(10).                           
021200                                                                          
021300*----------------------------------------------------------------*        
021400 PROCEDURE DIVISION USING LK-ADV-ENTRADA, LK-ADV-SALIDA.                  
021500*----------------------------------------------------------------*        
021600*    PARRAFO PRINCIPAL - INICIALIZA EL CONSEJO POR DEFECTO Y              
021700*    DESPUES CORRE LAS TRES REGLAS DE NEGOCIO EN ORDEN FIJO.              
021800*----------------------------------------------------------------*        
021900                                                                          
022000     PERFORM 1000-INICIAR-PROGRAMA                                        
022100        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
022200                                                                          
022300     PERFORM 2000-PROCESAR-PROGRAMA                                       
022400        THRU 2000-PROCESAR-PROGRAMA-FIN.                                  
022500                                                                          
022600     EXIT PROGRAM.                                                        
022700                                                                          
022800*----------------------------------------------------------------*        
022900* 1000-INICIAR-PROGRAMA                                          *        
023000*   EL CONSEJO POR DEFECTO ES "MONITOR" CON CONFIANZA 0.50 Y              
023100*   CAMBIO DE PRECIO CERO; ES EL VALOR QUE QUEDA SI NINGUNA DE            
023200*   LAS REGLAS DE 2300/2400/2500 LO TOCA (CASO 61-90 DIAS,                
023300*   CR-0289).                                                             
023400*----------------------------------------------------------------*        
023500 1000-INICIAR-PROGRAMA.                                                   
023600                                                                          
023700*    EL CONSEJO QUEDA EN "MONITOR " (8 POSICIONES, CON BLANCOS DE         
023800*    RELLENO) PORQUE ASI VIAJA A LK-ADV-CONSEJO EN LA SALIDA, QUE         
023900*    EL DRIVER IMPRIME TAL CUAL EN EL REPORTE DE DECISION.                
024000     MOVE 'MONITOR ' TO LK-ADV-CONSEJO.                                   
024100     MOVE 0.50 TO LK-ADV-CONFIANZA.                                       
024200     MOVE 0 TO LK-ADV-CAMBIO.                                             
024300                                                                          
024400 1000-INICIAR-PROGRAMA-FIN.                                               
024500     EXIT.                                                                
024600                                                                          
024700*----------------------------------------------------------------*        
024800* 2000-PROCESAR-PROGRAMA                                         *        
024900*   ORDEN FIJO: PRIMERO SE CALCULA CUANTOS DIAS FALTAN Y QUE DIA          
025000*   DE LA SEMANA ES LA SALIDA (2100/2200); LUEGO SE APLICA LA             
025100*   REGLA DE ANTICIPACION (2300), QUE PONE EL CONSEJO BASE; LAS           
025200*   REGLAS DE DIA DE SEMANA Y DE TEMPORADA (2400/2500) SOLO               
025300*   AFINAN ESE CONSEJO BASE EN CASOS PUNTUALES; POR ULTIMO SE             
025400*   TOPEA LA CONFIANZA (2600).                                            
025500*----------------------------------------------------------------*        
025600 2000-PROCESAR-PROGRAMA.                                                  
025700                                                                          
025800     PERFORM 2100-CALC-DIAS-A-SALIDA                                      
025900        THRU 2100-CALC-DIAS-A-SALIDA-FIN.                                 
026000                                                                          
026100     PERFORM 2200-CALC-DIA-SEMANA                                         
026200        THRU 2200-CALC-DIA-SEMANA-FIN.                                    
026300                                                                          
026400     MOVE LK-ADV-SAL-MM TO WS-MES-SALIDA.                                 
026500                                                                          
026600     PERFORM 2300-APLICAR-ANTICIPACION                                    
026700        THRU 2300-APLICAR-ANTICIPACION-FIN.                               
026800                                                                          
026900     PERFORM 2400-APLICAR-DIA-SEMANA                                      
027000        THRU 2400-APLICAR-DIA-SEMANA-FIN.                                 
027100                                                                          
027200     PERFORM 2500-APLICAR-TEMPORADA                                       
027300        THRU 2500-APLICAR-TEMPORADA-FIN.                                  
027400                                                                          
027500     PERFORM 2600-LIMITAR-CONFIANZA                                       
027600        THRU 2600-LIMITAR-CONFIANZA-FIN.                                  
027700                                                                          
027800 2000-PROCESAR-PROGRAMA-FIN.                                              
027900     EXIT.                                                                
028000                                                                          
028100*----------------------------------------------------------------*        
028200* 050493 MO - CR-0188: DIAS A LA FECHA DE SALIDA POR DIFERENCIA  *        
028300* DE NUMERO DE DIA JULIANO (EVITA TABLAS DE DIAS POR MES).       *        
028400*----------------------------------------------------------------*        
028500 2100-CALC-DIAS-A-SALIDA.                                                 
028600                                                                          
028700     MOVE LK-ADV-ACT-YYYY TO WS-CALC-ANIO.                                
028800     MOVE LK-ADV-ACT-MM   TO WS-CALC-MES.                                 
028900     MOVE LK-ADV-ACT-DD   TO WS-CALC-DIA.                                 
029000     PERFORM 2150-CALC-DIA-JULIANO                                        
029100        THRU 2150-CALC-DIA-JULIANO-FIN.                                   
029200     MOVE WS-CALC-JDN TO WS-JDN-ACTUAL.                                   
029300*    EL MISMO PARRAFO 2150 SE USA DOS VECES, UNA POR CADA FECHA,          
029400*    PARA NO REPETIR LA FORMULA DEL DIA JULIANO DOS VECES EN EL           
029500*    CUERPO DEL PROGRAMA.                                                 
029600                                                                          
029700     MOVE LK-ADV-SAL-YYYY TO WS-CALC-ANIO.                                
029800     MOVE LK-ADV-SAL-MM   TO WS-CALC-MES.                                 
029900     MOVE LK-ADV-SAL-DD   TO WS-CALC-DIA.                                 
030000     PERFORM 2150-CALC-DIA-JULIANO                                        
030100        THRU 2150-CALC-DIA-JULIANO-FIN.                                   
030200     MOVE WS-CALC-JDN TO WS-JDN-SALIDA.                                   
030300                                                                          
030400*    LA RESTA DE DIAS JULIANOS DA LA CANTIDAD DE DIAS CORRIDOS            
030500*    ENTRE HOY Y LA SALIDA, SIN IMPORTAR SI DE POR MEDIO HAY UN           
030600*    CAMBIO DE MES O DE ANIO (POR ESO SE USA EL DIA JULIANO Y NO          
030700*    UNA RESTA DIRECTA DE FECHAS AAAA/MM/DD).                             
030800     COMPUTE WS-DIAS-A-SALIDA = WS-JDN-SALIDA - WS-JDN-ACTUAL.            
030900                                                                          
031000 2100-CALC-DIAS-A-SALIDA-FIN.                                             
031100     EXIT.                                                                
031200                                                                          
031300*----------------------------------------------------------------*        
031400* CONVIERTE WS-CALC-ANIO/MES/DIA EN NUMERO DE DIA JULIANO (EN    *        
031500* WS-CALC-JDN).  LAS DIVISIONES SE TRUNCAN EN PASOS SEPARADOS.   *        
031600* FORMULA PUBLICADA (FLIEGEL Y VAN FLANDERN); SUS CONSTANTES     *        
031700* (14, 12, 4800, 3, 153, 5, 4, 100, 400, 365, 32045) NO SON               
031800* PARAMETROS DE NEGOCIO Y POR ESO SIGUEN COMO LITERALES.                  
031900*----------------------------------------------------------------*        
032000 2150-CALC-DIA-JULIANO.                                                   
032100                                                                          
032200     COMPUTE WS-CALC-A = (14 - WS-CALC-MES) / 12.                         
032300     COMPUTE WS-CALC-Y = WS-CALC-ANIO + 4800 - WS-CALC-A.                 
032400     COMPUTE WS-CALC-M = WS-CALC-MES + (12 * WS-CALC-A) - 3.              
032500     COMPUTE WS-CALC-T1 = ((153 * WS-CALC-M) + 2) / 5.                    
032600     COMPUTE WS-CALC-T2 = WS-CALC-Y / 4.                                  
032700     COMPUTE WS-CALC-T3 = WS-CALC-Y / 100.                                
032800     COMPUTE WS-CALC-T4 = WS-CALC-Y / 400.                                
032900     COMPUTE WS-CALC-JDN = WS-CALC-DIA + WS-CALC-T1                       
033000             + (365 * WS-CALC-Y) + WS-CALC-T2                             
033100             - WS-CALC-T3 + WS-CALC-T4 - 32045.                           
033200                                                                          
033300 2150-CALC-DIA-JULIANO-FIN.                                               
033400     EXIT.                                                                
033500                                                                          
033600*----------------------------------------------------------------*        
033700* CONGRUENCIA DE ZELLER SOBRE LA FECHA DE SALIDA.  H VIENE EN    *        
033800* BASE SABADO=0; SE REACOMODA A WS-DIA-SEMANA EN BASE LUNES=1    *        
033900* (1=LUN ... 7=DOM) PARA QUE COINCIDA CON LA CONVENCION DEL      *        
034000* SISTEMA Y CON LOS VALORES WS-DIA-xxx DECLARADOS ARRIBA.        *        
034100*----------------------------------------------------------------*        
034200 2200-CALC-DIA-SEMANA.                                                    
034300                                                                          
034400     MOVE LK-ADV-SAL-YYYY TO WS-Z-ANIO.                                   
034500     MOVE LK-ADV-SAL-MM   TO WS-Z-MES.                                    
034600     MOVE LK-ADV-SAL-DD   TO WS-Z-DIA.                                    
034700                                                                          
034800*    ENERO Y FEBRERO SE TRATAN COMO MESES 13 Y 14 DEL ANIO                
034900*    ANTERIOR, TAL COMO PIDE LA FORMULA DE ZELLER.                        
035000     IF WS-Z-MES < 3                                                      
035100        COMPUTE WS-Z-MES = WS-Z-MES + 12                                  
035200        COMPUTE WS-Z-ANIO = WS-Z-ANIO - 1                                 
035300     END-IF.                                                              
035400                                                                          
035500     COMPUTE WS-Z-J = WS-Z-ANIO / 100.                                    
035600     COMPUTE WS-Z-K = WS-Z-ANIO - (WS-Z-J * 100).                         
035700     COMPUTE WS-Z-T1 = (13 * (WS-Z-MES + 1)) / 5.                         
035800     COMPUTE WS-Z-T2 = WS-Z-K / 4.                                        
035900     COMPUTE WS-Z-T3 = WS-Z-J / 4.                                        
036000     COMPUTE WS-Z-H = WS-Z-DIA + WS-Z-T1 + WS-Z-K                         
036100             + WS-Z-T2 + WS-Z-T3 + (5 * WS-Z-J).                          
036200     COMPUTE WS-Z-H = WS-Z-H - (7 * (WS-Z-H / 7)).                        
036300                                                                          
036400*    H=0 ES SABADO EN LA FORMULA ORIGINAL; SUMANDO 5 Y VOLVIENDO          
036500*    A REDUCIR MODULO 7 SE OBTIENE 1=LUNES ... 7=DOMINGO.                 
036600     COMPUTE WS-DIA-SEMANA = WS-Z-H + 5.                                  
036700     COMPUTE WS-DIA-SEMANA =                                              
036800             WS-DIA-SEMANA - (7 * (WS-DIA-SEMANA / 7)).                   
036900                                                                          
037000 2200-CALC-DIA-SEMANA-FIN.                                                
037100     EXIT.                                                                
037200                                                                          
037300*----------------------------------------------------------------*        
037400* 080297 RO - CR-0289: EL RANGO 61-90 DIAS DEJA EL CONSEJO POR   *        
037500* DEFECTO (MONITOR, CONFIANZA 0.50, CAMBIO 0.00) SIN TOCAR - NO  *        
037600* HAY RAMA PARA ESE RANGO, A PROPOSITO.                                   
037700*----------------------------------------------------------------*        
037800 2300-APLICAR-ANTICIPACION.                                               
037900                                                                          
038000     IF WS-DIAS-A-SALIDA < WS-LIM-ANTIC-URGENTE                           
038100        MOVE 'BUY-NOW ' TO LK-ADV-CONSEJO                                 
038200        MOVE WS-CONF-BUY-URGENTE TO LK-ADV-CONFIANZA                      
038300        MOVE WS-CAMBIO-URGENTE TO LK-ADV-CAMBIO                           
038400     ELSE                                                                 
038500        IF WS-DIAS-A-SALIDA >= WS-LIM-ANTIC-URGENTE                       
038600           AND WS-DIAS-A-SALIDA <= WS-LIM-ANTIC-CERCANO                   
038700           MOVE 'BUY-NOW ' TO LK-ADV-CONSEJO                              
038800           MOVE WS-CONF-BUY-CERCANO TO LK-ADV-CONFIANZA                   
038900           MOVE WS-CAMBIO-CERCANO TO LK-ADV-CAMBIO                        
039000        ELSE                                                              
039100           IF WS-DIAS-A-SALIDA > WS-LIM-ANTIC-CERCANO                     
039200              AND WS-DIAS-A-SALIDA <= WS-LIM-ANTIC-MEDIO                  
039300              MOVE 'MONITOR ' TO LK-ADV-CONSEJO                           
039400              MOVE WS-CONF-MONITOR-BASE TO LK-ADV-CONFIANZA               
039500           ELSE                                                           
039600              IF WS-DIAS-A-SALIDA > WS-LIM-ANTIC-LEJANO                   
039700                 MOVE 'WAIT    ' TO LK-ADV-CONSEJO                        
039800                 MOVE WS-CONF-WAIT-LEJANO TO LK-ADV-CONFIANZA             
039900                 COMPUTE LK-ADV-CAMBIO = 0 - WS-CAMBIO-LEJANO             
040000              END-IF                                                      
040100           END-IF                                                         
040200        END-IF                                                            
040300     END-IF.                                                              
040400                                                                          
040500 2300-APLICAR-ANTICIPACION-FIN.                                           
040600     EXIT.                                                                
040700                                                                          
040800*----------------------------------------------------------------*        
040900* 020890 MO - CR-0131: SI EL CONSEJO BASE SIGUE EN MONITOR, UNA  *        
041000* SALIDA DE FIN DE SEMANA LARGO (VIERNES O DOMINGO) LO BAJA A    *        
041100* WAIT PORQUE ESAS FECHAS SUELEN ENCARECERSE; UNA SALIDA DE      *        
041200* MEDIO DE SEMANA (MARTES O MIERCOLES) LO SUBE A BUY-NOW PORQUE  *        
041300* SUELEN SER LAS MAS BARATAS.  SOLO SE TOCA SI VENIA EN MONITOR; *        
041400* BUY-NOW Y WAIT YA DECIDIDOS EN 2300 NO SE REVISAN ACA.                  
041500*----------------------------------------------------------------*        
041600 2400-APLICAR-DIA-SEMANA.                                                 
041700                                                                          
041800     IF LK-ADV-CONSEJO = 'MONITOR '                                       
041900        IF WS-DIA-SEMANA = WS-DIA-VIERNES                                 
042000           OR WS-DIA-SEMANA = WS-DIA-DOMINGO                              
042100           MOVE 'WAIT    ' TO LK-ADV-CONSEJO                              
042200           COMPUTE LK-ADV-CAMBIO =                                        
042300                   LK-ADV-CAMBIO - WS-CAMBIO-AJUSTE-FINDE                 
042400        ELSE                                                              
042500          IF WS-DIA-SEMANA = WS-DIA-MARTES                                
042600             OR WS-DIA-SEMANA = WS-DIA-MIERCOLES                          
042700              MOVE 'BUY-NOW ' TO LK-ADV-CONSEJO                           
042800           END-IF                                                         
042900        END-IF                                                            
043000     END-IF.                                                              
043100                                                                          
043200 2400-APLICAR-DIA-SEMANA-FIN.                                             
043300     EXIT.                                                                
043400                                                                          
043500*----------------------------------------------------------------*        
043600* 191191 RO - CR-0148: UN CONSEJO WAIT SE MODERA A MONITOR       *        
043700* CUANDO LA SALIDA CAE EN TEMPORADA ALTA (JUNIO A AGOSTO O       *        
043800* DICIEMBRE), PORQUE ESPERAR EN TEMPORADA ALTA SUELE SALIR MAS   *        
043900* CARO QUE COMPRAR ANTES; SOLO SE TOCA SI EL CONSEJO ES WAIT.    *        
044000*----------------------------------------------------------------*        
044100 2500-APLICAR-TEMPORADA.                                                  
044200                                                                          
044300     IF LK-ADV-CONSEJO = 'WAIT    '                                       
044400        IF WS-MES-SALIDA = WS-MES-TEMP-JUNIO                              
044500           OR WS-MES-SALIDA = WS-MES-TEMP-JULIO                           
044600           OR WS-MES-SALIDA = WS-MES-TEMP-AGOSTO                          
044700           OR WS-MES-SALIDA = WS-MES-TEMP-DICIEMBRE                       
044800           MOVE 'MONITOR ' TO LK-ADV-CONSEJO                              
044900           COMPUTE LK-ADV-CAMBIO =                                        
045000                   LK-ADV-CAMBIO + WS-CAMBIO-AJUSTE-TEMP                  
045100        END-IF                                                            
045200     END-IF.                                                              
045300                                                                          
045400 2500-APLICAR-TEMPORADA-FIN.                                              
045500     EXIT.                                                                
045600                                                                          
045700*----------------------------------------------------------------*        
045800* 231094 TF - CR-0221: NINGUN CONSEJO SALE CON UNA CONFIANZA     *        
045900* MAYOR AL TOPE DECLARADO EN WS-CONF-TOPE-MAXIMO.                *        
046000*----------------------------------------------------------------*        
046100 2600-LIMITAR-CONFIANZA.                                                  
046200                                                                          
046300*    LAS REGLAS DE DIA DE SEMANA Y TEMPORADA SOLO AJUSTAN EL              
046400*    CAMBIO DE PRECIO, NO LA CONFIANZA, ASI QUE EL UNICO LUGAR            
046500*    DONDE LA CONFIANZA PUEDE PASARSE DEL TOPE ES ACA, AL CIERRE.         
046600     IF LK-ADV-CONFIANZA > WS-CONF-TOPE-MAXIMO                            
046700        MOVE WS-CONF-TOPE-MAXIMO TO LK-ADV-CONFIANZA                      
046800     END-IF.                                                              
046900                                                                          
047000 2600-LIMITAR-CONFIANZA-FIN.                                              
047100     EXIT.                                                                
047200                                                                          
047300*----------------------------------------------------------------*        
047400 END PROGRAM ITINADV.                                                     

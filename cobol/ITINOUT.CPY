000100*----------------------------------------------------------------*        
000200* ITINOUT - LAYOUT DEL REGISTRO DE SALIDA RANQUEADO Y DE LAS     *        
000300* LINEAS DEL DECISION-REPORT.  El registro de RANKED-OUT lleva   *        
000400* los campos de cabecera del itinerario mas los campos OUT-      *        
000500* calculados por el ranker, el clasificador de categorias y el   *        
000600* subprograma ITINADV (consejo de compra).                       *        
000700*----------------------------------------------------------------*        
000800 01  WS-SAL-ITIN-RANGO.                                                   
000900     05  WS-SAL-ITIN-ID                  PIC X(20).                       
001000     05  WS-SAL-NUM-LEGS                 PIC 9(01).                       
001100     05  WS-SAL-NUM-STOPS                PIC 9(01).                       
001200     05  WS-SAL-TOTAL-DUR-MIN            PIC 9(05).                       
001300     05  WS-SAL-DIRECT-FLAG              PIC X(01).                       
001400     05  WS-SAL-BASE-FARE                PIC 9(07)V9(02).                 
001500     05  WS-SAL-TAXES                    PIC 9(07)V9(02).                 
001600     05  WS-SAL-FEES                     PIC 9(07)V9(02).                 
001700     05  WS-SAL-TOTAL-PRICE              PIC 9(07)V9(02).                 
001800     05  WS-SAL-NUM-TRAVELERS            PIC 9(01).                       
001900     05  WS-SAL-CHANGEABLE-FLAG          PIC X(01).                       
002000     05  WS-SAL-REFUNDABLE-FLAG          PIC X(01).                       
002100     05  WS-SAL-PROVIDER-NAME            PIC X(20).                       
002200     05  WS-SAL-PROVIDER-ID              PIC X(20).                       
002300     05  WS-SAL-TRUST-SCORE              PIC 9(01)V9(02).                 
002400     05  WS-SAL-ON-TIME-PROXY            PIC 9(01)V9(02).                 
002500     05  WS-SAL-NUM-LAYOVERS             PIC 9(01).                       
002600     05  WS-SAL-NUM-BAGS                 PIC 9(01).                       
002700     05  WS-SAL-OUT-RANK                 PIC 9(03).                       
002800     05  WS-SAL-OUT-SCORE                PIC 9(03)V9(02).                 
002900     05  WS-SAL-OUT-PRICE-SCR            PIC 9(03)V9(02).                 
003000     05  WS-SAL-OUT-DUR-SCR              PIC 9(03)V9(02).                 
003100     05  WS-SAL-OUT-STOPS-SCR            PIC 9(03)V9(02).                 
003200     05  WS-SAL-OUT-LAYOVER-SCR          PIC 9(03)V9(02).                 
003300     05  WS-SAL-OUT-BAGGAGE-SCR          PIC 9(03)V9(02).                 
003400     05  WS-SAL-OUT-RISK-SCR             PIC 9(03)V9(02).                 
003500     05  WS-SAL-OUT-RELIAB-SCR           PIC 9(03)V9(02).                 
003600     05  WS-SAL-OUT-CATEGORY             PIC X(12).                       
003700     05  WS-SAL-OUT-EXPLANATION          PIC X(120).                      
003800     05  WS-SAL-OUT-ADVICE               PIC X(08).                       
003900     05  WS-SAL-OUT-ADV-CONF             PIC 9(01)V9(02).                 
004000     05  WS-SAL-OUT-ADV-CHANGE           PIC S9(03)V9(02).                
004100     05  WS-SAL-OUT-ADV-CHG-R REDEFINES                                   
004200         WS-SAL-OUT-ADV-CHANGE.                                           
004300         10  WS-SAL-ADV-CHG-SIGNO        PIC X(01).                       
004400         10  WS-SAL-ADV-CHG-VALOR        PIC 9(03)V9(02).                 
004500     05  WS-SAL-OUT-ALSO-VIA             PIC X(60).                       
004600     05  FILLER                          PIC X(20).                       
004700*----------------------------------------------------------------*        
004800* LINEAS DE IMPRESION DEL DECISION-REPORT (132 COLUMNAS)         *        
004900*----------------------------------------------------------------*        
005000 01  WS-SALIDA-REPORTE.                                                   
005100     05  WS-REP-SEPARADOR                PIC X(132) VALUE ALL '-'.        
005200                                                                          
005300     05  WS-REP-ENCABEZADO-1.                                             
005400         10  FILLER                      PIC X(20)                        
005500                 VALUE 'DECISION-REPORT  -  '.                            
005600         10  WS-REP-PROGRAMA             PIC X(08).                       
005700         10  FILLER                      PIC X(10) VALUE SPACES.          
005800         10  FILLER                      PIC X(07)                        
005900                 VALUE 'RUTA:  '.                                         
006000         10  WS-REP-RUTA                 PIC X(07).                       
006100         10  FILLER                      PIC X(10) VALUE SPACES.          
006200         10  FILLER                      PIC X(10)                        
006300                 VALUE 'SALIDA:   '.                                      
006400         10  WS-REP-FEC-SALIDA           PIC X(10).                       
006500         10  FILLER                      PIC X(50) VALUE SPACES.          
006600                                                                          
006700     05  WS-REP-ENCABEZADO-2.                                             
006800         10  FILLER                      PIC X(11)                        
006900                 VALUE 'PRIORIDAD: '.                                     
007000         10  WS-REP-PRIORIDAD            PIC X(08).                       
007100         10  FILLER                      PIC X(113) VALUE SPACES.         
007200                                                                          
007300     05  WS-REP-COLUMNAS.                                                 
007400         10  FILLER                      PIC X(05) VALUE 'RANK '.         
007500         10  FILLER                      PIC X(21)                        
007600                 VALUE 'ITINERARY-ID         '.                           
007700         10  FILLER                      PIC X(12)                        
007800                 VALUE 'PRICE       '.                                    
007900         10  FILLER                      PIC X(10)                        
008000                 VALUE 'DURATION  '.                                      
008100         10  FILLER                      PIC X(06) VALUE 'STOPS '.        
008200         10  FILLER                      PIC X(07)                        
008300                 VALUE 'SCORE  '.                                         
008400         10  FILLER                      PIC X(13)                        
008500                 VALUE 'CATEGORY     '.                                   
008600         10  FILLER                      PIC X(08) VALUE 'ADVICE'.        
008700         10  FILLER                      PIC X(50) VALUE SPACES.          
008800                                                                          
008900     05  WS-REP-DETALLE.                                                  
009000         10  WS-REP-DET-RANK             PIC ZZ9.                         
009100         10  FILLER                      PIC X(02) VALUE SPACES.          
009200         10  WS-REP-DET-ID               PIC X(20).                       
009300         10  FILLER                      PIC X(01) VALUE SPACES.          
009400         10  WS-REP-DET-PRECIO           PIC $ZZZ,ZZZ.99.                 
009500         10  FILLER                      PIC X(02) VALUE SPACES.          
009600         10  WS-REP-DET-DURACION         PIC X(07).                       
009700         10  FILLER                      PIC X(03) VALUE SPACES.          
009800         10  WS-REP-DET-STOPS            PIC Z9.                          
009900         10  FILLER                      PIC X(04) VALUE SPACES.          
010000         10  WS-REP-DET-SCORE            PIC ZZ9.99.                      
010100         10  FILLER                      PIC X(01) VALUE SPACES.          
010200         10  WS-REP-DET-CATEGORIA        PIC X(12).                       
010300         10  FILLER                      PIC X(01) VALUE SPACES.          
010400         10  WS-REP-DET-ADVICE           PIC X(08).                       
010500         10  FILLER                      PIC X(49) VALUE SPACES.          
010600                                                                          
010700     05  WS-REP-EXPLICACION.                                              
010800         10  FILLER                      PIC X(04) VALUE '    '.          
010900         10  WS-REP-EXP-TEXTO            PIC X(120).                      
011000         10  FILLER                      PIC X(08) VALUE SPACES.          
011100                                                                          
011200     05  WS-REP-TRADEOFF.                                                 
011300         10  FILLER                      PIC X(08)                        
011400                 VALUE '   -    '.                                        
011500         10  WS-REP-TRD-TEXTO            PIC X(100).                      
011600         10  FILLER                      PIC X(24) VALUE SPACES.          
011700                                                                          
011800     05  WS-REP-ALTERNATIVA.                                              
011900         10  FILLER                      PIC X(08)                        
012000                 VALUE '   *    '.                                        
012100         10  WS-REP-ALT-TEXTO            PIC X(100).                      
012200         10  FILLER                      PIC X(24) VALUE SPACES.          
012300                                                                          
012400     05  WS-REP-DISCREPANCIA.                                             
012500         10  FILLER                      PIC X(11)                        
012600                 VALUE 'FIRMA VUELO'.                                     
012700         10  FILLER                      PIC X(01) VALUE SPACES.          
012800         10  WS-REP-DISC-FIRMA           PIC X(40).                       
012900         10  FILLER                      PIC X(04) VALUE 'MIN:'.          
013000         10  WS-REP-DISC-MIN             PIC $ZZZ,ZZZ.99.                 
013100         10  FILLER                      PIC X(05) VALUE 'MAX:'.          
013200         10  WS-REP-DISC-MAX             PIC $ZZZ,ZZZ.99.                 
013300         10  FILLER                      PIC X(06) VALUE 'DIFF:'.         
013400         10  WS-REP-DISC-DIFF            PIC $ZZZ,ZZZ.99.                 
013500         10  FILLER                      PIC X(32) VALUE SPACES.          
013600                                                                          
013700     05  WS-REP-TOTALES-1.                                                
013800         10  FILLER                      PIC X(16)                        
013900                 VALUE 'RECORDS READ:  '.                                 
014000         10  WS-REP-TOT-LEIDOS           PIC ZZZ,ZZ9.                     
014100         10  FILLER                      PIC X(04) VALUE SPACES.          
014200         10  FILLER                      PIC X(15)                        
014300                 VALUE 'FILTERED OUT: '.                                  
014400         10  WS-REP-TOT-FILTRADOS        PIC ZZZ,ZZ9.                     
014500         10  FILLER                      PIC X(04) VALUE SPACES.          
014600         10  FILLER                      PIC X(17)                        
014700                 VALUE 'REJECTED INVALID:'.                               
014800         10  WS-REP-TOT-RECHAZADOS       PIC ZZZ,ZZ9.                     
014900         10  FILLER                      PIC X(62) VALUE SPACES.          
015000                                                                          
015100     05  WS-REP-TOTALES-2.                                                
015200         10  FILLER                      PIC X(19)                        
015300                 VALUE 'DUPLICATES MERGED:'.                              
015400         10  WS-REP-TOT-DUPLICADOS       PIC ZZZ,ZZ9.                     
015500         10  FILLER                      PIC X(04) VALUE SPACES.          
015600         10  FILLER                      PIC X(15)                        
015700                 VALUE 'RECORDS RANKED:'.                                 
015800         10  WS-REP-TOT-RANQUEADOS       PIC ZZZ,ZZ9.                     
015900         10  FILLER                      PIC X(04) VALUE SPACES.          
016000         10  FILLER                      PIC X(16)                        
016100                 VALUE 'RECORDS WRITTEN:'.                                
016200         10  WS-REP-TOT-ESCRITOS         PIC ZZZ,ZZ9.                     
016300         10  FILLER                      PIC X(60) VALUE SPACES.          

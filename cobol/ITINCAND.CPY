000100*----------------------------------------------------------------*        
000200* ITINCAND - LAYOUT DE ITINERARIO CANDIDATO (ENTRADA)            *        
000300* Cabecera + hasta 4 tramos + hasta 3 escalas + hasta 3 items    *        
000400* de equipaje + 7 banderas de riesgo.  Usado como registro FD    *        
000500* de ITINERARY-IN y, con prefijo LK-, como area de LINKAGE del   *        
000600* subprograma ITINNORM.                                          *        
000700*----------------------------------------------------------------*        
000800 01  WS-ENT-ITINERARIO.                                                   
000900     05  WS-ENT-ITIN-ID                  PIC X(20).                       
001000     05  WS-ENT-NUM-LEGS                 PIC 9(01).                       
001100     05  WS-ENT-NUM-STOPS                PIC 9(01).                       
001200     05  WS-ENT-TOTAL-DUR-MIN            PIC 9(05).                       
001300     05  WS-ENT-DIRECT-FLAG              PIC X(01).                       
001400         88  WS-ENT-ES-DIRECTO               VALUE 'Y'.                   
001500         88  WS-ENT-NO-ES-DIRECTO            VALUE 'N'.                   
001600     05  WS-ENT-BASE-FARE                PIC 9(07)V9(02).                 
001700     05  WS-ENT-TAXES                    PIC 9(07)V9(02).                 
001800     05  WS-ENT-FEES                     PIC 9(07)V9(02).                 
001900     05  WS-ENT-TOTAL-PRICE              PIC 9(07)V9(02).                 
002000     05  WS-ENT-NUM-TRAVELERS            PIC 9(01).                       
002100     05  WS-ENT-CHANGEABLE-FLAG          PIC X(01).                       
002200     05  WS-ENT-REFUNDABLE-FLAG          PIC X(01).                       
002300     05  WS-ENT-PROVIDER-NAME            PIC X(20).                       
002400     05  WS-ENT-PROVIDER-ID              PIC X(20).                       
002500     05  WS-ENT-TRUST-SCORE              PIC 9(01)V9(02).                 
002600     05  WS-ENT-ON-TIME-PROXY            PIC 9(01)V9(02).                 
002700     05  WS-ENT-NUM-LAYOVERS             PIC 9(01).                       
002800     05  WS-ENT-NUM-BAGS                 PIC 9(01).                       
002900*----------------------------------------------------------------*        
003000*    TRAMOS DE VUELO (OCCURS 4)                                  *        
003100*----------------------------------------------------------------*        
003200     05  WS-ENT-LEGS OCCURS 4 TIMES                                       
003300             INDEXED BY WS-ENT-LEG-IX.                                    
003400         10  WS-ENT-LEG-ORIGIN           PIC X(03).                       
003500         10  WS-ENT-LEG-DEST             PIC X(03).                       
003600         10  WS-ENT-LEG-DEP-DATE         PIC 9(08).                       
003700         10  WS-ENT-LEG-DEP-DATE-R REDEFINES                              
003800             WS-ENT-LEG-DEP-DATE.                                         
003900             15  WS-ENT-LEG-DEP-YYYY     PIC 9(04).                       
004000             15  WS-ENT-LEG-DEP-MM       PIC 9(02).                       
004100             15  WS-ENT-LEG-DEP-DD       PIC 9(02).                       
004200         10  WS-ENT-LEG-DEP-TIME         PIC 9(04).                       
004300         10  WS-ENT-LEG-ARR-DATE         PIC 9(08).                       
004400         10  WS-ENT-LEG-ARR-DATE-R REDEFINES                              
004500             WS-ENT-LEG-ARR-DATE.                                         
004600             15  WS-ENT-LEG-ARR-YYYY     PIC 9(04).                       
004700             15  WS-ENT-LEG-ARR-MM       PIC 9(02).                       
004800             15  WS-ENT-LEG-ARR-DD       PIC 9(02).                       
004900         10  WS-ENT-LEG-ARR-TIME         PIC 9(04).                       
005000         10  WS-ENT-LEG-DUR-MIN          PIC 9(04).                       
005100         10  WS-ENT-LEG-AIRLINE-CODE     PIC X(02).                       
005200         10  WS-ENT-LEG-FLIGHT-NUM       PIC X(06).                       
005300         10  WS-ENT-LEG-CABIN            PIC X(01).                       
005400         10  FILLER                      PIC X(02).                       
005500*----------------------------------------------------------------*        
005600*    ESCALAS (OCCURS 3)                                          *        
005700*----------------------------------------------------------------*        
005800     05  WS-ENT-LAYOVERS OCCURS 3 TIMES                                   
005900             INDEXED BY WS-ENT-LAY-IX.                                    
006000         10  WS-ENT-LAY-AIRPORT          PIC X(03).                       
006100         10  WS-ENT-LAY-DUR-MIN          PIC 9(04).                       
006200         10  WS-ENT-LAY-OVERNIGHT        PIC X(01).                       
006300         10  WS-ENT-LAY-APT-CHANGE       PIC X(01).                       
006400         10  FILLER                      PIC X(02).                       
006500*----------------------------------------------------------------*        
006600*    EQUIPAJE (OCCURS 3)                                         *        
006700*----------------------------------------------------------------*        
006800     05  WS-ENT-BAGS OCCURS 3 TIMES                                       
006900             INDEXED BY WS-ENT-BAG-IX.                                    
007000         10  WS-ENT-BAG-TYPE             PIC X(01).                       
007100         10  WS-ENT-BAG-INCLUDED         PIC X(01).                       
007200         10  FILLER                      PIC X(02).                       
007300*----------------------------------------------------------------*        
007400*    BANDERAS DE RIESGO (7, SETEADAS POR ITINNORM)               *        
007500*    SELF-TRANSFER Y SEPARATE-TICKETS PUEDEN VENIR PRESETEADAS   *        
007600*    DESDE EL PROVEEDOR; LAS OTRAS 5 SE DERIVAN.                 *        
007700*----------------------------------------------------------------*        
007800     05  WS-ENT-RISK-FLAGS.                                               
007900         10  WS-ENT-RISK-SELF-XFER       PIC X(01).                       
008000         10  WS-ENT-RISK-TIGHT-CONN      PIC X(01).                       
008100         10  WS-ENT-RISK-OVN-LAYOVER     PIC X(01).                       
008200         10  WS-ENT-RISK-SEP-TICKETS     PIC X(01).                       
008300         10  WS-ENT-RISK-APT-CHANGE      PIC X(01).                       
008400         10  WS-ENT-RISK-LONG-LAYOVER    PIC X(01).                       
008500         10  WS-ENT-RISK-RED-EYE         PIC X(01).                       
008600*    VISTA EN TABLA DE LAS 7 BANDERAS, PARA RECORRER CON INDICE           
008700*    AL CALCULAR EL PUNTAJE DE RIESGO EN EL DRIVER.                       
008800     05  WS-ENT-RISK-FLAGS-R REDEFINES WS-ENT-RISK-FLAGS.                 
008900         10  WS-ENT-RISK-FLAG-TBL OCCURS 7 TIMES                          
009000                 INDEXED BY WS-ENT-RISK-IX                                
009100                 PIC X(01).                                               
009200     05  FILLER                          PIC X(20).                       
